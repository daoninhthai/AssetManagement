000100******************************************************************
000200***  CATEGMAS  --  PRODUCT CATEGORY MASTER RECORD LAYOUT       ***
000300***  MINIMAL REFERENCE LAYOUT -- CATEGORY NAME DRIVES THE SKU  ***
000400***  PREFIX RULE IN WHS1000; CATEGORY COUNTS DRIVE THE         ***
000500***  DASHBOARD BREAKDOWN IN WHS6000.  NO MAINTENANCE PROGRAM.  ***
000600***----------------------------------------------------------***
000700***  CHANGE LOG                                                 *
000800***  11/19/93  TLK  ORIGINAL LAYOUT FOR SKU-PREFIX CONVERSION    *
000900******************************************************************
001000
001200         05  CT-CATEGORY-ID          PIC 9(09).
001300         05  CT-CATEGORY-NAME        PIC X(40).
001400         05  CT-ACTIVE               PIC X(01).
001500             88  CT-IS-ACTIVE                VALUE "Y".
001600             88  CT-IS-INACTIVE              VALUE "N".
001700         05  FILLER                  PIC X(10).
