000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  WHS4000                                                       *
000400*  MOVEMENT ACTIVITY REPORT -- LISTS POSTED STOCK MOVEMENTS      *
000500*  FROM THE STKMVLOG AUDIT TRAIL FALLING WITHIN A REQUESTED      *
000600*  DATE RANGE (MVTPARM), MOST RECENT FIRST, WITH A FOOTER        *
000700*  SUMMARY OF COUNTS BY MOVEMENT TYPE.  REJECTED TRANSACTIONS    *
000800*  CARRY NO POSTING TIMESTAMP AND SO NEVER FALL INSIDE ANY       *
000900*  REQUESTED RANGE -- THIS REPORT NATURALLY SHOWS POSTED         *
001000*  ACTIVITY ONLY.                                                *
001100*****************************************************************
001200 PROGRAM-ID.    WHS4000.
001300 AUTHOR.        T L KOWALSKI.
001400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001500 DATE-WRITTEN.  03/02/94.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
001800*
001900*****************************************************************
002000*  CHANGE LOG                                                    *
002100*------------------------------------------------------------------
002200*  DATE      BY   REQ NO   DESCRIPTION                            *
002300*------------------------------------------------------------------
002400*  03/02/94  TLK  WR-0861  ORIGINAL CODING, COMPANION TO THE NEW   *
002500*                          STKMVLOG AUDIT TRAIL ADDED TO WHS2000.  *
002600*  08/23/95  TLK  WR-1182  ADDED PRODUCT/WAREHOUSE NAME LOOKUP SO  *
002700*                          THE DETAIL LINE DOESN'T JUST SHOW IDS.  *
002800*  06/08/98  TLK  WR-1367  Y2K REVIEW - DATE RANGE COMPARE USES    *
002900*                          THE 4-DIGIT-YEAR ISO DATE STRING.  NO   *
003000*                          CHANGE REQUIRED.                        *
003100*  03/11/99  TLK  WR-1402  RAISED PRODUCT/WAREHOUSE TABLE SIZES TO *
003200*                          MATCH WHS2000'S EXPANSION.              *
003250*  02/06/02  TLK  WR-1540  PROMOTED LOG-EOF-SWITCH AND THE         *
003260*                          PRODUCT-ENTRY-COUNT TO STANDALONE ITEMS *
003270*                          PER DP STANDARDS REVIEW.                *
003300*****************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-4341.
003800 OBJECT-COMPUTER.  IBM-4341.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500     SELECT MOVEMENT-REPORT-PARAMETER ASSIGN TO MVTPARM
004600                     ORGANIZATION IS LINE SEQUENTIAL.
004700*
004800     SELECT STOCK-MOVEMENT-LOG    ASSIGN TO STKMVLOG
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100     SELECT PRODUCT-MASTER-FILE   ASSIGN TO PRODMAST.
005200*
005300     SELECT WAREHOUSE-MASTER-FILE ASSIGN TO WHSEMAST.
005400*
005500     SELECT SORTWORK              ASSIGN TO SRTWK01.
005600*
005700     SELECT MOVEMENT-REPORT       ASSIGN TO MVMTRPT
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  MOVEMENT-REPORT-PARAMETER
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 20 CHARACTERS.
006600*
006700 01  PARAMETER-RECORD-AREA.
006800     05  MP-START-DATE           PIC X(10).
006900     05  MP-END-DATE             PIC X(10).
007000*
007100 FD  STOCK-MOVEMENT-LOG
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 245 CHARACTERS.
007400*
007500 01  MOVEMENT-LOG-RECORD         PIC X(245).
007600*
007700 FD  PRODUCT-MASTER-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 200 CHARACTERS.
008000*
008100 01  PRODUCT-INPUT-RECORD        PIC X(200).
008200*
008300 FD  WAREHOUSE-MASTER-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS.
008600*
008700 01  WAREHOUSE-INPUT-RECORD      PIC X(100).
008800*
008900 SD  SORTWORK.
009000*
009100 01  SORT-WORK-AREA.
009200     COPY STOKMOVE.
009300*
009400 FD  MOVEMENT-REPORT
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS.
009700*
009800 01  PRINT-AREA                  PIC X(132).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010110 77  LOG-EOF-SWITCH          PIC X       VALUE "N".
010120     88  LOG-EOF                     VALUE "Y".
010130 77  PRODUCT-ENTRY-COUNT     PIC 9(05)   COMP    VALUE ZERO.
010140*
010200 01  SWITCHES.
010500     05  SORT-EOF-SWITCH         PIC X       VALUE "N".
010600         88  SORT-EOF                    VALUE "Y".
010700     05  PRODUCT-EOF-SWITCH      PIC X       VALUE "N".
010800         88  PRODUCT-EOF                 VALUE "Y".
010900     05  WAREHOUSE-EOF-SWITCH    PIC X       VALUE "N".
011000         88  WAREHOUSE-EOF               VALUE "Y".
011100*
011200 01  RUN-COUNTERS.
011400     05  WAREHOUSE-ENTRY-COUNT   PIC 9(03)   COMP    VALUE ZERO.
011500     05  PAGE-COUNT              PIC 9(03)   COMP    VALUE ZERO.
011600     05  LINE-COUNT              PIC 9(03)   COMP    VALUE 99.
011700     05  LINES-ON-PAGE           PIC 9(03)   COMP    VALUE 55.
011800     05  WS-PRODUCT-IX           PIC 9(05)   COMP    VALUE ZERO.
011900     05  WS-FROM-WH-IX           PIC 9(03)   COMP    VALUE ZERO.
012000     05  WS-TO-WH-IX             PIC 9(03)   COMP    VALUE ZERO.
012100*
012200 01  TYPE-TOTALS.
012300     05  TT-IN-COUNT             PIC 9(07)   COMP    VALUE ZERO.
012400     05  TT-OUT-COUNT            PIC 9(07)   COMP    VALUE ZERO.
012500     05  TT-TRANSFER-COUNT       PIC 9(07)   COMP    VALUE ZERO.
012600     05  TT-ADJUSTMENT-COUNT     PIC 9(07)   COMP    VALUE ZERO.
012700     05  TT-GRAND-TOTAL-COUNT    PIC 9(07)   COMP    VALUE ZERO.
012800*
012900 01  TYPE-TOTALS-DUMP  REDEFINES TYPE-TOTALS.
013000     05  TT-DUMP-X               PIC X(20).
013100*
013200 01  WS-REPORT-PARAMETER.
013300     05  WS-START-DATE           PIC X(10)   VALUE LOW-VALUE.
013400     05  WS-END-DATE             PIC X(10)   VALUE HIGH-VALUE.
013500*
013600 01  WS-MOVEMENT-RECORD.
013700     COPY STOKMOVE.
013800*
013900 01  WS-MOVEMENT-DUMP  REDEFINES WS-MOVEMENT-RECORD.
014000     05  WS-MOVEMENT-DUMP-X      PIC X(245).
014100*
014200 01  WS-PRODUCT-RECORD.
014300     05  WP-PROD-ID              PIC 9(09).
014400     05  WP-SKU                  PIC X(20).
014500     05  WP-NAME                 PIC X(80).
014600     05  WP-CATEGORY-ID          PIC 9(09).
014700     05  WP-SUPPLIER-ID          PIC 9(09).
014800     05  WP-UNIT                 PIC X(10).
014900     05  WP-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
015000     05  WP-COST-PRICE           PIC S9(13)V9(4) COMP-3.
015100     05  WP-MIN-STOCK            PIC 9(07).
015200     05  WP-MAX-STOCK            PIC 9(07).
015300     05  WP-REORDER-POINT        PIC 9(07).
015400     05  WP-ACTIVE               PIC X(01).
015500     05  FILLER                  PIC X(23).
015600*
015700 01  WS-WAREHOUSE-RECORD.
015800     05  WH-WAREHOUSE-ID         PIC 9(09).
015900     05  WH-CODE-FIELD           PIC X(10).
016000     05  WH-NAME-FIELD           PIC X(60).
016100     05  WH-CAPACITY-FIELD       PIC 9(09).
016200     05  WH-ACTIVE-FIELD         PIC X(01).
016300     05  FILLER                  PIC X(11).
016400*
016500 01  PRODUCT-TABLE.
016600     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
016700             DEPENDING ON PRODUCT-ENTRY-COUNT.
016800         10  PT-PROD-ID          PIC 9(09).
016900         10  PT-NAME             PIC X(80).
017000*
017100 01  PRODUCT-TABLE-DUMP  REDEFINES PRODUCT-TABLE.
017200     05  PT-DUMP-ENTRY OCCURS 5000 TIMES   PIC X(89).
017300*
017400 01  WAREHOUSE-TABLE.
017500     05  WAREHOUSE-ENTRY OCCURS 1 TO 200 TIMES
017600             DEPENDING ON WAREHOUSE-ENTRY-COUNT.
017700         10  WT-WH-ID            PIC 9(09).
017800         10  WT-NAME             PIC X(60).
017900*
018000 01  WAREHOUSE-TABLE-DUMP  REDEFINES WAREHOUSE-TABLE.
018100     05  WT-DUMP-ENTRY OCCURS 200 TIMES    PIC X(69).
018200*
018300 01  WS-DATE-TIME-FIELDS.
018400     05  WS-CURRENT-DATE-TIME.
018500         10  WS-CD-YEAR          PIC 9(04).
018600         10  WS-CD-MONTH         PIC 9(02).
018700         10  WS-CD-DAY           PIC 9(02).
018800         10  FILLER              PIC X(16).
018900*
019000 01  HEADING-LINE-1.
019100     05  FILLER                  PIC X(07)   VALUE "DATE:  ".
019200     05  HL1-MONTH               PIC 9(02).
019300     05  FILLER                  PIC X(01)   VALUE "/".
019400     05  HL1-DAY                 PIC 9(02).
019500     05  FILLER                  PIC X(01)   VALUE "/".
019600     05  HL1-YEAR                PIC 9(04).
019700     05  FILLER                  PIC X(20)   VALUE SPACES.
019800     05  FILLER                  PIC X(24)   VALUE "MOVEMENT ACTIVITY REPORT".
019900     05  FILLER                  PIC X(12)   VALUE "      PAGE: ".
020000     05  HL1-PAGE-NUMBER         PIC ZZZ9.
020100     05  FILLER                  PIC X(55)   VALUE SPACES.
020200*
020300 01  HEADING-LINE-2.
020400     05  FILLER                  PIC X(19)   VALUE "PRODUCT            ".
020500     05  FILLER                  PIC X(15)   VALUE "FROM WHSE      ".
020600     05  FILLER                  PIC X(15)   VALUE "TO WHSE        ".
020700     05  FILLER                  PIC X(10)   VALUE "QUANTITY  ".
020800     05  FILLER                  PIC X(11)   VALUE "TYPE       ".
020900     05  FILLER                  PIC X(21)   VALUE "REASON               ".
021000     05  FILLER                  PIC X(15)   VALUE "REFERENCE      ".
021100     05  FILLER                  PIC X(19)   VALUE "CREATED-AT         ".
021200     05  FILLER                  PIC X(07)   VALUE SPACES.
021300*
021400 01  MOVEMENT-DETAIL-LINE.
021500     05  MDL-PRODUCT-NAME        PIC X(18).
021600     05  FILLER                  PIC X(01)   VALUE SPACE.
021700     05  MDL-FROM-WH-NAME        PIC X(14).
021800     05  FILLER                  PIC X(01)   VALUE SPACE.
021900     05  MDL-TO-WH-NAME          PIC X(14).
022000     05  FILLER                  PIC X(01)   VALUE SPACE.
022100     05  MDL-QUANTITY            PIC ZZZZZZZZ9.
022200     05  FILLER                  PIC X(01)   VALUE SPACE.
022300     05  MDL-TYPE                PIC X(10).
022400     05  FILLER                  PIC X(01)   VALUE SPACE.
022500     05  MDL-REASON              PIC X(20).
022600     05  FILLER                  PIC X(01)   VALUE SPACE.
022700     05  MDL-REFERENCE           PIC X(14).
022800     05  FILLER                  PIC X(01)   VALUE SPACE.
022900     05  MDL-CREATED-AT          PIC X(19).
023000     05  FILLER                  PIC X(07)   VALUE SPACES.
023100*
023200 01  TOTALS-LINE-1.
023300     05  FILLER                  PIC X(08)   VALUE "IN:     ".
023400     05  TL1-IN-COUNT            PIC ZZZZZZ9.
023500     05  FILLER                  PIC X(06)   VALUE "  OUT:".
023600     05  TL1-OUT-COUNT           PIC ZZZZZZ9.
023700     05  FILLER                  PIC X(11)   VALUE "  TRANSFER:".
023800     05  TL1-TRANSFER-COUNT      PIC ZZZZZZ9.
023900     05  FILLER                  PIC X(13)   VALUE "  ADJUSTMENT:".
024000     05  TL1-ADJUSTMENT-COUNT    PIC ZZZZZZ9.
024100     05  FILLER                  PIC X(66)   VALUE SPACES.
024200*
024300 01  TOTALS-LINE-2.
024400     05  FILLER                  PIC X(13)   VALUE "GRAND TOTAL: ".
024500     05  TL2-GRAND-TOTAL-COUNT   PIC ZZZZZZ9.
024600     05  FILLER                  PIC X(112)  VALUE SPACES.
024700*
024800 PROCEDURE DIVISION.
024900*
025000 000-PRINT-MOVEMENT-ACTIVITY-REPORT.
025100*
025200     OPEN INPUT  MOVEMENT-REPORT-PARAMETER
025300                 PRODUCT-MASTER-FILE
025400                 WAREHOUSE-MASTER-FILE
025500          OUTPUT MOVEMENT-REPORT.
025600     PERFORM 050-INITIALIZE-PROGRAM.
025700     SORT SORTWORK
025800         ON DESCENDING KEY SM-CREATED-AT
025900         INPUT PROCEDURE IS 100-SELECT-MOVEMENTS-IN-RANGE
026000         OUTPUT PROCEDURE IS 400-PRINT-MOVEMENT-RECORDS.
026100     PERFORM 500-PRINT-TOTALS.
026200     CLOSE MOVEMENT-REPORT-PARAMETER
026300           PRODUCT-MASTER-FILE
026400           WAREHOUSE-MASTER-FILE
026500           MOVEMENT-REPORT.
026600     STOP RUN.
026700*
026800 050-INITIALIZE-PROGRAM.
026900*
027000     PERFORM 060-READ-REPORT-PARAMETER.
027100     PERFORM 070-FORMAT-REPORT-HEADING.
027200     PERFORM 080-LOAD-PRODUCT-TABLE.
027300     PERFORM 090-LOAD-WAREHOUSE-TABLE.
027400*
027500 060-READ-REPORT-PARAMETER.
027600*
027700     READ MOVEMENT-REPORT-PARAMETER INTO WS-REPORT-PARAMETER
027800         AT END
027900             MOVE LOW-VALUE  TO WS-START-DATE
028000             MOVE HIGH-VALUE TO WS-END-DATE.
028100*
028200 070-FORMAT-REPORT-HEADING.
028300*
028400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
028500     MOVE WS-CD-MONTH TO HL1-MONTH.
028600     MOVE WS-CD-DAY   TO HL1-DAY.
028700     MOVE WS-CD-YEAR  TO HL1-YEAR.
028800*
028900 080-LOAD-PRODUCT-TABLE.
029000*
029100     PERFORM 081-READ-PRODUCT-RECORD.
029200     PERFORM 082-ADD-PRODUCT-ENTRY
029300         UNTIL PRODUCT-EOF.
029400*
029500 081-READ-PRODUCT-RECORD.
029600*
029700     READ PRODUCT-MASTER-FILE INTO WS-PRODUCT-RECORD
029800         AT END
029900             MOVE "Y" TO PRODUCT-EOF-SWITCH.
030000*
030100 082-ADD-PRODUCT-ENTRY.
030200*
030300     IF NOT PRODUCT-EOF
030400         ADD 1 TO PRODUCT-ENTRY-COUNT
030500         MOVE WP-PROD-ID TO PT-PROD-ID (PRODUCT-ENTRY-COUNT)
030600         MOVE WP-NAME    TO PT-NAME (PRODUCT-ENTRY-COUNT)
030700         PERFORM 081-READ-PRODUCT-RECORD.
030800*
030900 090-LOAD-WAREHOUSE-TABLE.
031000*
031100     PERFORM 091-READ-WAREHOUSE-RECORD.
031200     PERFORM 092-ADD-WAREHOUSE-ENTRY
031300         UNTIL WAREHOUSE-EOF.
031400*
031500 091-READ-WAREHOUSE-RECORD.
031600*
031700     READ WAREHOUSE-MASTER-FILE INTO WS-WAREHOUSE-RECORD
031800         AT END
031900             MOVE "Y" TO WAREHOUSE-EOF-SWITCH.
032000*
032100 092-ADD-WAREHOUSE-ENTRY.
032200*
032300     IF NOT WAREHOUSE-EOF
032400         ADD 1 TO WAREHOUSE-ENTRY-COUNT
032500         MOVE WH-WAREHOUSE-ID TO WT-WH-ID (WAREHOUSE-ENTRY-COUNT)
032600         MOVE WH-NAME-FIELD   TO WT-NAME (WAREHOUSE-ENTRY-COUNT)
032700         PERFORM 091-READ-WAREHOUSE-RECORD.
032800*
032900 100-SELECT-MOVEMENTS-IN-RANGE.
033000*
033100     PERFORM 110-READ-MOVEMENT-LOG-RECORD.
033200     PERFORM 120-RELEASE-IF-IN-RANGE
033300         UNTIL LOG-EOF.
033400*
033500 110-READ-MOVEMENT-LOG-RECORD.
033600*
033700     READ STOCK-MOVEMENT-LOG INTO WS-MOVEMENT-RECORD
033800         AT END
033900             MOVE "Y" TO LOG-EOF-SWITCH.
034000*
034100 120-RELEASE-IF-IN-RANGE.
034200*
034300     IF NOT LOG-EOF
034400         IF SM-POSTED
034500             AND SM-CREATED-AT (1:10) NOT < WS-START-DATE
034600             AND SM-CREATED-AT (1:10) NOT > WS-END-DATE
034700             RELEASE SORT-WORK-AREA FROM WS-MOVEMENT-RECORD
034800         END-IF
034900         PERFORM 110-READ-MOVEMENT-LOG-RECORD.
035000*
035100 400-PRINT-MOVEMENT-RECORDS.
035200*
035300     PERFORM 410-RETURN-SORTED-MOVEMENT.
035400     PERFORM 420-PRINT-MOVEMENT-LINE
035500         UNTIL SORT-EOF.
035600*
035700 410-RETURN-SORTED-MOVEMENT.
035800*
035900     RETURN SORTWORK INTO WS-MOVEMENT-RECORD
036000         AT END
036100             MOVE "Y" TO SORT-EOF-SWITCH.
036200*
036300 420-PRINT-MOVEMENT-LINE.
036400*
036500     IF NOT SORT-EOF
036600         IF LINE-COUNT > LINES-ON-PAGE
036700             PERFORM 450-PRINT-HEADING-LINES
036800         END-IF
036900         PERFORM 430-LOOKUP-NAMES-FOR-LINE
037000         PERFORM 440-ACCUMULATE-TYPE-COUNT
037100         MOVE SM-QUANTITY        TO MDL-QUANTITY
037200         MOVE SM-TYPE            TO MDL-TYPE
037300         MOVE SM-REASON (1:20)   TO MDL-REASON
037400         MOVE SM-REFERENCE (1:14) TO MDL-REFERENCE
037500         MOVE SM-CREATED-AT (1:19) TO MDL-CREATED-AT
037600         MOVE MOVEMENT-DETAIL-LINE TO PRINT-AREA
037700         PERFORM 460-WRITE-REPORT-LINE
037800         PERFORM 410-RETURN-SORTED-MOVEMENT
037900     END-IF.
038000*
038100 430-LOOKUP-NAMES-FOR-LINE.
038200*
038300     MOVE SPACES TO MDL-PRODUCT-NAME
038400                     MDL-FROM-WH-NAME
038500                     MDL-TO-WH-NAME.
038600     PERFORM 431-MATCH-PRODUCT-NAME
038700         VARYING WS-PRODUCT-IX FROM 1 BY 1
038800         UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT.
038900     PERFORM 432-MATCH-FROM-WH-NAME
039000         VARYING WS-FROM-WH-IX FROM 1 BY 1
039100         UNTIL WS-FROM-WH-IX > WAREHOUSE-ENTRY-COUNT.
039200     PERFORM 433-MATCH-TO-WH-NAME
039300         VARYING WS-TO-WH-IX FROM 1 BY 1
039400         UNTIL WS-TO-WH-IX > WAREHOUSE-ENTRY-COUNT.
039500*
039600 431-MATCH-PRODUCT-NAME.
039700*
039800     IF PT-PROD-ID (WS-PRODUCT-IX) = SM-PRODUCT-ID
039900         MOVE PT-NAME (WS-PRODUCT-IX) TO MDL-PRODUCT-NAME
040000         MOVE 99999 TO WS-PRODUCT-IX.
040100*
040200 432-MATCH-FROM-WH-NAME.
040300*
040400     IF WT-WH-ID (WS-FROM-WH-IX) = SM-FROM-WH-ID
040500         AND SM-FROM-WH-ID NOT = ZERO
040600         MOVE WT-NAME (WS-FROM-WH-IX) TO MDL-FROM-WH-NAME
040700         MOVE 999 TO WS-FROM-WH-IX.
040800*
040900 433-MATCH-TO-WH-NAME.
041000*
041100     IF WT-WH-ID (WS-TO-WH-IX) = SM-TO-WH-ID
041200         AND SM-TO-WH-ID NOT = ZERO
041300         MOVE WT-NAME (WS-TO-WH-IX) TO MDL-TO-WH-NAME
041400         MOVE 999 TO WS-TO-WH-IX.
041500*
041600 440-ACCUMULATE-TYPE-COUNT.
041700*
041800     EVALUATE TRUE
041900         WHEN SM-TYPE-IN
042000             ADD 1 TO TT-IN-COUNT
042100         WHEN SM-TYPE-OUT
042200             ADD 1 TO TT-OUT-COUNT
042300         WHEN SM-TYPE-TRANSFER
042400             ADD 1 TO TT-TRANSFER-COUNT
042500         WHEN SM-TYPE-ADJUSTMENT
042600             ADD 1 TO TT-ADJUSTMENT-COUNT
042700     END-EVALUATE.
042800     ADD 1 TO TT-GRAND-TOTAL-COUNT.
042900*
043000 450-PRINT-HEADING-LINES.
043100*
043200     ADD 1 TO PAGE-COUNT.
043300     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
043400     MOVE HEADING-LINE-1 TO PRINT-AREA.
043500     WRITE PRINT-AREA AFTER ADVANCING PAGE.
043600     MOVE HEADING-LINE-2 TO PRINT-AREA.
043700     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
043800     MOVE 3 TO LINE-COUNT.
043900*
044000 460-WRITE-REPORT-LINE.
044100*
044200     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
044300     ADD 1 TO LINE-COUNT.
044400*
044500 500-PRINT-TOTALS.
044600*
044700     MOVE TT-IN-COUNT          TO TL1-IN-COUNT.
044800     MOVE TT-OUT-COUNT         TO TL1-OUT-COUNT.
044900     MOVE TT-TRANSFER-COUNT    TO TL1-TRANSFER-COUNT.
045000     MOVE TT-ADJUSTMENT-COUNT  TO TL1-ADJUSTMENT-COUNT.
045100     MOVE TOTALS-LINE-1 TO PRINT-AREA.
045200     PERFORM 460-WRITE-REPORT-LINE.
045300     MOVE TT-GRAND-TOTAL-COUNT TO TL2-GRAND-TOTAL-COUNT.
045400     MOVE TOTALS-LINE-2 TO PRINT-AREA.
045500     PERFORM 460-WRITE-REPORT-LINE.
