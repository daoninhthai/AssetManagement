000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  WHS5000                                                       *
000400*  PURCHASE ORDER MAINTENANCE.  READS POTRANS IN FILE ORDER AND  *
000500*  APPLIES EACH CREATE/APPROVE/RECEIVE/CANCEL TRANSACTION AGAINST *
000600*  THE PURCHASE ORDER MASTER (POMAST), WHICH IS INDEXED BY THE    *
000700*  GENERATED ORDER NUMBER.  A CREATE TRANSACTION BUILDS A NEW     *
000800*  DRAFT ORDER AND ASSIGNS IT A NUMBER; THE OTHER THREE CODES     *
000900*  LOCATE AN EXISTING ORDER BY THE NUMBER CARRIED ON THE          *
001000*  TRANSACTION AND MOVE IT THROUGH ITS STATUS CYCLE.  REJECTED    *
001100*  TRANSACTIONS ARE LOGGED TO PORJLOG WITH A REASON CODE, THE     *
001200*  SAME WAY WHS2000 LOGS A REJECTED STOCK MOVEMENT.               *
001300******************************************************************
001400 PROGRAM-ID.    WHS5000.
001500 AUTHOR.        R D JACKSON.
001600 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001700 DATE-WRITTEN.  04/11/91.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
002000*
002100******************************************************************
002200*  CHANGE LOG                                                    *
002300*------------------------------------------------------------------
002400*  DATE      BY   REQ NO   DESCRIPTION                            *
002500*------------------------------------------------------------------
002600*  04/11/91  RDJ  WR-0512  ORIGINAL CODING - REPLACES THE CARD-    *
002700*                          PUNCH PURCHASE ORDER REQUEST FORM.      *
002800*  08/23/95  TLK  WR-1182  ADDED THE APPROVE/RECEIVE/CANCEL        *
002900*                          TRANSACTION CODES - PREVIOUSLY AN ORDER *
003000*                          WAS NEVER UPDATED ONCE KEYED, PURCHASING*
003100*                          TRACKED RECEIPTS ON A CLIPBOARD.        *
003200*  06/08/98  TLK  WR-1367  Y2K REVIEW - PO-CREATED-AT AND THE OTHER*
003300*                          TIMESTAMPS ALREADY CARRY A 4-DIGIT YEAR *
003400*                          THE SAME AS STKMVLOG.  NO CHANGE MADE.  *
003500*  03/11/99  TLK  WR-1402  RAISED PRODUCT-TABLE MAXIMUM TO 5000 TO *
003600*                          MATCH WHS2000'S GULF COAST EXPANSION.   *
003650*  08/19/03  RDJ  WR-1591  PROMOTED TRANSACTION-EOF-SWITCH AND THE *
003660*                          NEXT-PO-ID COUNTER TO STANDALONE ITEMS  *
003670*                          PER DP STANDARDS REVIEW.                *
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-4341.
004200 OBJECT-COMPUTER.  IBM-4341.
004300 SPECIAL-NAMES.
004400     CLASS VALID-TRANSACTION-CODE IS "1" "2" "3" "4".
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT POTRANS   ASSIGN TO POTRANS
005000                       ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT PORJLOG   ASSIGN TO PORJLOG
005200                       ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT PRODMAST  ASSIGN TO PRODMAST.
005400     SELECT POMAST    ASSIGN TO POMAST
005500                       ORGANIZATION IS INDEXED
005600                       ACCESS IS DYNAMIC
005700                       RECORD KEY IS PR-ORDER-NUMBER
005800                       FILE STATUS IS POMAST-FILE-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  POTRANS
006400     LABEL RECORDS ARE STANDARD.
006500 01  TRANSACTION-INPUT-RECORD    PIC X(1011).
006600*
006700 FD  PORJLOG
006800     LABEL RECORDS ARE STANDARD.
006900 01  REJECT-LOG-RECORD           PIC X(1011).
007000*
007100 FD  PRODMAST
007200     LABEL RECORDS ARE STANDARD.
007300 01  PRODUCT-INPUT-RECORD        PIC X(200).
007400*
007500 FD  POMAST
007600     LABEL RECORDS ARE STANDARD.
007700 01  POMAST-RECORD-AREA.
007800     05  PR-ORDER-NUMBER         PIC X(20).
007900     05  FILLER                  PIC X(980).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008210 77  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
008220     88  TRANSACTION-EOF                 VALUE "Y".
008230 77  NEXT-PO-ID              PIC 9(09)   COMP    VALUE ZERO.
008240*
008300 01  SWITCHES.
008600     05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
008700         88  PRODUCT-EOF                     VALUE "Y".
008800     05  TRANSACTION-VALID-SWITCH    PIC X   VALUE "Y".
008900         88  TRANSACTION-VALID               VALUE "Y".
009000     05  ORDER-FOUND-SWITCH          PIC X   VALUE "N".
009100         88  ORDER-FOUND                     VALUE "Y".
009200     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
009300         88  PRODUCT-FOUND                   VALUE "Y".
009400     05  ITEM-VALID-SWITCH           PIC X   VALUE "Y".
009500         88  ITEM-VALID                      VALUE "Y".
009600*
009700 01  FILE-STATUS-FIELDS.
009800     05  POMAST-FILE-STATUS      PIC XX.
009900         88  POMAST-SUCCESSFUL           VALUE "00".
010000         88  POMAST-DUPLICATE-KEY        VALUE "22".
010100         88  POMAST-NOT-FOUND            VALUE "23".
010200*
010300 01  RUN-COUNTERS.
010500     05  PRODUCT-ENTRY-COUNT     PIC 9(05)   COMP    VALUE ZERO.
010600     05  SEARCH-IX               PIC 9(05)   COMP    VALUE ZERO.
010700     05  WS-PRODUCT-IX           PIC 9(05)   COMP    VALUE ZERO.
010800     05  WS-ITEM-IX              PIC 9(02)   COMP    VALUE ZERO.
010900     05  WS-EXISTING-ITEM-IX     PIC 9(02)   COMP    VALUE ZERO.
011000     05  WS-FOUND-ITEM-IX        PIC 9(02)   COMP    VALUE ZERO.
011100*
011200 01  WS-ORDER-NUMBER-FIELDS.
011300     05  WS-PO-SEQUENCE          PIC 9(04)   COMP    VALUE ZERO.
011400*
011500 01  WS-ORDER-NUMBER-FIELDS-DUMP  REDEFINES WS-ORDER-NUMBER-FIELDS.
011600     05  FILLER                  PIC X(02).
011700*
011800 01  WS-ORDER-TRANSACTION.
011900     05  OT-TRANSACTION-CODE     PIC X(01).
012000         88  OT-CREATE                   VALUE "1".
012100         88  OT-APPROVE                  VALUE "2".
012200         88  OT-RECEIVE                  VALUE "3".
012300         88  OT-CANCEL                   VALUE "4".
012400     05  OT-ORDER-NUMBER         PIC X(20).
012500     05  OT-SUPPLIER-ID          PIC 9(09).
012600     05  OT-NOTES                PIC X(200).
012700     05  OT-EXPECTED-DELIVERY    PIC X(10).
012800     05  OT-LINE-COUNT           PIC 9(02).
012900     05  OT-ITEM  OCCURS 20 TIMES.
013000         10  OI-PRODUCT-ID           PIC 9(09).
013100         10  OI-QUANTITY             PIC 9(07).
013200         10  OI-UNIT-PRICE           PIC 9(09)V9(4).
013300         10  OI-RECEIVED-QUANTITY    PIC 9(07).
013400     05  OT-POST-STATUS          PIC X(01).
013500         88  OT-POSTED                   VALUE "P".
013600         88  OT-REJECTED                 VALUE "R".
013700     05  OT-REJECT-REASON        PIC X(40).
013800     05  FILLER                  PIC X(08).
013900*
014000 01  WS-ORDER-TRANSACTION-DUMP  REDEFINES WS-ORDER-TRANSACTION.
014100     05  FILLER                  PIC X(1011).
014200*
014300 01  WS-PRODUCT-RECORD.
014400     05  WP-PROD-ID              PIC 9(09).
014500     05  WP-SKU                  PIC X(20).
014600     05  WP-NAME                 PIC X(80).
014700     05  WP-CATEGORY-ID          PIC 9(09).
014800     05  WP-SUPPLIER-ID          PIC 9(09).
014900     05  WP-UNIT                 PIC X(10).
015000     05  WP-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
015100     05  WP-COST-PRICE           PIC S9(13)V9(4) COMP-3.
015200     05  WP-MIN-STOCK            PIC 9(07).
015300     05  WP-MAX-STOCK            PIC 9(07).
015400     05  WP-REORDER-POINT        PIC 9(07).
015500     05  WP-ACTIVE               PIC X(01).
015600     05  FILLER                  PIC X(23).
015700*
015800 01  PRODUCT-TABLE.
015900     05  PRODUCT-ENTRY  OCCURS 1 TO 5000 TIMES
016000                         DEPENDING ON PRODUCT-ENTRY-COUNT.
016100         10  PT-PROD-ID          PIC 9(09).
016200         10  PT-COST-PRICE       PIC S9(13)V9(4) COMP-3.
016300*
016400 01  PRODUCT-TABLE-DUMP  REDEFINES PRODUCT-TABLE.
016500     05  PRODUCT-ENTRY-DUMP-X  OCCURS 5000 TIMES PIC X(18).
016600*
016700 01  WS-PURCHASE-ORDER-RECORD.
016800     COPY PURCHORD.
016900*
017000 01  WS-PURCHASE-ORDER-DUMP  REDEFINES WS-PURCHASE-ORDER-RECORD.
017100     05  FILLER                  PIC X(1000).
017200*
017300 01  WS-ACCUMULATOR-FIELDS.
017400     05  WS-ORDER-TOTAL          PIC S9(13)V9(4) COMP-3  VALUE ZERO.
017500     05  WS-LINE-AMOUNT          PIC S9(13)V9(4) COMP-3  VALUE ZERO.
017600     05  WS-EFFECTIVE-PRICE      PIC S9(13)V9(4) COMP-3  VALUE ZERO.
017700*
017800 01  WS-DATE-TIME-FIELDS.
017900     05  WS-CURRENT-DATE-TIME.
018000         10  WS-CC-YY            PIC 9(04).
018100         10  WS-MM               PIC 9(02).
018200         10  WS-DD               PIC 9(02).
018300         10  WS-HH               PIC 9(02).
018400         10  WS-MIN              PIC 9(02).
018500         10  WS-SS               PIC 9(02).
018600         10  FILLER              PIC X(06).
018700     05  WS-ISO-TIMESTAMP.
018800         10  WS-ISO-DATE.
018900             15  WS-ISO-YYYY     PIC 9(04).
019000             15  FILLER          PIC X       VALUE "-".
019100             15  WS-ISO-MM       PIC 9(02).
019200             15  FILLER          PIC X       VALUE "-".
019300             15  WS-ISO-DD       PIC 9(02).
019400         10  FILLER              PIC X       VALUE "T".
019500         10  WS-ISO-TIME.
019600             15  WS-ISO-HH       PIC 9(02).
019700             15  FILLER          PIC X       VALUE ":".
019800             15  WS-ISO-MIN      PIC 9(02).
019900             15  FILLER          PIC X       VALUE ":".
020000             15  WS-ISO-SS       PIC 9(02).
020100         10  FILLER              PIC X(06)   VALUE "Z     ".
020200*
020300 01  WS-ORDER-NUMBER-LITERAL.
020400     05  WS-ONL-PREFIX           PIC X(03)   VALUE "PO-".
020500     05  WS-ONL-YYYY             PIC 9(04).
020600     05  WS-ONL-MM               PIC 9(02).
020700     05  WS-ONL-DD               PIC 9(02).
020800     05  WS-ONL-DASH             PIC X(01)   VALUE "-".
020900     05  WS-ONL-SEQUENCE         PIC 9(04).
021000*
021100 PROCEDURE DIVISION.
021200*
021300 000-MAINTAIN-PURCHASE-ORDERS.
021400*
021500     PERFORM 050-INITIALIZE-PROGRAM.
021600     OPEN INPUT  POTRANS
021700          OUTPUT PORJLOG
021800          I-O    POMAST.
021900     PERFORM 300-PROCESS-PO-TRANSACTION
022000         UNTIL TRANSACTION-EOF.
022100     CLOSE POTRANS
022200           PORJLOG
022300           POMAST.
022400     STOP RUN.
022500*
022600 050-INITIALIZE-PROGRAM.
022700*
022800     PERFORM 060-LOAD-PRODUCT-TABLE.
022900*
023000 060-LOAD-PRODUCT-TABLE.
023100*
023200     OPEN INPUT PRODMAST.
023300     PERFORM 061-READ-PRODUCT-RECORD.
023400     PERFORM 062-ADD-PRODUCT-ENTRY
023500         UNTIL PRODUCT-EOF.
023600     CLOSE PRODMAST.
023700*
023800 061-READ-PRODUCT-RECORD.
023900*
024000     READ PRODMAST INTO WS-PRODUCT-RECORD
024100         AT END
024200             MOVE "Y" TO PRODUCT-EOF-SWITCH.
024300*
024400 062-ADD-PRODUCT-ENTRY.
024500*
024600     IF NOT PRODUCT-EOF
024700         ADD 1 TO PRODUCT-ENTRY-COUNT
024800         MOVE WP-PROD-ID     TO PT-PROD-ID (PRODUCT-ENTRY-COUNT)
024900         MOVE WP-COST-PRICE  TO PT-COST-PRICE (PRODUCT-ENTRY-COUNT)
025000         PERFORM 061-READ-PRODUCT-RECORD
025100     END-IF.
025200*
025300 300-PROCESS-PO-TRANSACTION.
025400*
025500     PERFORM 310-READ-PO-TRANSACTION.
025600     IF NOT TRANSACTION-EOF
025700         MOVE "Y" TO TRANSACTION-VALID-SWITCH
025800         MOVE SPACES TO OT-REJECT-REASON
025900         IF OT-TRANSACTION-CODE NOT VALID-TRANSACTION-CODE
026000             MOVE "N" TO TRANSACTION-VALID-SWITCH
026100             MOVE "INVALID TRANSACTION CODE" TO OT-REJECT-REASON
026200         ELSE IF OT-CREATE
026300             PERFORM 400-CREATE-PURCHASE-ORDER
026400         ELSE IF OT-APPROVE
026500             PERFORM 500-APPROVE-PURCHASE-ORDER
026600         ELSE IF OT-RECEIVE
026700             PERFORM 600-RECEIVE-PURCHASE-ORDER
026800         ELSE IF OT-CANCEL
026900             PERFORM 700-CANCEL-PURCHASE-ORDER
027000         END-IF
027100         IF NOT TRANSACTION-VALID
027200             PERFORM 800-WRITE-REJECT-LOG
027300         END-IF
027400     END-IF.
027500*
027600 310-READ-PO-TRANSACTION.
027700*
027800     READ POTRANS INTO WS-ORDER-TRANSACTION
027900         AT END
028000             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
028100*
028200 400-CREATE-PURCHASE-ORDER.
028300*
028400     PERFORM 410-EDIT-CREATE-TRANSACTION.
028500     IF TRANSACTION-VALID
028600         PERFORM 420-BUILD-ORDER-NUMBER
028700         MOVE ZERO TO WS-ORDER-TOTAL
028800         PERFORM 430-ACCUMULATE-ONE-ITEM VARYING WS-ITEM-IX FROM 1 BY 1
028900             UNTIL WS-ITEM-IX > OT-LINE-COUNT
029000         PERFORM 440-WRITE-NEW-ORDER
029100     END-IF.
029200*
029300 410-EDIT-CREATE-TRANSACTION.
029400*
029500     IF OT-SUPPLIER-ID = ZERO
029600         MOVE "N" TO TRANSACTION-VALID-SWITCH
029700         MOVE "SUPPLIER ID REQUIRED" TO OT-REJECT-REASON
029800     ELSE IF OT-LINE-COUNT = ZERO OR OT-LINE-COUNT > 20
029900         MOVE "N" TO TRANSACTION-VALID-SWITCH
030000         MOVE "LINE COUNT MUST BE 1 THRU 20" TO OT-REJECT-REASON
030100     ELSE
030200         MOVE "Y" TO ITEM-VALID-SWITCH
030300         PERFORM 411-EDIT-ONE-ITEM VARYING WS-ITEM-IX FROM 1 BY 1
030400             UNTIL WS-ITEM-IX > OT-LINE-COUNT
030500         IF NOT ITEM-VALID
030600             MOVE "N" TO TRANSACTION-VALID-SWITCH
030700             MOVE "EACH LINE NEEDS A PRODUCT AND A QUANTITY" TO
030800                     OT-REJECT-REASON
030900         END-IF
031000     END-IF.
031100*
031200 411-EDIT-ONE-ITEM.
031300*
031400     IF OI-PRODUCT-ID (WS-ITEM-IX) = ZERO
031500             OR OI-QUANTITY (WS-ITEM-IX) = ZERO
031600         MOVE "N" TO ITEM-VALID-SWITCH
031700     END-IF.
031800*
031900 420-BUILD-ORDER-NUMBER.
032000*
032100     ADD 1 TO NEXT-PO-ID.
032200     ADD 1 TO WS-PO-SEQUENCE.
032300     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
032400     MOVE WS-CC-YY        TO WS-ONL-YYYY.
032500     MOVE WS-MM           TO WS-ONL-MM.
032600     MOVE WS-DD           TO WS-ONL-DD.
032700     MOVE WS-PO-SEQUENCE  TO WS-ONL-SEQUENCE.
032800     MOVE WS-ONL-PREFIX   TO OT-ORDER-NUMBER (1:3).
032900     MOVE WS-ONL-YYYY     TO OT-ORDER-NUMBER (4:4).
033000     MOVE WS-ONL-MM       TO OT-ORDER-NUMBER (8:2).
033100     MOVE WS-ONL-DD       TO OT-ORDER-NUMBER (10:2).
033200     MOVE WS-ONL-DASH     TO OT-ORDER-NUMBER (12:1).
033300     MOVE WS-ONL-SEQUENCE TO OT-ORDER-NUMBER (13:4).
033400*
033500 430-ACCUMULATE-ONE-ITEM.
033600*
033700     MOVE "N" TO PRODUCT-FOUND-SWITCH.
033800     IF OI-UNIT-PRICE (WS-ITEM-IX) NOT = ZERO
033900         MOVE OI-UNIT-PRICE (WS-ITEM-IX) TO WS-EFFECTIVE-PRICE
034000     ELSE
034100         PERFORM 431-LOOKUP-PRODUCT-COST
034200         IF PRODUCT-FOUND
034300             MOVE PT-COST-PRICE (WS-PRODUCT-IX) TO WS-EFFECTIVE-PRICE
034400         ELSE
034500             MOVE ZERO TO WS-EFFECTIVE-PRICE
034600         END-IF
034700     END-IF.
034800     COMPUTE WS-LINE-AMOUNT ROUNDED =
034900             WS-EFFECTIVE-PRICE * OI-QUANTITY (WS-ITEM-IX).
035000     ADD WS-LINE-AMOUNT TO WS-ORDER-TOTAL.
035100     MOVE WS-EFFECTIVE-PRICE TO OI-UNIT-PRICE (WS-ITEM-IX).
035200*
035300 431-LOOKUP-PRODUCT-COST.
035400*
035500     PERFORM 432-MATCH-COST-ENTRY VARYING SEARCH-IX FROM 1 BY 1
035600         UNTIL SEARCH-IX > PRODUCT-ENTRY-COUNT.
035700*
035800 432-MATCH-COST-ENTRY.
035900*
036000     IF PT-PROD-ID (SEARCH-IX) = OI-PRODUCT-ID (WS-ITEM-IX)
036100         MOVE "Y" TO PRODUCT-FOUND-SWITCH
036200         MOVE SEARCH-IX TO WS-PRODUCT-IX
036300         MOVE 99999 TO SEARCH-IX
036400     END-IF.
036500*
036600 440-WRITE-NEW-ORDER.
036700*
036800     MOVE NEXT-PO-ID         TO PO-ID.
036900     MOVE OT-ORDER-NUMBER    TO PO-ORDER-NUMBER.
037000     MOVE OT-SUPPLIER-ID     TO PO-SUPPLIER-ID.
037100     SET  PO-STATUS-DRAFT    TO TRUE.
037200     MOVE OT-NOTES           TO PO-NOTES.
037300     MOVE OT-EXPECTED-DELIVERY TO PO-EXPECTED-DELIVERY.
037400     MOVE WS-ORDER-TOTAL     TO PO-TOTAL-AMOUNT.
037500     MOVE WS-ISO-TIMESTAMP   TO PO-CREATED-AT.
037600     MOVE SPACES             TO PO-APPROVED-AT.
037700     MOVE SPACES             TO PO-RECEIVED-AT.
037800     MOVE OT-LINE-COUNT      TO PO-LINE-COUNT.
037900     PERFORM 441-MOVE-ONE-ITEM VARYING WS-ITEM-IX FROM 1 BY 1
038000         UNTIL WS-ITEM-IX > OT-LINE-COUNT.
038100     MOVE PO-ORDER-NUMBER    TO PR-ORDER-NUMBER.
038200     WRITE POMAST-RECORD-AREA FROM WS-PURCHASE-ORDER-RECORD
038300         INVALID KEY
038400             MOVE "N" TO TRANSACTION-VALID-SWITCH
038500             MOVE "DUPLICATE ORDER NUMBER ON WRITE" TO OT-REJECT-REASON
038600     END-WRITE.
038700*
038800 441-MOVE-ONE-ITEM.
038900*
039000     MOVE OI-PRODUCT-ID (WS-ITEM-IX)  TO PI-PRODUCT-ID (WS-ITEM-IX).
039100     MOVE OI-QUANTITY (WS-ITEM-IX)    TO PI-QUANTITY (WS-ITEM-IX).
039200     MOVE OI-UNIT-PRICE (WS-ITEM-IX)  TO PI-UNIT-PRICE (WS-ITEM-IX).
039300     MOVE ZERO                        TO PI-RECEIVED-QUANTITY (WS-ITEM-IX).
039400*
039500 500-APPROVE-PURCHASE-ORDER.
039600*
039700     MOVE OT-ORDER-NUMBER TO PR-ORDER-NUMBER.
039800     PERFORM 510-READ-ORDER-FOR-UPDATE.
039900     IF NOT ORDER-FOUND
040000         MOVE "N" TO TRANSACTION-VALID-SWITCH
040100         MOVE "ORDER NOT FOUND" TO OT-REJECT-REASON
040200     ELSE IF NOT (PO-STATUS-DRAFT OR PO-STATUS-PENDING)
040300         MOVE "N" TO TRANSACTION-VALID-SWITCH
040400         MOVE "ORDER NOT IN DRAFT OR PENDING STATUS" TO OT-REJECT-REASON
040500     ELSE
040600         SET  PO-STATUS-APPROVED TO TRUE
040700         MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
040800         MOVE WS-CC-YY TO WS-ISO-YYYY
040900         MOVE WS-MM    TO WS-ISO-MM
041000         MOVE WS-DD    TO WS-ISO-DD
041100         MOVE WS-HH    TO WS-ISO-HH
041200         MOVE WS-MIN   TO WS-ISO-MIN
041300         MOVE WS-SS    TO WS-ISO-SS
041400         MOVE WS-ISO-TIMESTAMP TO PO-APPROVED-AT
041500         PERFORM 900-REWRITE-ORDER
041600     END-IF.
041700*
041800 510-READ-ORDER-FOR-UPDATE.
041900*
042000     READ POMAST INTO WS-PURCHASE-ORDER-RECORD
042100         INVALID KEY
042200             MOVE "N" TO ORDER-FOUND-SWITCH
042300         NOT INVALID KEY
042400             MOVE "Y" TO ORDER-FOUND-SWITCH
042500     END-READ.
042600*
042700 600-RECEIVE-PURCHASE-ORDER.
042800*
042900     MOVE OT-ORDER-NUMBER TO PR-ORDER-NUMBER.
043000     PERFORM 510-READ-ORDER-FOR-UPDATE.
043100     IF NOT ORDER-FOUND
043200         MOVE "N" TO TRANSACTION-VALID-SWITCH
043300         MOVE "ORDER NOT FOUND" TO OT-REJECT-REASON
043400     ELSE IF NOT PO-STATUS-APPROVED
043500         MOVE "N" TO TRANSACTION-VALID-SWITCH
043600         MOVE "ORDER NOT IN APPROVED STATUS" TO OT-REJECT-REASON
043700     ELSE
043800         PERFORM 610-POST-ONE-RECEIPT VARYING WS-ITEM-IX FROM 1 BY 1
043900             UNTIL WS-ITEM-IX > OT-LINE-COUNT
044000         SET  PO-STATUS-RECEIVED TO TRUE
044100         MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME
044200         MOVE WS-CC-YY TO WS-ISO-YYYY
044300         MOVE WS-MM    TO WS-ISO-MM
044400         MOVE WS-DD    TO WS-ISO-DD
044500         MOVE WS-HH    TO WS-ISO-HH
044600         MOVE WS-MIN   TO WS-ISO-MIN
044700         MOVE WS-SS    TO WS-ISO-SS
044800         MOVE WS-ISO-TIMESTAMP TO PO-RECEIVED-AT
044900         PERFORM 900-REWRITE-ORDER
045000     END-IF.
045100*
045200 610-POST-ONE-RECEIPT.
045300*
045400     IF OI-PRODUCT-ID (WS-ITEM-IX) NOT = ZERO
045500         MOVE "N" TO PRODUCT-FOUND-SWITCH
045600         PERFORM 620-MATCH-ORDER-LINE VARYING WS-EXISTING-ITEM-IX
045700                 FROM 1 BY 1
045800             UNTIL WS-EXISTING-ITEM-IX > PO-LINE-COUNT
045900         IF PRODUCT-FOUND
046000             MOVE OI-RECEIVED-QUANTITY (WS-ITEM-IX) TO
046100                     PI-RECEIVED-QUANTITY (WS-FOUND-ITEM-IX)
046200         END-IF
046300     END-IF.
046400*
046500 620-MATCH-ORDER-LINE.
046600*
046700     IF PI-PRODUCT-ID (WS-EXISTING-ITEM-IX) = OI-PRODUCT-ID (WS-ITEM-IX)
046800         MOVE "Y" TO PRODUCT-FOUND-SWITCH
046900         MOVE WS-EXISTING-ITEM-IX TO WS-FOUND-ITEM-IX
047000         MOVE 99 TO WS-EXISTING-ITEM-IX
047100     END-IF.
047200*
047300 700-CANCEL-PURCHASE-ORDER.
047400*
047500     MOVE OT-ORDER-NUMBER TO PR-ORDER-NUMBER.
047600     PERFORM 510-READ-ORDER-FOR-UPDATE.
047700     IF NOT ORDER-FOUND
047800         MOVE "N" TO TRANSACTION-VALID-SWITCH
047900         MOVE "ORDER NOT FOUND" TO OT-REJECT-REASON
048000     ELSE IF PO-STATUS-RECEIVED
048100         MOVE "N" TO TRANSACTION-VALID-SWITCH
048200         MOVE "CANNOT CANCEL A RECEIVED ORDER" TO OT-REJECT-REASON
048300     ELSE
048400         SET  PO-STATUS-CANCELLED TO TRUE
048500         PERFORM 900-REWRITE-ORDER
048600     END-IF.
048700*
048800 800-WRITE-REJECT-LOG.
048900*
049000     SET  OT-REJECTED TO TRUE.
049100     WRITE REJECT-LOG-RECORD FROM WS-ORDER-TRANSACTION.
049200*
049300 900-REWRITE-ORDER.
049400*
049500     REWRITE POMAST-RECORD-AREA FROM WS-PURCHASE-ORDER-RECORD
049600         INVALID KEY
049700             DISPLAY "WHS5000 - REWRITE ERROR ON ORDER " PR-ORDER-NUMBER
049800     END-REWRITE.
