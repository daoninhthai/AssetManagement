000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  WHS0100                                                       *
000400*  BUILD / REORGANIZE THE WAREHOUSE STOCK BALANCE FILE           *
000500*  (WHSESTKR) FROM THE NIGHTLY SEQUENTIAL EXTRACT (WHSESTKS).    *
000600*  RUN ONCE PER NIGHT AHEAD OF WHS2000, OR ON DEMAND WHEN THE    *
000700*  BALANCE FILE MUST BE REBUILT FROM SCRATCH (DISK LOSS, YEAR-   *
000800*  END RECONCILE).  RELATIVE RECORD NUMBERS ARE ASSIGNED IN      *
000900*  EXTRACT ORDER, STARTING AT 1 -- THE EXTRACT CARRIES NO        *
001000*  INHERENT KEY WE CAN COMPUTE AN RRN FROM, SO UNLIKE THE OLD    *
001100*  ITEM-NUMBER CONVERSION JOB WE JUST NUMBER THEM AS THEY COME.  *
001200******************************************************************
001300 PROGRAM-ID.    WHS0100.
001400 AUTHOR.        R D JENSEN.
001500 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001600 DATE-WRITTEN.  02/02/90.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
001900*
002000******************************************************************
002100*  CHANGE LOG                                                    *
002200*------------------------------------------------------------------
002300*  DATE      BY   REQ NO   DESCRIPTION                            *
002400*------------------------------------------------------------------
002500*  02/02/90  RDJ  WR-0458  ORIGINAL CODING.  REPLACES THE OLD     *
002600*                          CARD-DECK STOCK COUNT RECONCILE.       *
002700*  07/19/90  RDJ  WR-0501  EXTRACT RECORD WIDENED, WHSESTKS NOW   *
002800*                          CARRIES WAREHOUSE + PRODUCT ID PAIR.   *
002900*  08/23/95  TLK  WR-1182  ADDED RECORD COUNT DISPLAY AT EOJ SO   *
003000*                          OPERATIONS CAN CONFIRM THE REBUILD     *
003100*                          MATCHED THE EXTRACT ROW COUNT.         *
003200*  06/08/98  TLK  WR-1367  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
003300*                          THIS PROGRAM.  NO CHANGE REQUIRED.     *
003400*  03/11/99  TLK  WR-1402  RAISED MAX-RELATIVE-NUMBER FROM 20000  *
003500*                          TO 50000 FOR THE GULF COAST EXPANSION. *
003550*  04/17/03  RDJ  WR-1588  PROMOTED EXTRACT COUNTERS TO STANDALONE*
003560*                          WORKING-STORAGE ITEMS PER DP STANDARDS *
003570*                          REVIEW.  NO LOGIC CHANGE.              *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-4341.
004100 OBJECT-COMPUTER.  IBM-4341.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT STOCK-BALANCE-EXTRACT  ASSIGN TO WHSESTKS
004900                     ORGANIZATION IS LINE SEQUENTIAL.
005000*
005100     SELECT WAREHOUSE-STOCK-FILE   ASSIGN TO WHSESTKR
005200                     ORGANIZATION IS RELATIVE
005300                     ACCESS IS SEQUENTIAL
005400                     RELATIVE KEY IS WB-RELATIVE-NUMBER.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  STOCK-BALANCE-EXTRACT
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 30 CHARACTERS.
006200*
006300 01  EXTRACT-RECORD-AREA.
006400     05  EX-WAREHOUSE-ID         PIC 9(09).
006500     05  EX-PRODUCT-ID           PIC 9(09).
006600     05  EX-QUANTITY             PIC S9(09).
006700     05  FILLER                  PIC X(03).
006750*
006760 01  EXTRACT-RECORD-DUMP  REDEFINES EXTRACT-RECORD-AREA.
006770     05  EXTRACT-RECORD-DUMP-X   PIC X(30).
006800*
006900 FD  WAREHOUSE-STOCK-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 30 CHARACTERS.
007200*
007300 01  WHSESTKR-RECORD-AREA        PIC X(30).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007620 77  EXTRACT-EOF-SWITCH      PIC X       VALUE "N".
007630     88  EXTRACT-EOF                     VALUE "Y".
007640 77  EXTRACT-RECORD-COUNT    PIC 9(06)   COMP    VALUE ZERO.
007650*
008100 01  KEY-FIELDS.
008200     05  WB-RELATIVE-NUMBER      PIC 9(06)   VALUE ZERO.
008250*
008260 01  KEY-FIELDS-DUMP  REDEFINES KEY-FIELDS.
008270     05  WB-RELATIVE-NUMBER-X    PIC X(06).
008300*
008400 01  RUN-COUNTERS.
008600     05  BALANCE-RECORD-COUNT    PIC 9(06)   COMP    VALUE ZERO.
008700     05  MAX-RELATIVE-NUMBER     PIC 9(06)   COMP    VALUE 50000.
008800*
008900 01  WS-STOCK-BALANCE-RECORD.
009000     COPY WHSESTK.
009100*
009200 01  WS-STOCK-BALANCE-DUMP  REDEFINES WS-STOCK-BALANCE-RECORD.
009300     05  WS-STOCK-BALANCE-DUMP-X PIC X(30).
009600*
009700 01  EOJ-COUNT-LINE.
009800     05  FILLER                  PIC X(28)
009900             VALUE "WHS0100 STOCK FILE REBUILD  ".
010000     05  FILLER                  PIC X(17) VALUE "EXTRACT RECORDS ".
010100     05  EOJ-EXTRACT-COUNT       PIC ZZZ,ZZ9.
010200     05  FILLER                  PIC X(06) VALUE SPACES.
010300     05  FILLER                  PIC X(17) VALUE "BALANCE RECORDS ".
010400     05  EOJ-BALANCE-COUNT       PIC ZZZ,ZZ9.
010500     05  FILLER                  PIC X(10) VALUE SPACES.
010600*
010700 PROCEDURE DIVISION.
010800*
010900 000-BUILD-STOCK-BALANCE-FILE.
011000*
011100     OPEN INPUT  STOCK-BALANCE-EXTRACT
011200          OUTPUT WAREHOUSE-STOCK-FILE.
011300     PERFORM 100-LOAD-STOCK-BALANCE-RECORD
011400         UNTIL EXTRACT-EOF.
011500     CLOSE STOCK-BALANCE-EXTRACT
011600           WAREHOUSE-STOCK-FILE.
011700     MOVE EXTRACT-RECORD-COUNT TO EOJ-EXTRACT-COUNT.
011800     MOVE BALANCE-RECORD-COUNT TO EOJ-BALANCE-COUNT.
011900     DISPLAY EOJ-COUNT-LINE.
012000     STOP RUN.
012100*
012200 100-LOAD-STOCK-BALANCE-RECORD.
012300*
012400     PERFORM 110-READ-STOCK-EXTRACT-RECORD.
012500     IF NOT EXTRACT-EOF
012600         PERFORM 120-WRITE-STOCK-BALANCE-RECORD.
012700*
012800 110-READ-STOCK-EXTRACT-RECORD.
012900*
013000     READ STOCK-BALANCE-EXTRACT INTO EXTRACT-RECORD-AREA
013100         AT END
013200             MOVE "Y" TO EXTRACT-EOF-SWITCH.
013300     IF NOT EXTRACT-EOF
013400         ADD 1 TO EXTRACT-RECORD-COUNT.
013500*
013600 120-WRITE-STOCK-BALANCE-RECORD.
013700*
013800     IF EXTRACT-RECORD-COUNT > MAX-RELATIVE-NUMBER
013900         DISPLAY "WHS0100 - EXTRACT EXCEEDS MAX-RELATIVE-NUMBER"
014000         MOVE "Y" TO EXTRACT-EOF-SWITCH
014100     ELSE
014200         MOVE EXTRACT-RECORD-COUNT TO WB-RELATIVE-NUMBER
014300         MOVE EX-WAREHOUSE-ID      TO BL-WAREHOUSE-ID
014400         MOVE EX-PRODUCT-ID        TO BL-PRODUCT-ID
014500         MOVE EX-QUANTITY          TO BL-QUANTITY
014600         WRITE WHSESTKR-RECORD-AREA FROM WS-STOCK-BALANCE-RECORD
014700             INVALID KEY
014800                 DISPLAY "WHS0100 - WRITE ERROR RRN "
014900                         WB-RELATIVE-NUMBER
015000             NOT INVALID KEY
015100                 ADD 1 TO BALANCE-RECORD-COUNT
015200         END-WRITE.
