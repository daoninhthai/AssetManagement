000100******************************************************************
000200***  PRODMAST  --  PRODUCT MASTER RECORD LAYOUT                ***
000300***  USED BY    : WHS1000 WHS2000 WHS3000 WHS4000 WHS6000      ***
000400***               WHS8000                                      ***
000500***  MAINTAINED BY : WHS1000 (PRODUCT MASTER MAINTENANCE)      ***
000600***----------------------------------------------------------***
000700***  CHANGE LOG                                                 *
000800***  09/14/87  RDJ  ORIGINAL LAYOUT FOR STOCK CONTROL CONVERSION *
000900***  02/02/90  RDJ  ADDED PM-REORDER-POINT PER REQ 90-014        *
001000***  11/19/93  TLK  WIDENED PM-NAME TO 80 FOR LONGER ITEM NAMES  *
001100***  06/08/98  TLK  Y2K - NO DATE FIELDS ON THIS RECORD, N/C     *
001200******************************************************************
001300
001500         05  PM-PROD-ID              PIC 9(09).
001600         05  PM-SKU                  PIC X(20).
001700         05  PM-NAME                 PIC X(80).
001800         05  PM-CATEGORY-ID          PIC 9(09).
001900         05  PM-SUPPLIER-ID          PIC 9(09).
002000         05  PM-UNIT                 PIC X(10).
002100         05  PM-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
002200         05  PM-COST-PRICE           PIC S9(13)V9(4) COMP-3.
002300         05  PM-MIN-STOCK            PIC 9(07).
002400         05  PM-MAX-STOCK            PIC 9(07).
002500         05  PM-REORDER-POINT        PIC 9(07).
002600         05  PM-ACTIVE               PIC X(01).
002700             88  PM-IS-ACTIVE                VALUE "Y".
002800             88  PM-IS-INACTIVE              VALUE "N".
002900         05  FILLER                  PIC X(23).
