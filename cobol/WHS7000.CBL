000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  WHS7000                                                       *
000400*  REPLENISHMENT CALCULATOR.  READS ONE CALCPARM RECORD PER      *
000500*  PRODUCT (AVERAGE DAILY DEMAND, SERVICE LEVEL, LEAD TIME,      *
000600*  ANNUAL DEMAND, ORDER COST AND HOLDING COST) AND COMPUTES THE  *
000700*  SAFETY STOCK, REORDER POINT AND ECONOMIC ORDER QUANTITY FOR   *
000800*  EACH ONE.  REPLACES THE PURCHASING DEPARTMENT'S SPREADSHEET   *
000900*  WORKSHEET THAT USED TO BE RE-KEYED BY HAND EVERY QUARTER.     *
001000*  THIS COMPILER HAS NO SQUARE ROOT VERB, SO THE SQUARE ROOTS    *
001100*  NEEDED FOR THE SAFETY STOCK AND EOQ FORMULAE ARE DEVELOPED BY *
001200*  REPEATED APPROXIMATION IN 500-COMPUTE-SQUARE-ROOT.            *
001300*****************************************************************
001400 PROGRAM-ID.    WHS7000.
001500 AUTHOR.        T L KOWALSKI.
001600 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001700 DATE-WRITTEN.  01/09/97.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
002000*
002100*****************************************************************
002200*  CHANGE LOG                                                    *
002300*------------------------------------------------------------------
002400*  DATE      BY   REQ NO   DESCRIPTION                            *
002500*------------------------------------------------------------------
002600*  01/09/97  TLK  WR-1310  ORIGINAL CODING.  REPLACES THE           *
002700*                          PURCHASING DEPARTMENT'S QUARTERLY        *
002800*                          SPREADSHEET REORDER WORKSHEET.           *
002900*  09/22/97  TLK  WR-1329  ADDED THE REJECTED-RECORD COUNT TO THE   *
003000*                          REPORT FOOTING - HOLDING COST OF ZERO    *
003100*                          WAS SILENTLY SKIPPING ROWS WITH NO WAY   *
003200*                          FOR PURCHASING TO TELL WHY.              *
003300*  06/08/98  TLK  WR-1367  Y2K REVIEW - NO DATE FIELDS ARE CARRIED  *
003400*                          ON CALCPARM.  NO CHANGE REQUIRED.        *
003450*  07/02/03  TLK  WR-1585  PROMOTED PARAMETER-EOF-SWITCH AND THE    *
003460*                          PARAMETER-READ AND CALCULATION-DONE      *
003470*                          COUNTERS TO STANDALONE ITEMS PER DP      *
003480*                          STANDARDS REVIEW.  NO LOGIC CHANGE.      *
003500*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-4341.
004000 OBJECT-COMPUTER.  IBM-4341.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT CALC-PARAMETER-FILE  ASSIGN TO CALCPARM
004800                     ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT CALC-REPORT-FILE     ASSIGN TO CALCRPT
005000                     ORGANIZATION IS LINE SEQUENTIAL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  CALC-PARAMETER-FILE
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 52 CHARACTERS.
005800*
005900 01  CALC-PARAMETER-RECORD.
006000     COPY CALCPARM.
006100*
006200 FD  CALC-REPORT-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 132 CHARACTERS.
006500*
006600 01  CALC-REPORT-RECORD           PIC X(132).
006700*
006800 WORKING-STORAGE SECTION.
006900*
006910 77  PARAMETER-EOF-SWITCH    PIC X       VALUE "N".
006920     88  PARAMETER-EOF               VALUE "Y".
006930 77  PARAMETER-READ-COUNT    PIC 9(05)   COMP    VALUE ZERO.
006940 77  CALCULATION-DONE-COUNT  PIC 9(05)   COMP    VALUE ZERO.
006950*
007400 01  PRINT-AREA                  PIC X(132).
007500*
007600 01  RUN-COUNTERS.
007700     05  PAGE-COUNT              PIC 9(03)   COMP    VALUE ZERO.
007800     05  LINE-COUNT              PIC 9(03)   COMP    VALUE 99.
007900     05  LINES-ON-PAGE           PIC 9(03)   COMP    VALUE 55.
008200     05  CALCULATION-REJECT-COUNT PIC 9(05)  COMP    VALUE ZERO.
008300     05  WS-SQRT-ITERATION-IX    PIC 9(02)   COMP    VALUE ZERO.
008400*
008500 01  WS-ZSCORE-TABLE-VALUES.
008600     05  FILLER                  PIC X(40) VALUE
008700         "0990023300097501960009500165000900012800".
008800     05  FILLER                  PIC X(30) VALUE
008900         "085001040008000084000000006700".
009000*
009100 01  WS-ZSCORE-TABLE REDEFINES WS-ZSCORE-TABLE-VALUES.
009200     05  ZT-ENTRY                OCCURS 7 TIMES.
009300         10  ZT-THRESHOLD        PIC 9V9999.
009400         10  ZT-ZSCORE           PIC 9V9999.
009500*
009600 01  WS-ZSCORE-DUMP REDEFINES WS-ZSCORE-TABLE.
009700     05  ZT-DUMP-ENTRY           OCCURS 7 TIMES PIC X(10).
009800*
009900 01  WS-ZSCORE-WORK-FIELDS.
010000     05  WS-ZSCORE-IX            PIC 9(01)   COMP    VALUE ZERO.
010100     05  WS-MATCHED-ZSCORE       PIC 9V9999  COMP-3  VALUE ZERO.
010200*
010300 01  WS-CALCULATION-FIELDS.
010400     05  WS-SAFETY-STOCK         PIC S9(09)V9(4) COMP-3 VALUE ZERO.
010500     05  WS-REORDER-POINT        PIC S9(09)V9(4) COMP-3 VALUE ZERO.
010600     05  WS-EOQ                  PIC S9(09)V9(4) COMP-3 VALUE ZERO.
010700     05  WS-DEMAND-VARIANCE-TERM PIC S9(09)V9(4) COMP-3 VALUE ZERO.
010800     05  WS-EOQ-RADICAND         PIC S9(15)V9(4) COMP-3 VALUE ZERO.
010900     05  WS-CALC-REJECTED-SWITCH PIC X       VALUE "N".
011000         88  CALC-REJECTED               VALUE "Y".
011100*
011200 01  WS-CALCULATION-FIELDS-DUMP REDEFINES WS-CALCULATION-FIELDS
011300                                 PIC X(39).
011400*
011500 01  WS-SQUARE-ROOT-WORK-AREA.
011600     05  WS-SQRT-RADICAND        PIC S9(15)V9(4) COMP-3 VALUE ZERO.
011700     05  WS-SQRT-ESTIMATE        PIC S9(09)V9(8) COMP-3 VALUE ZERO.
011800     05  WS-SQRT-DIVISOR-TERM    PIC S9(09)V9(8) COMP-3 VALUE ZERO.
011900     05  WS-SQRT-RESULT          PIC S9(09)V9(4) COMP-3 VALUE ZERO.
012000*
012100 01  DETAIL-LINE.
012200     05  FILLER                  PIC X(01)   VALUE SPACES.
012300     05  DL-PRODUCT-ID           PIC ZZZZZZZZ9.
012400     05  FILLER                  PIC X(04)   VALUE SPACES.
012500     05  DL-SAFETY-STOCK         PIC ZZZ,ZZ9.9999.
012600     05  FILLER                  PIC X(03)   VALUE SPACES.
012700     05  DL-REORDER-POINT        PIC ZZZ,ZZ9.9999.
012800     05  FILLER                  PIC X(03)   VALUE SPACES.
012900     05  DL-EOQ                  PIC ZZZ,ZZ9.9999.
013000     05  FILLER                  PIC X(03)   VALUE SPACES.
013100     05  DL-STATUS               PIC X(17).
013200     05  FILLER                  PIC X(56)   VALUE SPACES.
013300*
013400 01  HEADING-LINE-1.
013500     05  FILLER                  PIC X(01)   VALUE SPACES.
013600     05  FILLER                  PIC X(32)   VALUE
013700         "WAREHOUSE REPLENISHMENT CALCULA".
013800     05  FILLER                  PIC X(14)   VALUE "TOR - CALCRPT ".
013900     05  FILLER                  PIC X(05)   VALUE "PAGE ".
014000     05  HL1-PAGE-NUMBER         PIC ZZ9.
014100     05  FILLER                  PIC X(77)   VALUE SPACES.
014200*
014300 01  HEADING-LINE-2.
014400     05  FILLER                  PIC X(01)   VALUE SPACES.
014500     05  FILLER                  PIC X(09)   VALUE "PRODUCT".
014600     05  FILLER                  PIC X(09)   VALUE SPACES.
014700     05  FILLER                  PIC X(12)   VALUE "SAFETY STOCK".
014800     05  FILLER                  PIC X(04)   VALUE SPACES.
014900     05  FILLER                  PIC X(13)   VALUE "REORDER POINT".
015000     05  FILLER                  PIC X(03)   VALUE SPACES.
015100     05  FILLER                  PIC X(03)   VALUE "EOQ".
015200     05  FILLER                  PIC X(10)   VALUE SPACES.
015300     05  FILLER                  PIC X(06)   VALUE "STATUS".
015400     05  FILLER                  PIC X(62)   VALUE SPACES.
015500*
015600 01  BANNER-LINE.
015700     05  FILLER                  PIC X(132)  VALUE ALL "-".
015800*
015900 01  TOTALS-LINE-1.
016000     05  FILLER                  PIC X(01)   VALUE SPACES.
016100     05  FILLER                  PIC X(20)   VALUE
016200         "PARAMETERS READ . . ".
016300     05  TL1-READ-COUNT          PIC ZZ,ZZ9.
016400     05  FILLER                  PIC X(105)  VALUE SPACES.
016500*
016600 01  TOTALS-LINE-2.
016700     05  FILLER                  PIC X(01)   VALUE SPACES.
016800     05  FILLER                  PIC X(20)   VALUE
016900         "CALCULATIONS DONE . ".
017000     05  TL2-DONE-COUNT          PIC ZZ,ZZ9.
017100     05  FILLER                  PIC X(07)   VALUE SPACES.
017200     05  FILLER                  PIC X(20)   VALUE
017300         "RECORDS REJECTED . .".
017400     05  TL2-REJECT-COUNT        PIC ZZ,ZZ9.
017500     05  FILLER                  PIC X(72)   VALUE SPACES.
017600*
017700 PROCEDURE DIVISION.
017800*
017900 000-CALCULATE-REPLENISHMENT.
018000*
018100     PERFORM 050-INITIALIZE-PROGRAM.
018200     PERFORM 100-READ-PARAMETER-RECORD.
018300     PERFORM 200-PROCESS-ONE-PARAMETER
018400         UNTIL PARAMETER-EOF.
018500     PERFORM 800-PRINT-TOTALS.
018600     CLOSE CALC-PARAMETER-FILE
018700           CALC-REPORT-FILE.
018800     STOP RUN.
018900*
019000 050-INITIALIZE-PROGRAM.
019100*
019200     OPEN INPUT  CALC-PARAMETER-FILE.
019300     OPEN OUTPUT CALC-REPORT-FILE.
019400     PERFORM 900-PRINT-HEADING-LINES.
019500*
019600 100-READ-PARAMETER-RECORD.
019700*
019800     READ CALC-PARAMETER-FILE
019900         AT END
020000             MOVE "Y" TO PARAMETER-EOF-SWITCH.
020100*
020200 200-PROCESS-ONE-PARAMETER.
020300*
020400     ADD 1 TO PARAMETER-READ-COUNT.
020500     MOVE "N" TO WS-CALC-REJECTED-SWITCH.
020600     IF CP-HOLDING-COST NOT GREATER THAN ZERO
020700         MOVE "Y" TO WS-CALC-REJECTED-SWITCH
020800         ADD 1 TO CALCULATION-REJECT-COUNT
020900     ELSE
021000         PERFORM 300-FIND-ZSCORE-FOR-SERVICE-LEVEL
021100         PERFORM 310-COMPUTE-SAFETY-STOCK
021200         PERFORM 320-COMPUTE-REORDER-POINT
021300         PERFORM 330-COMPUTE-ECONOMIC-ORDER-QTY
021400         ADD 1 TO CALCULATION-DONE-COUNT
021500     END-IF.
021600     PERFORM 400-PRINT-DETAIL-LINE.
021700     PERFORM 100-READ-PARAMETER-RECORD.
021800*
021900 300-FIND-ZSCORE-FOR-SERVICE-LEVEL.
022000*
022100     MOVE 1 TO WS-ZSCORE-IX.
022200     MOVE ZT-ZSCORE (7) TO WS-MATCHED-ZSCORE.
022300     PERFORM 301-TEST-ONE-ZSCORE-THRESHOLD
022400         VARYING WS-ZSCORE-IX FROM 1 BY 1
022500         UNTIL WS-ZSCORE-IX > 6.
022600*
022700 301-TEST-ONE-ZSCORE-THRESHOLD.
022800*
022900     IF CP-SERVICE-LEVEL NOT LESS THAN ZT-THRESHOLD (WS-ZSCORE-IX)
023000         MOVE ZT-ZSCORE (WS-ZSCORE-IX) TO WS-MATCHED-ZSCORE
023100         MOVE 7 TO WS-ZSCORE-IX
023200     END-IF.
023300*
023400 310-COMPUTE-SAFETY-STOCK.
023500*
023600     COMPUTE WS-DEMAND-VARIANCE-TERM ROUNDED =
023700         CP-AVG-DAILY-DEMAND * 0.25.
023800     MOVE CP-LEAD-TIME-DAYS TO WS-SQRT-RADICAND.
023900     PERFORM 500-COMPUTE-SQUARE-ROOT.
024000     COMPUTE WS-SAFETY-STOCK ROUNDED =
024100         WS-MATCHED-ZSCORE * WS-DEMAND-VARIANCE-TERM
024200             * WS-SQRT-RESULT.
024300*
024400 320-COMPUTE-REORDER-POINT.
024500*
024600     COMPUTE WS-REORDER-POINT ROUNDED =
024700         (CP-AVG-DAILY-DEMAND * CP-LEAD-TIME-DAYS)
024800             + WS-SAFETY-STOCK.
024900*
025000 330-COMPUTE-ECONOMIC-ORDER-QTY.
025100*
025200     COMPUTE WS-EOQ-RADICAND ROUNDED =
025300         (2 * CP-ANNUAL-DEMAND * CP-ORDER-COST)
025400             / CP-HOLDING-COST.
025500     MOVE WS-EOQ-RADICAND TO WS-SQRT-RADICAND.
025600     PERFORM 500-COMPUTE-SQUARE-ROOT.
025700     MOVE WS-SQRT-RESULT TO WS-EOQ.
025800*
025900 400-PRINT-DETAIL-LINE.
026000*
026100     IF LINE-COUNT > LINES-ON-PAGE
026200         PERFORM 900-PRINT-HEADING-LINES
026300     END-IF.
026400     MOVE CP-PRODUCT-ID TO DL-PRODUCT-ID.
026500     IF CALC-REJECTED
026600         MOVE ZEROS           TO DL-SAFETY-STOCK
026700         MOVE ZEROS           TO DL-REORDER-POINT
026800         MOVE ZEROS           TO DL-EOQ
026900         MOVE "** REJECTED **" TO DL-STATUS
027000     ELSE
027100         MOVE WS-SAFETY-STOCK  TO DL-SAFETY-STOCK
027200         MOVE WS-REORDER-POINT TO DL-REORDER-POINT
027300         MOVE WS-EOQ           TO DL-EOQ
027400         MOVE "OK"              TO DL-STATUS
027500     END-IF.
027600     MOVE DETAIL-LINE TO PRINT-AREA.
027700     PERFORM 950-WRITE-REPORT-LINE.
027800*
027900 500-COMPUTE-SQUARE-ROOT.
028000*
028100     IF WS-SQRT-RADICAND NOT GREATER THAN ZERO
028200         MOVE ZERO TO WS-SQRT-RESULT
028300     ELSE
028400         COMPUTE WS-SQRT-ESTIMATE ROUNDED =
028500             WS-SQRT-RADICAND / 2.
028600         IF WS-SQRT-ESTIMATE NOT GREATER THAN ZERO
028700             MOVE 1 TO WS-SQRT-ESTIMATE
028800         END-IF
028900         MOVE 1 TO WS-SQRT-ITERATION-IX
029000         PERFORM 510-REFINE-SQUARE-ROOT-ESTIMATE
029100             VARYING WS-SQRT-ITERATION-IX FROM 1 BY 1
029200             UNTIL WS-SQRT-ITERATION-IX > 12
029300         MOVE WS-SQRT-ESTIMATE TO WS-SQRT-RESULT
029400     END-IF.
029500*
029600 510-REFINE-SQUARE-ROOT-ESTIMATE.
029700*
029800     COMPUTE WS-SQRT-DIVISOR-TERM ROUNDED =
029900         WS-SQRT-RADICAND / WS-SQRT-ESTIMATE.
030000     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
030100         (WS-SQRT-ESTIMATE + WS-SQRT-DIVISOR-TERM) / 2.
030200*
030300 800-PRINT-TOTALS.
030400*
030500     IF LINE-COUNT > LINES-ON-PAGE
030600         PERFORM 900-PRINT-HEADING-LINES
030700     END-IF.
030800     MOVE BANNER-LINE TO PRINT-AREA.
030900     PERFORM 950-WRITE-REPORT-LINE.
031000     MOVE PARAMETER-READ-COUNT TO TL1-READ-COUNT.
031100     MOVE TOTALS-LINE-1 TO PRINT-AREA.
031200     PERFORM 950-WRITE-REPORT-LINE.
031300     MOVE CALCULATION-DONE-COUNT   TO TL2-DONE-COUNT.
031400     MOVE CALCULATION-REJECT-COUNT TO TL2-REJECT-COUNT.
031500     MOVE TOTALS-LINE-2 TO PRINT-AREA.
031600     PERFORM 950-WRITE-REPORT-LINE.
031700*
031800 900-PRINT-HEADING-LINES.
031900*
032000     ADD 1 TO PAGE-COUNT.
032100     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
032200     MOVE HEADING-LINE-1 TO PRINT-AREA.
032300     WRITE PRINT-AREA AFTER ADVANCING PAGE.
032400     MOVE HEADING-LINE-2 TO PRINT-AREA.
032500     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
032600     MOVE BANNER-LINE TO PRINT-AREA.
032700     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
032800     MOVE 4 TO LINE-COUNT.
032900*
033000 950-WRITE-REPORT-LINE.
033100*
033200     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
033300     ADD 1 TO LINE-COUNT.
