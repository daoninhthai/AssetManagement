000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  WHS8000                                                       *
000400*  BASIC REORDER SUGGESTION REPORT (NON-AI FALLBACK).  SCANS     *
000500*  THE PRODUCT MASTER FOR ANY PRODUCT WHOSE TOTAL ON-HAND ACROSS *
000600*  ALL WAREHOUSES HAS FALLEN TO OR BELOW ITS MINIMUM LEVEL, AND   *
000700*  PRINTS A SUGGESTED REORDER QUANTITY, ESTIMATED COST AND AN     *
000800*  URGENCY TIER FOR EACH ONE.  THIS IS THE CLERK'S WORKSHEET USED *
000900*  WHEN THE FORECASTING SERVICE ON THE OTHER SYSTEM IS DOWN OR    *
001000*  NOT YET TRUSTED FOR A GIVEN PRODUCT LINE.                      *
001100*****************************************************************
001200 PROGRAM-ID.    WHS8000.
001300 AUTHOR.        T L KOWALSKI.
001400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001500 DATE-WRITTEN.  02/02/97.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
001800*
001900*****************************************************************
002000*  CHANGE LOG                                                    *
002100*------------------------------------------------------------------
002200*  DATE      BY   REQ NO   DESCRIPTION                            *
002300*------------------------------------------------------------------
002400*  02/02/97  TLK  WR-1317  ORIGINAL CODING.  GIVES PURCHASING A     *
002500*                          FALLBACK WORKSHEET WHEN THE NEW           *
002600*                          FORECASTING SERVICE ISN'T AVAILABLE.      *
002700*  09/22/97  TLK  WR-1330  CLAMPED DAYS-TO-STOCKOUT AND URGENCY TO  *
002800*                          THE THREE-TIER RULE - PREVIOUSLY THIS    *
002900*                          PROGRAM ONLY FLAGGED "LOW" WITH NO       *
003000*                          SEVERITY BREAKOUT.                       *
003100*  06/08/98  TLK  WR-1367  Y2K REVIEW - HEADING DATE ALREADY USES   *
003200*                          4-DIGIT YEAR.  NO CHANGE REQUIRED.       *
003300*  03/11/99  TLK  WR-1402  RAISED PRODUCT-TABLE MAXIMUM TO 5000 TO  *
003400*                          MATCH WHS2000'S GULF COAST EXPANSION.    *
003450*  12/03/02  TLK  WR-1562  PROMOTED PRODUCT-EOF-SWITCH AND THE      *
003460*                          PRODUCT-ENTRY-COUNT TO STANDALONE ITEMS  *
003470*                          PER DP STANDARDS REVIEW.                 *
003500*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-4341.
004000 OBJECT-COMPUTER.  IBM-4341.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT PRODUCT-MASTER-FILE   ASSIGN TO PRODMAST.
004800*
004900     SELECT WAREHOUSE-STOCK-FILE  ASSIGN TO WHSESTKR
005000                     ORGANIZATION IS RELATIVE
005100                     ACCESS IS SEQUENTIAL.
005200*
005300     SELECT REORDER-REPORT-FILE   ASSIGN TO RORDRPT
005400                     ORGANIZATION IS LINE SEQUENTIAL.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  PRODUCT-MASTER-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 200 CHARACTERS.
006200*
006300 01  PRODUCT-INPUT-RECORD        PIC X(200).
006400*
006500 FD  WAREHOUSE-STOCK-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 30 CHARACTERS.
006800*
006900 01  WHSESTKR-RECORD-AREA        PIC X(30).
007000*
007100 FD  REORDER-REPORT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 132 CHARACTERS.
007400*
007500 01  PRINT-AREA                  PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007810 77  PRODUCT-EOF-SWITCH      PIC X       VALUE "N".
007820     88  PRODUCT-EOF                 VALUE "Y".
007830 77  PRODUCT-ENTRY-COUNT     PIC 9(05)   COMP    VALUE ZERO.
007840*
007900 01  SWITCHES.
008200     05  STOCK-EOF-SWITCH        PIC X       VALUE "N".
008300         88  STOCK-EOF                   VALUE "Y".
008400*
008500 01  RUN-COUNTERS.
008700     05  WS-PRODUCT-IX           PIC 9(05)   COMP    VALUE ZERO.
008800     05  PAGE-COUNT              PIC 9(03)   COMP    VALUE ZERO.
008900     05  LINE-COUNT              PIC 9(03)   COMP    VALUE 99.
009000     05  LINES-ON-PAGE           PIC 9(03)   COMP    VALUE 55.
009100*
009200 01  WS-PRODUCT-RECORD.
009300     05  WP-PROD-ID              PIC 9(09).
009400     05  WP-SKU                  PIC X(20).
009500     05  WP-NAME                 PIC X(80).
009600     05  WP-CATEGORY-ID          PIC 9(09).
009700     05  WP-SUPPLIER-ID          PIC 9(09).
009800     05  WP-UNIT                 PIC X(10).
009900     05  WP-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
010000     05  WP-COST-PRICE           PIC S9(13)V9(4) COMP-3.
010100     05  WP-MIN-STOCK            PIC 9(07).
010200     05  WP-MAX-STOCK            PIC 9(07).
010300     05  WP-REORDER-POINT        PIC 9(07).
010400     05  WP-ACTIVE               PIC X(01).
010500     05  FILLER                  PIC X(23).
010600*
010700 01  WS-PRODUCT-RECORD-DUMP REDEFINES WS-PRODUCT-RECORD.
010800     05  FILLER                  PIC X(200).
010900*
011000 01  WS-STOCK-BALANCE-RECORD.
011100     COPY WHSESTK.
011200*
011300 01  WS-STOCK-BALANCE-DUMP REDEFINES WS-STOCK-BALANCE-RECORD.
011400     05  FILLER                  PIC X(30).
011500*
011600 01  PRODUCT-TABLE.
011700     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
011800             DEPENDING ON PRODUCT-ENTRY-COUNT.
011900         10  PT-PROD-ID          PIC 9(09).
012000         10  PT-NAME             PIC X(80).
012100         10  PT-MIN-STOCK        PIC 9(07).
012200         10  PT-MAX-STOCK        PIC 9(07).
012300         10  PT-REORDER-POINT    PIC 9(07).
012400         10  PT-COST-PRICE       PIC S9(13)V9(4) COMP-3.
012500         10  PT-ACTIVE           PIC X(01).
012600         10  PT-ON-HAND-TOTAL    PIC S9(09)      COMP    VALUE ZERO.
012700*
012800 01  PRODUCT-TABLE-DUMP REDEFINES PRODUCT-TABLE.
012900     05  PT-DUMP-ENTRY           OCCURS 5000 TIMES PIC X(124).
013000*
013100 01  WS-SUGGESTION-FIELDS.
013200     05  WS-CURRENT-STOCK        PIC S9(09)      COMP    VALUE ZERO.
013300     05  WS-REORDER-POINT        PIC 9(07)               VALUE ZERO.
013400     05  WS-MAX-LEVEL            PIC 9(07)               VALUE ZERO.
013500     05  WS-REORDER-QUANTITY     PIC S9(09)      COMP    VALUE ZERO.
013600     05  WS-HALF-REORDER-POINT   PIC 9(07)               VALUE ZERO.
013700     05  WS-ESTIMATED-COST       PIC S9(13)V9(4) COMP-3  VALUE ZERO.
013800     05  WS-URGENCY              PIC X(08)               VALUE SPACES.
013900     05  WS-DAYS-TO-STOCKOUT     PIC 9(03)       COMP    VALUE ZERO.
014000*
014100 01  WS-DATE-TIME-FIELDS.
014200     05  WS-CURRENT-DATE-TIME.
014300         10  WS-CD-YEAR          PIC 9(04).
014400         10  WS-CD-MONTH         PIC 9(02).
014500         10  WS-CD-DAY           PIC 9(02).
014600         10  FILLER              PIC X(16).
014700*
014800 01  HEADING-LINE-1.
014900     05  FILLER                  PIC X(07)   VALUE "DATE:  ".
015000     05  HL1-MONTH               PIC 9(02).
015100     05  FILLER                  PIC X(01)   VALUE "/".
015200     05  HL1-DAY                 PIC 9(02).
015300     05  FILLER                  PIC X(01)   VALUE "/".
015400     05  HL1-YEAR                PIC 9(04).
015500     05  FILLER                  PIC X(13)   VALUE SPACES.
015600     05  FILLER                  PIC X(27)   VALUE
015700         "REORDER SUGGESTION REPORT ".
015800     05  FILLER                  PIC X(12)   VALUE "      PAGE: ".
015900     05  HL1-PAGE-NUMBER         PIC ZZZ9.
016000     05  FILLER                  PIC X(59)   VALUE SPACES.
016100*
016200 01  HEADING-LINE-2.
016300     05  FILLER                  PIC X(24)   VALUE "PRODUCT NAME            ".
016400     05  FILLER                  PIC X(14)   VALUE "CURRENT STOCK ".
016500     05  FILLER                  PIC X(14)   VALUE "REORDER POINT ".
016600     05  FILLER                  PIC X(17)   VALUE "REORDER QUANTITY ".
016700     05  FILLER                  PIC X(16)   VALUE "ESTIMATED COST  ".
016800     05  FILLER                  PIC X(09)   VALUE "URGENCY  ".
016900     05  FILLER                  PIC X(12)   VALUE "DAYS-TO-OUT ".
017000     05  FILLER                  PIC X(26)   VALUE SPACES.
017100*
017200 01  SUGGESTION-LINE.
017300     05  SL-PRODUCT-NAME         PIC X(23).
017400     05  FILLER                  PIC X(01)   VALUE SPACES.
017500     05  SL-CURRENT-STOCK        PIC ZZZZZZZ9-.
017600     05  FILLER                  PIC X(03)   VALUE SPACES.
017700     05  SL-REORDER-POINT        PIC ZZZZZZ9.
017800     05  FILLER                  PIC X(04)   VALUE SPACES.
017900     05  SL-REORDER-QUANTITY     PIC ZZZZZZZ9-.
018000     05  FILLER                  PIC X(05)   VALUE SPACES.
018100     05  SL-ESTIMATED-COST       PIC Z,ZZZ,ZZ9.99-.
018200     05  FILLER                  PIC X(02)   VALUE SPACES.
018300     05  SL-URGENCY              PIC X(08).
018400     05  FILLER                  PIC X(01)   VALUE SPACES.
018500     05  SL-DAYS-TO-STOCKOUT     PIC ZZ9.
018600     05  FILLER                  PIC X(44)   VALUE SPACES.
018700*
018800 PROCEDURE DIVISION.
018900*
019000 000-PRINT-REORDER-SUGGESTIONS.
019100*
019200     OPEN INPUT  PRODUCT-MASTER-FILE
019300                 WAREHOUSE-STOCK-FILE
019400          OUTPUT REORDER-REPORT-FILE.
019500     PERFORM 050-INITIALIZE-PROGRAM.
019600     PERFORM 200-CONSIDER-ONE-PRODUCT
019700         VARYING WS-PRODUCT-IX FROM 1 BY 1
019800         UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT.
019900     CLOSE PRODUCT-MASTER-FILE
020000           WAREHOUSE-STOCK-FILE
020100           REORDER-REPORT-FILE.
020200     STOP RUN.
020300*
020400 050-INITIALIZE-PROGRAM.
020500*
020600     PERFORM 150-FORMAT-REPORT-HEADING.
020700     PERFORM 060-LOAD-PRODUCT-TABLE.
020800     PERFORM 100-ACCUMULATE-STOCK-BALANCES.
020900     PERFORM 900-PRINT-HEADING-LINES.
021000*
021100 060-LOAD-PRODUCT-TABLE.
021200*
021300     PERFORM 061-READ-PRODUCT-RECORD.
021400     PERFORM 062-ADD-PRODUCT-ENTRY
021500         UNTIL PRODUCT-EOF.
021600*
021700 061-READ-PRODUCT-RECORD.
021800*
021900     READ PRODUCT-MASTER-FILE INTO WS-PRODUCT-RECORD
022000         AT END
022100             MOVE "Y" TO PRODUCT-EOF-SWITCH.
022200*
022300 062-ADD-PRODUCT-ENTRY.
022400*
022500     IF NOT PRODUCT-EOF
022600         ADD 1 TO PRODUCT-ENTRY-COUNT
022700         MOVE WP-PROD-ID       TO PT-PROD-ID (PRODUCT-ENTRY-COUNT)
022800         MOVE WP-NAME          TO PT-NAME (PRODUCT-ENTRY-COUNT)
022900         MOVE WP-MIN-STOCK     TO PT-MIN-STOCK (PRODUCT-ENTRY-COUNT)
023000         MOVE WP-MAX-STOCK     TO PT-MAX-STOCK (PRODUCT-ENTRY-COUNT)
023100         MOVE WP-REORDER-POINT TO PT-REORDER-POINT (PRODUCT-ENTRY-COUNT)
023200         MOVE WP-COST-PRICE    TO PT-COST-PRICE (PRODUCT-ENTRY-COUNT)
023300         MOVE WP-ACTIVE        TO PT-ACTIVE (PRODUCT-ENTRY-COUNT)
023400         PERFORM 061-READ-PRODUCT-RECORD.
023500*
023600 100-ACCUMULATE-STOCK-BALANCES.
023700*
023800     PERFORM 101-READ-STOCK-BALANCE-RECORD.
023900     PERFORM 102-POST-STOCK-BALANCE
024000         UNTIL STOCK-EOF.
024100*
024200 101-READ-STOCK-BALANCE-RECORD.
024300*
024400     READ WAREHOUSE-STOCK-FILE INTO WS-STOCK-BALANCE-RECORD
024500         AT END
024600             MOVE "Y" TO STOCK-EOF-SWITCH.
024700*
024800 102-POST-STOCK-BALANCE.
024900*
025000     IF NOT STOCK-EOF
025100         PERFORM 103-MATCH-PRODUCT-FOR-BALANCE
025200             VARYING WS-PRODUCT-IX FROM 1 BY 1
025300             UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT
025400         PERFORM 101-READ-STOCK-BALANCE-RECORD.
025500*
025600 103-MATCH-PRODUCT-FOR-BALANCE.
025700*
025800     IF PT-PROD-ID (WS-PRODUCT-IX) = BL-PRODUCT-ID
025900         ADD BL-QUANTITY TO PT-ON-HAND-TOTAL (WS-PRODUCT-IX)
026000         MOVE 99999 TO WS-PRODUCT-IX.
026100*
026200 150-FORMAT-REPORT-HEADING.
026300*
026400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
026500     MOVE WS-CD-MONTH TO HL1-MONTH.
026600     MOVE WS-CD-DAY   TO HL1-DAY.
026700     MOVE WS-CD-YEAR  TO HL1-YEAR.
026800*
026900 200-CONSIDER-ONE-PRODUCT.
027000*
027100     IF PT-ACTIVE (WS-PRODUCT-IX) = "Y"
027200         AND PT-MIN-STOCK (WS-PRODUCT-IX) NOT = ZERO
027300         AND PT-ON-HAND-TOTAL (WS-PRODUCT-IX) NOT >
027400             PT-MIN-STOCK (WS-PRODUCT-IX)
027500         PERFORM 210-BUILD-SUGGESTION
027600         PERFORM 400-PRINT-SUGGESTION-LINE
027700     END-IF.
027800*
027900 210-BUILD-SUGGESTION.
028000*
028100     MOVE PT-ON-HAND-TOTAL (WS-PRODUCT-IX)  TO WS-CURRENT-STOCK.
028200     MOVE PT-REORDER-POINT (WS-PRODUCT-IX)  TO WS-REORDER-POINT.
028300     IF PT-MAX-STOCK (WS-PRODUCT-IX) NOT = ZERO
028400         MOVE PT-MAX-STOCK (WS-PRODUCT-IX) TO WS-MAX-LEVEL
028500     ELSE
028600         COMPUTE WS-MAX-LEVEL = WS-REORDER-POINT * 3
028700     END-IF.
028800     COMPUTE WS-REORDER-QUANTITY =
028900         WS-MAX-LEVEL - WS-CURRENT-STOCK.
029000     COMPUTE WS-ESTIMATED-COST ROUNDED =
029100         PT-COST-PRICE (WS-PRODUCT-IX) * WS-REORDER-QUANTITY.
029200     PERFORM 220-CLASSIFY-URGENCY.
029300*
029400 220-CLASSIFY-URGENCY.
029500*
029600     COMPUTE WS-HALF-REORDER-POINT = WS-REORDER-POINT / 2.
029700     EVALUATE TRUE
029800         WHEN WS-CURRENT-STOCK = ZERO
029900             MOVE "CRITICAL" TO WS-URGENCY
030000             MOVE 0          TO WS-DAYS-TO-STOCKOUT
030100         WHEN WS-CURRENT-STOCK NOT > WS-HALF-REORDER-POINT
030200             MOVE "HIGH    " TO WS-URGENCY
030300             MOVE 3          TO WS-DAYS-TO-STOCKOUT
030400         WHEN OTHER
030500             MOVE "MEDIUM  " TO WS-URGENCY
030600             MOVE 7          TO WS-DAYS-TO-STOCKOUT
030700     END-EVALUATE.
030800*
030900 400-PRINT-SUGGESTION-LINE.
031000*
031100     IF LINE-COUNT > LINES-ON-PAGE
031200         PERFORM 900-PRINT-HEADING-LINES
031300     END-IF.
031400     MOVE PT-NAME (WS-PRODUCT-IX)   TO SL-PRODUCT-NAME.
031500     MOVE WS-CURRENT-STOCK          TO SL-CURRENT-STOCK.
031600     MOVE WS-REORDER-POINT          TO SL-REORDER-POINT.
031700     MOVE WS-REORDER-QUANTITY       TO SL-REORDER-QUANTITY.
031800     MOVE WS-ESTIMATED-COST         TO SL-ESTIMATED-COST.
031900     MOVE WS-URGENCY                TO SL-URGENCY.
032000     MOVE WS-DAYS-TO-STOCKOUT       TO SL-DAYS-TO-STOCKOUT.
032100     MOVE SUGGESTION-LINE           TO PRINT-AREA.
032200     PERFORM 950-WRITE-REPORT-LINE.
032300*
032400 900-PRINT-HEADING-LINES.
032500*
032600     ADD 1 TO PAGE-COUNT.
032700     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
032800     MOVE HEADING-LINE-1 TO PRINT-AREA.
032900     WRITE PRINT-AREA AFTER ADVANCING PAGE.
033000     MOVE HEADING-LINE-2 TO PRINT-AREA.
033100     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
033200     MOVE 3 TO LINE-COUNT.
033300*
033400 950-WRITE-REPORT-LINE.
033500*
033600     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
033700     ADD 1 TO LINE-COUNT.
