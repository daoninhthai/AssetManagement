000100******************************************************************
000200***  PURCHORD  --  PURCHASE ORDER HEADER + LINE-ITEM RECORD    ***
000300***  ONE FLATTENED RECORD PER ORDER.  INDEXED FILE, RECORD KEY ***
000400***  IS PO-ORDER-NUMBER.  PO-LINE-COUNT TELLS HOW MANY OF THE  ***
000500***  PO-ITEM OCCURS 20 SLOTS ARE ACTUALLY IN USE.              ***
000600***  USED BY : WHS5000 (MAINTAINS) WHS6000 (READS FOR REPORTS) ***
000700***----------------------------------------------------------***
000800***  CHANGE LOG                                                 *
000900***  04/11/91  RDJ  ORIGINAL LAYOUT, REPLACES CARD-IMAGE PO FORM *
001000***  08/23/95  TLK  RAISED OCCURS FROM 10 TO 20 LINES/ORDER      *
001100***  03/02/94  TLK  ADDED PO-APPROVED-AT/PO-RECEIVED-AT STAMPS   *
001200******************************************************************
001300
001500         05  PO-ID                   PIC 9(09).
001600         05  PO-ORDER-NUMBER         PIC X(20).
001700         05  PO-SUPPLIER-ID          PIC 9(09).
001800         05  PO-STATUS               PIC X(10).
001900             88  PO-STATUS-DRAFT             VALUE "DRAFT".
002000             88  PO-STATUS-PENDING           VALUE "PENDING".
002100             88  PO-STATUS-APPROVED          VALUE "APPROVED".
002200             88  PO-STATUS-RECEIVED          VALUE "RECEIVED".
002300             88  PO-STATUS-CANCELLED         VALUE "CANCELLED".
002400         05  PO-NOTES                PIC X(200).
002500         05  PO-EXPECTED-DELIVERY    PIC X(10).
002600         05  PO-TOTAL-AMOUNT         PIC S9(13)V9(4) COMP-3.
002700         05  PO-CREATED-AT           PIC X(26).
002800         05  PO-APPROVED-AT          PIC X(26).
002900         05  PO-RECEIVED-AT          PIC X(26).
003000         05  PO-LINE-COUNT           PIC 9(04) COMP.
003100         05  PO-ITEM OCCURS 20 TIMES.
003200             10  PI-PRODUCT-ID           PIC 9(09).
003300             10  PI-QUANTITY             PIC 9(07).
003400             10  PI-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
003500             10  PI-RECEIVED-QUANTITY    PIC 9(07).
003600         05  FILLER                  PIC X(13).
