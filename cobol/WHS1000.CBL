000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  WHS1000                                                       *
000400*  PRODUCT MASTER MAINTENANCE.  SEQUENTIAL OLD-MASTER/TRANSACTION *
000500*  MATCH-MERGE, SAME SHAPE AS THE OLD STOCK-CONTROL CONVERSION    *
000600*  JOB.  PRDTRAN MUST ARRIVE PRE-SORTED ASCENDING BY PROD-ID --   *
000700*  THIS PROGRAM DOES NOT SORT IT.  CODES 1/2/3 = DELETE/ADD/      *
000800*  CHANGE, SAME AS EVERY OTHER MASTER-MAINTENANCE JOB IN THIS     *
000900*  SHOP.  ON ADD, IF THE TRANSACTION CARRIES A BLANK SKU WE BUILD *
001000*  ONE FROM THE PRODUCT'S CATEGORY NAME.                         *
001100******************************************************************
001200 PROGRAM-ID.    WHS1000.
001300 AUTHOR.        R D JENSEN.
001400 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001500 DATE-WRITTEN.  09/14/87.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
001800*
001900******************************************************************
002000*  CHANGE LOG                                                    *
002100*------------------------------------------------------------------
002200*  DATE      BY   REQ NO   DESCRIPTION                            *
002300*------------------------------------------------------------------
002400*  09/14/87  RDJ  WR-0112  ORIGINAL CODING - ADAPTED FROM THE     *
002500*                          STOCK-CONTROL MASTER MAINTENANCE SKEL. *
002600*  02/02/90  RDJ  WR-0458  ADDED PM-REORDER-POINT TO ADD/CHANGE.  *
002700*  11/19/93  TLK  WR-0814  SKU AUTO-GENERATE ON BLANK-SKU ADD,    *
002800*                          PULLS CATEGORY NAME FOR THE PREFIX.    *
002900*  03/02/94  TLK  WR-0861  ADDED UPSI-0 VALIDATE-ONLY (DRY RUN)   *
003000*                          SWITCH FOR YEAR-END AUDIT RECONCILES.  *
003100*  06/08/98  TLK  WR-1367  Y2K REVIEW - NO DATE FIELDS MAINTAINED *
003200*                          BY THIS PROGRAM.  NO CHANGE REQUIRED.  *
003250*  09/23/02  TLK  WR-1551  PROMOTED SKU-SEQUENCE-COUNTER AND THE  *
003260*                          ALL-RECORDS SWITCH TO STANDALONE ITEMS *
003270*                          PER DP STANDARDS REVIEW.  NO LOGIC     *
003280*                          CHANGE.                                *
003300******************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-4341.
003800 OBJECT-COMPUTER.  IBM-4341.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS VALIDATE-ONLY-RUN
004100     OFF STATUS IS NORMAL-MAINTENANCE-RUN.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT PRDTRAN   ASSIGN TO PRDTRAN.
004700     SELECT PRODOLD   ASSIGN TO PRODMAST.
004800     SELECT PRODNEW   ASSIGN TO PRODNEW
004900                      FILE STATUS IS PRODNEW-FILE-STATUS.
005000     SELECT PRDREJ    ASSIGN TO PRDREJ
005100                      FILE STATUS IS PRDREJ-FILE-STATUS.
005200     SELECT CATEGMST  ASSIGN TO CATEGMST.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  PRDTRAN
005800     LABEL RECORDS ARE STANDARD.
005900 01  TRANSACTION-RECORD          PIC X(178).
006000*
006100 FD  PRODOLD
006200     LABEL RECORDS ARE STANDARD.
006300 01  OLD-PRODUCT-RECORD          PIC X(200).
006400*
006500 FD  PRODNEW
006600     LABEL RECORDS ARE STANDARD.
006700 01  NEW-PRODUCT-RECORD          PIC X(200).
006800*
006900 FD  PRDREJ
007000     LABEL RECORDS ARE STANDARD.
007100 01  ERROR-TRANSACTION           PIC X(178).
007200*
007300 FD  CATEGMST
007400     LABEL RECORDS ARE STANDARD.
007500 01  CATEGORY-INPUT-RECORD       PIC X(60).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007810 77  ALL-RECORDS-PROCESSED-SWITCH   PIC X   VALUE "N".
007820     88  ALL-RECORDS-PROCESSED              VALUE "Y".
007830 77  SKU-SEQUENCE-COUNTER    PIC 9(08)   COMP    VALUE ZERO.
007840*
007900 01  SWITCHES.
008200     05  NEED-TRANSACTION-SWITCH        PIC X   VALUE "Y".
008300         88  NEED-TRANSACTION                   VALUE "Y".
008400     05  NEED-MASTER-SWITCH             PIC X   VALUE "Y".
008500         88  NEED-MASTER                        VALUE "Y".
008600     05  WRITE-MASTER-SWITCH            PIC X   VALUE "N".
008700         88  WRITE-MASTER                       VALUE "Y".
008800     05  CATEGORY-EOF-SWITCH            PIC X   VALUE "N".
008900         88  CATEGORY-EOF                       VALUE "Y".
009000*
009100 01  FILE-STATUS-FIELDS.
009200     05  PRODNEW-FILE-STATUS     PIC XX.
009300         88  PRODNEW-SUCCESSFUL          VALUE "00".
009400     05  PRDREJ-FILE-STATUS      PIC XX.
009500         88  PRDREJ-SUCCESSFUL           VALUE "00".
009600*
009700 01  RUN-COUNTERS.
009900     05  CATEGORY-ENTRY-COUNT    PIC 9(04)   COMP    VALUE ZERO.
010000     05  CATEGORY-SEARCH-IX      PIC 9(04)   COMP    VALUE ZERO.
010100*
010200 01  MAINTENANCE-TRANSACTION.
010300     05  MT-TRANSACTION-CODE     PIC X.
010400         88  DELETE-RECORD               VALUE "1".
010500         88  ADD-RECORD                  VALUE "2".
010600         88  CHANGE-RECORD               VALUE "3".
010700     05  MT-MASTER-DATA.
010800         10  MT-PROD-ID          PIC 9(09).
010900         10  MT-SKU              PIC X(20).
011000         10  MT-NAME             PIC X(80).
011100         10  MT-CATEGORY-ID      PIC 9(09).
011200         10  MT-SUPPLIER-ID      PIC 9(09).
011300         10  MT-UNIT             PIC X(10).
011400         10  MT-UNIT-PRICE       PIC S9(13)V9(4) COMP-3.
011500         10  MT-COST-PRICE       PIC S9(13)V9(4) COMP-3.
011600         10  MT-MIN-STOCK        PIC 9(07).
011700         10  MT-MAX-STOCK        PIC 9(07).
011800         10  MT-REORDER-POINT    PIC 9(07).
011900         10  MT-ACTIVE           PIC X(01).
012000*
012100 01  OLD-PRODUCT-MASTER-RECORD.
012200     05  OM-PROD-ID              PIC 9(09).
012300     05  OM-SKU                  PIC X(20).
012400     05  OM-NAME                 PIC X(80).
012500     05  OM-CATEGORY-ID          PIC 9(09).
012600     05  OM-SUPPLIER-ID          PIC 9(09).
012700     05  OM-UNIT                 PIC X(10).
012800     05  OM-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
012900     05  OM-COST-PRICE           PIC S9(13)V9(4) COMP-3.
013000     05  OM-MIN-STOCK            PIC 9(07).
013100     05  OM-MAX-STOCK            PIC 9(07).
013200     05  OM-REORDER-POINT        PIC 9(07).
013300     05  OM-ACTIVE               PIC X(01).
013400     05  FILLER                  PIC X(23).
013500*
013600 01  OLD-MASTER-DUMP-VIEW  REDEFINES OLD-PRODUCT-MASTER-RECORD.
013700     05  OLD-MASTER-DUMP-X       PIC X(200).
013800*
013900 01  NEW-PRODUCT-MASTER-RECORD.
014000     05  NM-PROD-ID              PIC 9(09).
014100     05  NM-SKU                  PIC X(20).
014200     05  NM-NAME                 PIC X(80).
014300     05  NM-CATEGORY-ID          PIC 9(09).
014400     05  NM-SUPPLIER-ID          PIC 9(09).
014500     05  NM-UNIT                 PIC X(10).
014600     05  NM-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
014700     05  NM-COST-PRICE           PIC S9(13)V9(4) COMP-3.
014800     05  NM-MIN-STOCK            PIC 9(07).
014900     05  NM-MAX-STOCK            PIC 9(07).
015000     05  NM-REORDER-POINT        PIC 9(07).
015100     05  NM-ACTIVE               PIC X(01).
015200     05  FILLER                  PIC X(23).
015300*
015400 01  NEW-MASTER-DUMP-VIEW  REDEFINES NEW-PRODUCT-MASTER-RECORD.
015500     05  NEW-MASTER-DUMP-X       PIC X(200).
015600*
015700 01  CATEGORY-INPUT-AREA.
015800     05  CI-CATEGORY-ID          PIC 9(09).
015900     05  CI-CATEGORY-NAME        PIC X(40).
016000     05  CI-ACTIVE               PIC X(01).
016100     05  FILLER                  PIC X(10).
016200*
016300 01  CATEGORY-TABLE.
016400     05  CATEGORY-ENTRY  OCCURS 1 TO 500 TIMES
016500                         DEPENDING ON CATEGORY-ENTRY-COUNT.
016600         10  CT-TABLE-ID         PIC 9(09).
016700         10  CT-TABLE-NAME       PIC X(40).
016800*
016900 01  CATEGORY-TABLE-DUMP  REDEFINES CATEGORY-TABLE.
017000     05  CATEGORY-ENTRY-DUMP-X OCCURS 500 TIMES PIC X(49).
017100*
017200 01  WS-SKU-PREFIX               PIC X(10)   VALUE "PRD".
017300 01  WS-SUFFIX-WORK.
017400     05  WS-SUFFIX-REMAINDER     PIC 9(02)   COMP    VALUE ZERO.
017500     05  WS-SUFFIX-QUOTIENT      PIC 9(08)   COMP    VALUE ZERO.
017600     05  WS-SUFFIX-POSITION      PIC 9(01)   COMP    VALUE ZERO.
017700 01  WS-BASE36-DIGITS            PIC X(36)
017800         VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017900 01  WS-SUFFIX-CHARACTERS        PIC X(05)   VALUE "00000".
018000*
018100 PROCEDURE DIVISION.
018200*
018300 000-MAINTAIN-PRODUCT-FILE.
018400*
018500     PERFORM 500-LOAD-CATEGORY-TABLE.
018600     OPEN INPUT  PRODOLD
018700                 PRDTRAN
018800          OUTPUT PRODNEW
018900                 PRDREJ.
019000     PERFORM 300-MAINTAIN-PRODUCT-RECORD
019100         UNTIL ALL-RECORDS-PROCESSED.
019200     CLOSE PRDTRAN
019300           PRODOLD
019400           PRODNEW
019500           PRDREJ.
019600     STOP RUN.
019700*
019800 300-MAINTAIN-PRODUCT-RECORD.
019900*
020000     IF NEED-TRANSACTION
020100         PERFORM 310-READ-PRODUCT-TRANSACTION
020200         MOVE "N" TO NEED-TRANSACTION-SWITCH
020300     END-IF.
020400     IF NEED-MASTER
020500         PERFORM 320-READ-OLD-PRODUCT-MASTER
020600         MOVE "N" TO NEED-MASTER-SWITCH
020700     END-IF.
020800     PERFORM 330-MATCH-MASTER-TRAN.
020900     IF WRITE-MASTER AND NOT VALIDATE-ONLY-RUN
021000         PERFORM 340-WRITE-NEW-MASTER
021100         MOVE "N" TO WRITE-MASTER-SWITCH
021200     ELSE
021300         MOVE "N" TO WRITE-MASTER-SWITCH
021400     END-IF.
021500*
021600 310-READ-PRODUCT-TRANSACTION.
021700*
021800     READ PRDTRAN INTO MAINTENANCE-TRANSACTION
021900         AT END
022000             MOVE HIGH-VALUES TO MT-PROD-ID.
022100*
022200 320-READ-OLD-PRODUCT-MASTER.
022300*
022400     READ PRODOLD INTO OLD-PRODUCT-MASTER-RECORD
022500         AT END
022600             MOVE HIGH-VALUES TO OM-PROD-ID.
022700*
022800 330-MATCH-MASTER-TRAN.
022900*
023000     IF OM-PROD-ID > MT-PROD-ID
023100         PERFORM 350-PROCESS-HI-MASTER
023200     ELSE
023300         IF OM-PROD-ID < MT-PROD-ID
023400             PERFORM 360-PROCESS-LO-MASTER
023500         ELSE
023600             PERFORM 370-PROCESS-MAST-TRAN-EQUAL
023700         END-IF
023800     END-IF.
023900*
024000 340-WRITE-NEW-MASTER.
024100*
024200     WRITE NEW-PRODUCT-RECORD FROM NEW-PRODUCT-MASTER-RECORD.
024300     IF NOT PRODNEW-SUCCESSFUL
024400         DISPLAY "WHS1000 - WRITE ERROR ON PRODNEW FOR PROD-ID "
024500                 NM-PROD-ID
024600         DISPLAY "FILE STATUS CODE IS " PRODNEW-FILE-STATUS
024700         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
024800     END-IF.
024900*
025000 350-PROCESS-HI-MASTER.
025100*
025200     IF ADD-RECORD
025300         PERFORM 380-APPLY-ADD-TRANSACTION
025400     ELSE
025500         PERFORM 390-WRITE-ERROR-TRANSACTION
025600     END-IF.
025700*
025800 360-PROCESS-LO-MASTER.
025900*
026000     MOVE OM-PROD-ID         TO NM-PROD-ID.
026100     MOVE OM-SKU             TO NM-SKU.
026200     MOVE OM-NAME            TO NM-NAME.
026300     MOVE OM-CATEGORY-ID     TO NM-CATEGORY-ID.
026400     MOVE OM-SUPPLIER-ID     TO NM-SUPPLIER-ID.
026500     MOVE OM-UNIT            TO NM-UNIT.
026600     MOVE OM-UNIT-PRICE      TO NM-UNIT-PRICE.
026700     MOVE OM-COST-PRICE      TO NM-COST-PRICE.
026800     MOVE OM-MIN-STOCK       TO NM-MIN-STOCK.
026900     MOVE OM-MAX-STOCK       TO NM-MAX-STOCK.
027000     MOVE OM-REORDER-POINT   TO NM-REORDER-POINT.
027100     MOVE OM-ACTIVE          TO NM-ACTIVE.
027200     MOVE "Y" TO WRITE-MASTER-SWITCH.
027300     MOVE "Y" TO NEED-MASTER-SWITCH.
027400*
027500 370-PROCESS-MAST-TRAN-EQUAL.
027600*
027700     IF OM-PROD-ID = HIGH-VALUES
027800         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
027900     ELSE
028000         IF DELETE-RECORD
028100             PERFORM 400-APPLY-DELETE-TRANSACTION
028200         ELSE
028300             IF CHANGE-RECORD
028400                 PERFORM 410-APPLY-CHANGE-TRANSACTION
028500             ELSE
028600                 PERFORM 390-WRITE-ERROR-TRANSACTION
028700             END-IF
028800         END-IF
028900     END-IF.
029000*
029100 380-APPLY-ADD-TRANSACTION.
029200*
029300     MOVE MT-PROD-ID         TO NM-PROD-ID.
029400     MOVE MT-NAME            TO NM-NAME.
029500     MOVE MT-CATEGORY-ID     TO NM-CATEGORY-ID.
029600     MOVE MT-SUPPLIER-ID     TO NM-SUPPLIER-ID.
029700     MOVE MT-UNIT            TO NM-UNIT.
029800     MOVE MT-UNIT-PRICE      TO NM-UNIT-PRICE.
029900     MOVE MT-COST-PRICE      TO NM-COST-PRICE.
030000     MOVE MT-MIN-STOCK       TO NM-MIN-STOCK.
030100     MOVE MT-MAX-STOCK       TO NM-MAX-STOCK.
030200     MOVE MT-REORDER-POINT   TO NM-REORDER-POINT.
030300     MOVE MT-ACTIVE          TO NM-ACTIVE.
030400     IF MT-SKU = SPACES
030500         PERFORM 420-ASSIGN-GENERATED-SKU
030600     ELSE
030700         MOVE MT-SKU TO NM-SKU
030800     END-IF.
030900     MOVE "Y" TO WRITE-MASTER-SWITCH.
031000     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
031100*
031200 390-WRITE-ERROR-TRANSACTION.
031300*
031400     WRITE ERROR-TRANSACTION FROM MAINTENANCE-TRANSACTION.
031500     IF NOT PRDREJ-SUCCESSFUL
031600         DISPLAY "WHS1000 - WRITE ERROR ON PRDREJ FOR PROD-ID "
031700                 MT-PROD-ID
031800         DISPLAY "FILE STATUS CODE IS " PRDREJ-FILE-STATUS
031900         MOVE "Y" TO ALL-RECORDS-PROCESSED-SWITCH
032000     ELSE
032100         MOVE "Y" TO NEED-TRANSACTION-SWITCH
032200     END-IF.
032300*
032400 400-APPLY-DELETE-TRANSACTION.
032500*
032600     MOVE "Y" TO NEED-MASTER-SWITCH.
032700     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
032800*
032900 410-APPLY-CHANGE-TRANSACTION.
033000*
033100     MOVE OM-PROD-ID         TO NM-PROD-ID.
033200     MOVE OM-SKU             TO NM-SKU.
033300     MOVE OM-NAME            TO NM-NAME.
033400     MOVE OM-CATEGORY-ID     TO NM-CATEGORY-ID.
033500     MOVE OM-SUPPLIER-ID     TO NM-SUPPLIER-ID.
033600     MOVE OM-UNIT            TO NM-UNIT.
033700     MOVE OM-UNIT-PRICE      TO NM-UNIT-PRICE.
033800     MOVE OM-COST-PRICE      TO NM-COST-PRICE.
033900     MOVE OM-MIN-STOCK       TO NM-MIN-STOCK.
034000     MOVE OM-MAX-STOCK       TO NM-MAX-STOCK.
034100     MOVE OM-REORDER-POINT   TO NM-REORDER-POINT.
034200     MOVE OM-ACTIVE          TO NM-ACTIVE.
034300     IF MT-NAME NOT = SPACES
034400         MOVE MT-NAME TO NM-NAME.
034500     IF MT-CATEGORY-ID NOT = ZERO
034600         MOVE MT-CATEGORY-ID TO NM-CATEGORY-ID.
034700     IF MT-SUPPLIER-ID NOT = ZERO
034800         MOVE MT-SUPPLIER-ID TO NM-SUPPLIER-ID.
034900     IF MT-UNIT NOT = SPACES
035000         MOVE MT-UNIT TO NM-UNIT.
035100     IF MT-UNIT-PRICE NOT = ZERO
035200         MOVE MT-UNIT-PRICE TO NM-UNIT-PRICE.
035300     IF MT-COST-PRICE NOT = ZERO
035400         MOVE MT-COST-PRICE TO NM-COST-PRICE.
035500     IF MT-MIN-STOCK NOT = ZERO
035600         MOVE MT-MIN-STOCK TO NM-MIN-STOCK.
035700     IF MT-MAX-STOCK NOT = ZERO
035800         MOVE MT-MAX-STOCK TO NM-MAX-STOCK.
035900     IF MT-REORDER-POINT NOT = ZERO
036000         MOVE MT-REORDER-POINT TO NM-REORDER-POINT.
036100     IF MT-ACTIVE NOT = SPACES
036200         MOVE MT-ACTIVE TO NM-ACTIVE.
036300     IF MT-SKU NOT = SPACES
036400         MOVE MT-SKU TO NM-SKU.
036500     MOVE "Y" TO WRITE-MASTER-SWITCH.
036600     MOVE "Y" TO NEED-TRANSACTION-SWITCH.
036700*
036800 420-ASSIGN-GENERATED-SKU.
036900*
037000     PERFORM 430-DERIVE-SKU-PREFIX.
037100     PERFORM 440-NEXT-SKU-SUFFIX.
037200     MOVE SPACES TO NM-SKU.
037300     STRING WS-SKU-PREFIX DELIMITED BY SPACE
037400            "-"          DELIMITED BY SIZE
037500            WS-SUFFIX-CHARACTERS DELIMITED BY SIZE
037600            INTO NM-SKU.
037700*
037800 430-DERIVE-SKU-PREFIX.
037900*
038000     MOVE "PRD" TO WS-SKU-PREFIX.
038100     IF MT-CATEGORY-ID NOT = ZERO
038200         PERFORM 450-LOOKUP-CATEGORY-NAME
038300     END-IF.
038400*
038500 440-NEXT-SKU-SUFFIX.
038600*
038700     ADD 1 TO SKU-SEQUENCE-COUNTER.
038800     MOVE SKU-SEQUENCE-COUNTER TO WS-SUFFIX-QUOTIENT.
038900     MOVE "00000" TO WS-SUFFIX-CHARACTERS.
039000     PERFORM 441-EXTRACT-ONE-BASE36-DIGIT
039100         VARYING WS-SUFFIX-POSITION FROM 5 BY -1
039200         UNTIL WS-SUFFIX-POSITION < 1.
039300*
039400 441-EXTRACT-ONE-BASE36-DIGIT.
039500*
039600     DIVIDE WS-SUFFIX-QUOTIENT BY 36
039700         GIVING WS-SUFFIX-QUOTIENT
039800         REMAINDER WS-SUFFIX-REMAINDER.
039900     MOVE WS-BASE36-DIGITS(WS-SUFFIX-REMAINDER + 1 : 1)
040000         TO WS-SUFFIX-CHARACTERS(WS-SUFFIX-POSITION : 1).
040100*
040200 450-LOOKUP-CATEGORY-NAME.
040300*
040400     PERFORM 451-MATCH-CATEGORY-ENTRY
040500         VARYING CATEGORY-SEARCH-IX FROM 1 BY 1
040600         UNTIL CATEGORY-SEARCH-IX > CATEGORY-ENTRY-COUNT.
040700*
040800 451-MATCH-CATEGORY-ENTRY.
040900*
041000     IF CT-TABLE-ID (CATEGORY-SEARCH-IX) = MT-CATEGORY-ID
041100         IF CT-TABLE-NAME (CATEGORY-SEARCH-IX) (1:2) = SPACES
041200             MOVE CT-TABLE-NAME (CATEGORY-SEARCH-IX) (1:1)
041300                 TO WS-SKU-PREFIX (1:1)
041400             MOVE SPACE TO WS-SKU-PREFIX (2:1)
041500         ELSE
041600             MOVE CT-TABLE-NAME (CATEGORY-SEARCH-IX) (1:2)
041700                 TO WS-SKU-PREFIX
041800         END-IF
041900         MOVE FUNCTION UPPER-CASE (WS-SKU-PREFIX)
042000             TO WS-SKU-PREFIX
042100         MOVE 999 TO CATEGORY-SEARCH-IX
042200     END-IF.
042300*
042400 500-LOAD-CATEGORY-TABLE.
042500*
042600     OPEN INPUT CATEGMST.
042700     PERFORM 510-READ-CATEGORY-RECORD.
042800     PERFORM 520-ADD-CATEGORY-ENTRY
042900         UNTIL CATEGORY-EOF.
043000     CLOSE CATEGMST.
043100*
043200 510-READ-CATEGORY-RECORD.
043300*
043400     READ CATEGMST INTO CATEGORY-INPUT-AREA
043500         AT END
043600             MOVE "Y" TO CATEGORY-EOF-SWITCH.
043700*
043800 520-ADD-CATEGORY-ENTRY.
043900*
044000     IF NOT CATEGORY-EOF
044100         ADD 1 TO CATEGORY-ENTRY-COUNT
044200         MOVE CI-CATEGORY-ID    TO CT-TABLE-ID (CATEGORY-ENTRY-COUNT)
044300         MOVE CI-CATEGORY-NAME  TO CT-TABLE-NAME (CATEGORY-ENTRY-COUNT)
044400         PERFORM 510-READ-CATEGORY-RECORD
044500     END-IF.
