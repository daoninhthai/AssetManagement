000100******************************************************************
000200***  STOKMOVE  --  STOCK MOVEMENT RECORD LAYOUT                ***
000300***  SM-ID/SM-CREATED-AT ARE BLANK ON THE INPUT TRANSACTION    ***
000400***  (STKMVIN) AND ASSIGNED BY WHS2000 ON POSTING.  THE SAME   ***
000500***  LAYOUT, WITH SM-POST-STATUS/SM-REJECT-REASON FILLED IN,   ***
000600***  IS THE AUDIT LOG RECORD WRITTEN TO STKMVLOG AND READ BACK ***
000700***  BY WHS4000 FOR THE MOVEMENT ACTIVITY REPORT.              ***
000800***----------------------------------------------------------***
000900***  CHANGE LOG                                                 *
001000***  11/19/93  TLK  ORIGINAL LAYOUT, REPLACES OLD RECEIPT-TRAN   *
001100***  03/02/94  TLK  ADDED SM-POST-STATUS/SM-REJECT-REASON FOR    *
001200***                 AUDIT TRAIL PER REQ 94-009                  *
001300***  06/08/98  TLK  Y2K - SM-CREATED-AT IS ALREADY 4-DIGIT YEAR  *
001400******************************************************************
001500
001700         05  SM-ID                   PIC 9(09).
001800         05  SM-PRODUCT-ID           PIC 9(09).
001900         05  SM-FROM-WH-ID           PIC 9(09).
002000         05  SM-TO-WH-ID             PIC 9(09).
002100         05  SM-QUANTITY             PIC 9(09).
002200         05  SM-TYPE                 PIC X(10).
002300             88  SM-TYPE-IN                  VALUE "IN".
002400             88  SM-TYPE-OUT                 VALUE "OUT".
002500             88  SM-TYPE-TRANSFER            VALUE "TRANSFER".
002600             88  SM-TYPE-ADJUSTMENT          VALUE "ADJUSTMENT".
002700         05  SM-REASON               PIC X(80).
002800         05  SM-REFERENCE            PIC X(40).
002900         05  SM-CREATED-AT           PIC X(26).
003000         05  SM-POST-STATUS          PIC X(01).
003100             88  SM-POSTED                   VALUE "P".
003200             88  SM-REJECTED                 VALUE "R".
003300         05  SM-REJECT-REASON        PIC X(40).
003400         05  FILLER                  PIC X(03).
