000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  WHS6000                                                       *
000400*  MANAGEMENT DASHBOARD ROLL-UP AND SUPPLIER ORDER-COUNT REPORT. *
000500*  PULLS TOGETHER PRODUCT, CATEGORY, SUPPLIER, WAREHOUSE, STOCK  *
000600*  BALANCE, ALERT, MOVEMENT-LOG AND PURCHASE-ORDER DATA INTO ONE *
000700*  END-OF-WEEK SNAPSHOT FOR THE WAREHOUSE MANAGERS' MEETING.     *
000800*****************************************************************
000900 PROGRAM-ID.    WHS6000.
001000 AUTHOR.        T L KOWALSKI.
001100 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001200 DATE-WRITTEN.  02/14/96.
001300 DATE-COMPILED.
001400 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
001500*
001600*****************************************************************
001700*  CHANGE LOG                                                    *
001800*------------------------------------------------------------------
001900*  DATE      BY   REQ NO   DESCRIPTION                            *
002000*------------------------------------------------------------------
002100*  02/14/96  TLK  WR-1240  ORIGINAL CODING.  MANAGEMENT DASHBOARD  *
002200*                          ROLL-UP AND SUPPLIER ORDER-COUNT        *
002300*                          REPORT, REPLACES THE MANUAL END-OF-     *
002400*                          WEEK TALLY SHEET.                       *
002500*  11/04/96  TLK  WR-1278  ADDED RECENT-ALERTS AND RECENT-         *
002600*                          MOVEMENTS SECTIONS TO THE REPORT.       *
002700*  06/08/98  TLK  WR-1367  Y2K REVIEW - ALL DATE COMPARES USE THE  *
002800*                          4-DIGIT-YEAR ISO DATE STRING.  NO       *
002900*                          CHANGE REQUIRED.                        *
003000*  03/11/99  TLK  WR-1402  RAISED PRODUCT-TABLE AND CATEGORY-      *
003100*                          TABLE MAXIMUMS TO MATCH WHS2000'S       *
003200*                          EXPANSION.                              *
003250*  01/22/02  TLK  WR-1535  PROMOTED PRODUCT-EOF-SWITCH AND THE     *
003260*                          PRODUCT-ENTRY-COUNT TO STANDALONE ITEMS *
003270*                          PER DP STANDARDS REVIEW.                *
003300*****************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-4341.
003800 OBJECT-COMPUTER.  IBM-4341.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500     SELECT PRODUCT-MASTER-FILE   ASSIGN TO PRODMAST.
004600*
004700     SELECT CATEGORY-MASTER-FILE  ASSIGN TO CATEGMST.
004800*
004900     SELECT SUPPLIER-MASTER-FILE  ASSIGN TO SUPLMST.
005000*
005100     SELECT WAREHOUSE-MASTER-FILE ASSIGN TO WHSEMAST.
005200*
005300     SELECT WAREHOUSE-STOCK-FILE  ASSIGN TO WHSESTKR
005400                     ORGANIZATION IS RELATIVE
005500                     ACCESS IS SEQUENTIAL.
005600*
005700     SELECT ALERT-FILE            ASSIGN TO ALERTFIL
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000     SELECT MOVEMENT-LOG-FILE     ASSIGN TO STKMVLOG
006100                     ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300     SELECT PURCHASE-ORDER-FILE   ASSIGN TO PURCHORD
006400                     ORGANIZATION IS INDEXED
006500                     ACCESS IS SEQUENTIAL
006600                     RECORD KEY IS PR-ORDER-NUMBER
006700                     FILE STATUS IS PURCHORD-FILE-STATUS.
006800*
006900     SELECT DASHBOARD-REPORT      ASSIGN TO DASHRPT
007000                     ORGANIZATION IS LINE SEQUENTIAL.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  PRODUCT-MASTER-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 200 CHARACTERS.
007800*
007900 01  PRODUCT-INPUT-RECORD        PIC X(200).
008000*
008100 FD  CATEGORY-MASTER-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 60 CHARACTERS.
008400*
008500 01  CATEGORY-INPUT-RECORD       PIC X(60).
008600*
008700 FD  SUPPLIER-MASTER-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 60 CHARACTERS.
009000*
009100 01  SUPPLIER-INPUT-RECORD       PIC X(60).
009200*
009300 FD  WAREHOUSE-MASTER-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 100 CHARACTERS.
009600*
009700 01  WAREHOUSE-INPUT-RECORD      PIC X(100).
009800*
009900 FD  WAREHOUSE-STOCK-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 30 CHARACTERS.
010200*
010300 01  WHSESTKR-RECORD-AREA        PIC X(30).
010400*
010500 FD  ALERT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 290 CHARACTERS.
010800*
010900 01  ALERT-INPUT-RECORD          PIC X(290).
011000*
011100 FD  MOVEMENT-LOG-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 245 CHARACTERS.
011400*
011500 01  MOVEMENT-LOG-RECORD         PIC X(245).
011600*
011700 FD  PURCHASE-ORDER-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 1000 CHARACTERS.
012000*
012100 01  POMAST-RECORD-AREA.
012200     05  PR-ORDER-NUMBER         PIC X(20).
012300     05  FILLER                  PIC X(980).
012400*
012500 FD  DASHBOARD-REPORT
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS.
012800*
012900 01  PRINT-AREA                  PIC X(132).
013000*
013100 WORKING-STORAGE SECTION.
013200*
013210 77  PRODUCT-EOF-SWITCH      PIC X       VALUE "N".
013220     88  PRODUCT-EOF                 VALUE "Y".
013230 77  PRODUCT-ENTRY-COUNT     PIC 9(05)   COMP    VALUE ZERO.
013240*
013300 01  SWITCHES.
013600     05  CATEGORY-EOF-SWITCH     PIC X       VALUE "N".
013700         88  CATEGORY-EOF                VALUE "Y".
013800     05  SUPPLIER-EOF-SWITCH     PIC X       VALUE "N".
013900         88  SUPPLIER-EOF                VALUE "Y".
014000     05  WAREHOUSE-EOF-SWITCH    PIC X       VALUE "N".
014100         88  WAREHOUSE-EOF               VALUE "Y".
014200     05  STOCK-EOF-SWITCH        PIC X       VALUE "N".
014300         88  STOCK-EOF                   VALUE "Y".
014400     05  ORDER-EOF-SWITCH        PIC X       VALUE "N".
014500         88  ORDER-EOF                   VALUE "Y".
014600     05  ALERT-EOF-SWITCH        PIC X       VALUE "N".
014700         88  ALERT-EOF                   VALUE "Y".
014800     05  MOVEMENT-EOF-SWITCH     PIC X       VALUE "N".
014900         88  MOVEMENT-EOF                VALUE "Y".
015000*
015100 01  FILE-STATUS-FIELDS.
015200     05  PURCHORD-FILE-STATUS    PIC XX.
015300*
015400 01  RUN-COUNTERS.
015600     05  CATEGORY-ENTRY-COUNT    PIC 9(03)   COMP    VALUE ZERO.
015700     05  SUPPLIER-ENTRY-COUNT    PIC 9(03)   COMP    VALUE ZERO.
015800     05  WAREHOUSE-ROW-COUNT     PIC 9(03)   COMP    VALUE ZERO.
015900     05  ACTIVE-PRODUCT-COUNT    PIC 9(05)   COMP    VALUE ZERO.
016000     05  LOW-STOCK-COUNT         PIC 9(05)   COMP    VALUE ZERO.
016100     05  PENDING-ORDER-COUNT     PIC 9(05)   COMP    VALUE ZERO.
016200     05  UNRESOLVED-ALERT-COUNT  PIC 9(05)   COMP    VALUE ZERO.
016300     05  RECENT-ALERT-COUNT      PIC 9(02)   COMP    VALUE ZERO.
016400     05  RECENT-MOVEMENT-COUNT   PIC 9(02)   COMP    VALUE ZERO.
016500     05  TOP-PRODUCT-COUNT       PIC 9(02)   COMP    VALUE ZERO.
016600     05  WS-PRODUCT-IX           PIC 9(05)   COMP    VALUE ZERO.
016700     05  WS-CATEGORY-IX          PIC 9(03)   COMP    VALUE ZERO.
016800     05  WS-SUPPLIER-IX          PIC 9(03)   COMP    VALUE ZERO.
016900     05  WS-ALERT-SORT-IX        PIC 9(02)   COMP    VALUE ZERO.
017000     05  WS-MOVEMENT-SORT-IX     PIC 9(02)   COMP    VALUE ZERO.
017100     05  PAGE-COUNT              PIC 9(03)   COMP    VALUE ZERO.
017200     05  LINE-COUNT              PIC 9(03)   COMP    VALUE 99.
017300     05  LINES-ON-PAGE           PIC 9(03)   COMP    VALUE 55.
017400*
017500 01  WS-ACCUMULATOR-FIELDS.
017600     05  WS-STOCK-VALUE-TOTAL    PIC S9(13)V9(4) COMP-3 VALUE ZERO.
017700     05  WS-LINE-VALUE           PIC S9(13)V9(4) COMP-3 VALUE ZERO.
017800*
017900 01  WS-PRODUCT-RECORD.
018000     05  WP-PROD-ID              PIC 9(09).
018100     05  WP-SKU                  PIC X(20).
018200     05  WP-NAME                 PIC X(80).
018300     05  WP-CATEGORY-ID          PIC 9(09).
018400     05  WP-SUPPLIER-ID          PIC 9(09).
018500     05  WP-UNIT                 PIC X(10).
018600     05  WP-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
018700     05  WP-COST-PRICE           PIC S9(13)V9(4) COMP-3.
018800     05  WP-MIN-STOCK            PIC 9(07).
018900     05  WP-MAX-STOCK            PIC 9(07).
019000     05  WP-REORDER-POINT        PIC 9(07).
019100     05  WP-ACTIVE               PIC X(01).
019200     05  FILLER                  PIC X(23).
019300*
019400 01  WS-CATEGORY-RECORD.
019500     COPY CATEGMAS.
019600*
019700 01  WS-SUPPLIER-RECORD.
019800     COPY SUPLMAST.
019900*
020000 01  WS-WAREHOUSE-RECORD.
020100     05  WH-WAREHOUSE-ID         PIC 9(09).
020200     05  WH-CODE-FIELD           PIC X(10).
020300     05  WH-NAME-FIELD           PIC X(60).
020400     05  WH-CAPACITY-FIELD       PIC 9(09).
020500     05  WH-ACTIVE-FIELD         PIC X(01).
020600     05  FILLER                  PIC X(11).
020700*
020800 01  WS-STOCK-BALANCE-RECORD.
020900     COPY WHSESTK.
021000*
021100 01  WS-ALERT-RECORD.
021200     COPY ALERTREC.
021300*
021400 01  WS-MOVEMENT-RECORD.
021500     COPY STOKMOVE.
021600*
021700 01  WS-PURCHASE-ORDER-RECORD.
021800     COPY PURCHORD.
021900*
022000 01  PRODUCT-TABLE.
022100     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
022200             DEPENDING ON PRODUCT-ENTRY-COUNT.
022300         10  PT-PROD-ID          PIC 9(09).
022400         10  PT-NAME             PIC X(80).
022500         10  PT-CATEGORY-ID      PIC 9(09).
022600         10  PT-MIN-STOCK        PIC 9(07).
022700         10  PT-MAX-STOCK        PIC 9(07).
022800         10  PT-ACTIVE           PIC X(01).
022900         10  PT-UNIT-PRICE       PIC S9(13)V9(4) COMP-3.
023000         10  PT-ON-HAND-TOTAL    PIC S9(09)      COMP    VALUE ZERO.
023100*
023200 01  PRODUCT-TABLE-DUMP  REDEFINES PRODUCT-TABLE.
023300     05  PT-DUMP-ENTRY OCCURS 5000 TIMES   PIC X(126).
023400*
023500 01  CATEGORY-TABLE.
023600     05  CATEGORY-ENTRY OCCURS 1 TO 500 TIMES
023700             DEPENDING ON CATEGORY-ENTRY-COUNT.
023800         10  CT-TBL-CATEGORY-ID  PIC 9(09).
023900         10  CT-TBL-NAME         PIC X(40).
024000         10  CT-ACTIVE-PRODUCT-COUNT PIC 9(05) COMP   VALUE ZERO.
024100*
024200 01  CATEGORY-TABLE-DUMP  REDEFINES CATEGORY-TABLE.
024300     05  CT-DUMP-ENTRY OCCURS 500 TIMES    PIC X(53).
024400*
024500 01  SUPPLIER-TABLE.
024600     05  SUPPLIER-ENTRY OCCURS 1 TO 500 TIMES
024700             DEPENDING ON SUPPLIER-ENTRY-COUNT.
024800         10  SU-TBL-SUPPLIER-ID  PIC 9(09).
024900         10  SU-TBL-NAME         PIC X(40).
025000         10  SU-TBL-ACTIVE       PIC X(01).
025100         10  SU-ORDER-COUNT      PIC 9(05) COMP         VALUE ZERO.
025200*
025300 01  SUPPLIER-TABLE-DUMP  REDEFINES SUPPLIER-TABLE.
025400     05  SU-DUMP-ENTRY OCCURS 500 TIMES    PIC X(54).
025500*
025600 01  RECENT-ALERT-TABLE.
025700     05  RA-ENTRY OCCURS 10 TIMES.
025800         10  RA-ID               PIC 9(09).
025900         10  RA-PRODUCT-ID       PIC 9(09).
026000         10  RA-WAREHOUSE-ID     PIC 9(09).
026100         10  RA-TYPE             PIC X(20).
026200         10  RA-MESSAGE          PIC X(60).
026300         10  RA-SEVERITY         PIC X(10).
026400         10  RA-RESOLVED         PIC X(01).
026500         10  RA-CREATED-AT       PIC X(26).
026600*
026700 01  RECENT-ALERT-TABLE-DUMP  REDEFINES RECENT-ALERT-TABLE.
026800     05  RA-DUMP-ENTRY OCCURS 10 TIMES     PIC X(144).
026900*
027000 01  WS-ALERT-SWAP-AREA              PIC X(144).
027100*
027200 01  RECENT-MOVEMENT-TABLE.
027300     05  RM-ENTRY OCCURS 10 TIMES.
027400         10  RM-PRODUCT-ID       PIC 9(09).
027500         10  RM-FROM-WH-ID       PIC 9(09).
027600         10  RM-TO-WH-ID         PIC 9(09).
027700         10  RM-QUANTITY         PIC 9(09).
027800         10  RM-TYPE             PIC X(10).
027900         10  RM-CREATED-AT       PIC X(26).
028000*
028100 01  WS-MOVEMENT-SWAP-AREA            PIC X(72).
028200*
028300 01  TOP-PRODUCT-TABLE.
028400     05  TP-ENTRY OCCURS 10 TIMES.
028500         10  TP-PROD-ID          PIC 9(09).
028600         10  TP-NAME             PIC X(40).
028700*
028800 01  WS-DATE-TIME-FIELDS.
028900     05  WS-CURRENT-DATE-TIME.
029000         10  WS-CD-YEAR          PIC 9(04).
029100         10  WS-CD-MONTH         PIC 9(02).
029200         10  WS-CD-DAY           PIC 9(02).
029300         10  FILLER              PIC X(16).
029400*
029500 01  HEADING-LINE-1.
029600     05  FILLER                  PIC X(07)   VALUE "DATE:  ".
029700     05  HL1-MONTH               PIC 9(02).
029800     05  FILLER                  PIC X(01)   VALUE "/".
029900     05  HL1-DAY                 PIC 9(02).
030000     05  FILLER                  PIC X(01)   VALUE "/".
030100     05  HL1-YEAR                PIC 9(04).
030200     05  FILLER                  PIC X(16)   VALUE SPACES.
030300     05  FILLER            PIC X(28) VALUE "MANAGEMENT DASHBOARD REPORT".
030400     05  FILLER                  PIC X(12)   VALUE "      PAGE: ".
030500     05  HL1-PAGE-NUMBER         PIC ZZZ9.
030600     05  FILLER                  PIC X(55)   VALUE SPACES.
030700*
030800 01  BANNER-LINE.
030900     05  BL-TEXT                 PIC X(40)   VALUE SPACES.
031000     05  FILLER                  PIC X(92)   VALUE SPACES.
031100*
031200 01  TOTALS-LINE-1.
031300     05  FILLER                  PIC X(12)   VALUE "PRODUCTS:   ".
031400     05  TL1-PRODUCT-COUNT       PIC ZZZZ9.
031500     05  FILLER                  PIC X(14)   VALUE "  CATEGORIES: ".
031600     05  TL1-CATEGORY-COUNT      PIC ZZZ9.
031700     05  FILLER                  PIC X(14)   VALUE "  WAREHOUSES: ".
031800     05  TL1-WAREHOUSE-COUNT     PIC ZZZ9.
031900     05  FILLER                  PIC X(79)   VALUE SPACES.
032000*
032100 01  TOTALS-LINE-2.
032200     05  FILLER                  PIC X(13)   VALUE "STOCK VALUE: ".
032300     05  TL2-STOCK-VALUE         PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
032400     05  FILLER                  PIC X(12)   VALUE "  LOW STOCK:".
032500     05  TL2-LOW-STOCK-COUNT     PIC ZZZZ9.
032600     05  FILLER                  PIC X(83)   VALUE SPACES.
032700*
032800 01  TOTALS-LINE-3.
032900     05  FILLER                  PIC X(16)   VALUE "PENDING ORDERS: ".
033000     05  TL3-PENDING-COUNT       PIC ZZZZ9.
033100     05  FILLER                  PIC X(19)   VALUE "  UNRESOLVED ALERT:".
033200     05  TL3-UNRESOLVED-COUNT    PIC ZZZZ9.
033300     05  FILLER                  PIC X(87)   VALUE SPACES.
033400*
033500 01  CATEGORY-BREAKDOWN-LINE.
033600     05  CBL-CATEGORY-NAME       PIC X(40).
033700     05  FILLER                  PIC X(02)   VALUE SPACES.
033800     05  FILLER                  PIC X(16)   VALUE "ACTIVE PRODUCTS:".
033900     05  CBL-PRODUCT-COUNT       PIC ZZZZ9.
034000     05  FILLER                  PIC X(69)   VALUE SPACES.
034100*
034200 01  TOP-PRODUCT-LINE.
034300     05  TPL-PROD-ID             PIC 9(09).
034400     05  FILLER                  PIC X(01)   VALUE SPACES.
034500     05  TPL-PRODUCT-NAME        PIC X(40).
034600     05  FILLER                  PIC X(82)   VALUE SPACES.
034700*
034800 01  ALERT-DETAIL-LINE.
034900     05  ADL-TYPE                PIC X(20).
035000     05  FILLER                  PIC X(01)   VALUE SPACES.
035100     05  ADL-SEVERITY            PIC X(10).
035200     05  FILLER                  PIC X(01)   VALUE SPACES.
035300     05  ADL-RESOLVED            PIC X(03).
035400     05  FILLER                  PIC X(01)   VALUE SPACES.
035500     05  ADL-MESSAGE             PIC X(60).
035600     05  FILLER                  PIC X(01)   VALUE SPACES.
035700     05  ADL-CREATED-AT          PIC X(19).
035800     05  FILLER                  PIC X(16)   VALUE SPACES.
035900*
036000 01  MOVEMENT-DETAIL-LINE.
036100     05  MDL-PRODUCT-ID          PIC 9(09).
036200     05  FILLER                  PIC X(01)   VALUE SPACES.
036300     05  MDL-TYPE                PIC X(10).
036400     05  FILLER                  PIC X(01)   VALUE SPACES.
036500     05  MDL-QUANTITY            PIC ZZZZZZZZ9.
036600     05  FILLER                  PIC X(01)   VALUE SPACES.
036700     05  MDL-CREATED-AT          PIC X(19).
036800     05  FILLER                  PIC X(82)   VALUE SPACES.
036900*
037000 01  SUPPLIER-DETAIL-LINE.
037100     05  SDL-SUPPLIER-NAME       PIC X(40).
037200     05  FILLER                  PIC X(02)   VALUE SPACES.
037300     05  FILLER                  PIC X(13)   VALUE "ORDER COUNT: ".
037400     05  SDL-ORDER-COUNT         PIC ZZZZ9.
037500     05  FILLER                  PIC X(72)   VALUE SPACES.
037600*
037700 PROCEDURE DIVISION.
037800*
037900 000-PRINT-DASHBOARD-REPORT.
038000*
038100     OPEN INPUT  PRODUCT-MASTER-FILE
038200                 CATEGORY-MASTER-FILE
038300                 SUPPLIER-MASTER-FILE
038400                 WAREHOUSE-MASTER-FILE
038500                 WAREHOUSE-STOCK-FILE
038600                 ALERT-FILE
038700                 MOVEMENT-LOG-FILE
038800                 PURCHASE-ORDER-FILE
038900          OUTPUT DASHBOARD-REPORT.
039000     PERFORM 050-INITIALIZE-PROGRAM.
039100     PERFORM 100-ACCUMULATE-STOCK-BALANCES.
039200     PERFORM 150-COUNT-LOW-STOCK-PRODUCTS
039300         VARYING WS-PRODUCT-IX FROM 1 BY 1
039400         UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT.
039500     PERFORM 160-TALLY-ONE-CATEGORY
039600         VARYING WS-CATEGORY-IX FROM 1 BY 1
039700         UNTIL WS-CATEGORY-IX > CATEGORY-ENTRY-COUNT.
039800     PERFORM 170-BUILD-TOP-PRODUCT-LIST
039900         VARYING WS-PRODUCT-IX FROM 1 BY 1
040000         UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT
040100            OR TOP-PRODUCT-COUNT = 10.
040200     PERFORM 210-READ-PURCHASE-ORDER.
040300     PERFORM 220-EVALUATE-PURCHASE-ORDER
040400         UNTIL ORDER-EOF.
040500     PERFORM 301-READ-ALERT-RECORD.
040600     PERFORM 302-EVALUATE-ALERT-RECORD
040700         UNTIL ALERT-EOF.
040800     PERFORM 401-READ-MOVEMENT-RECORD.
040900     PERFORM 402-EVALUATE-MOVEMENT-RECORD
041000         UNTIL MOVEMENT-EOF.
041100     PERFORM 500-PRINT-REPORT.
041200     CLOSE PRODUCT-MASTER-FILE
041300           CATEGORY-MASTER-FILE
041400           SUPPLIER-MASTER-FILE
041500           WAREHOUSE-MASTER-FILE
041600           WAREHOUSE-STOCK-FILE
041700           ALERT-FILE
041800           MOVEMENT-LOG-FILE
041900           PURCHASE-ORDER-FILE
042000           DASHBOARD-REPORT.
042100     STOP RUN.
042200*
042300 050-INITIALIZE-PROGRAM.
042400*
042500     PERFORM 060-LOAD-PRODUCT-TABLE.
042600     PERFORM 070-LOAD-CATEGORY-TABLE.
042700     PERFORM 080-LOAD-SUPPLIER-TABLE.
042800     PERFORM 090-COUNT-WAREHOUSE-ROWS.
042900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
043000     MOVE WS-CD-MONTH TO HL1-MONTH.
043100     MOVE WS-CD-DAY   TO HL1-DAY.
043200     MOVE WS-CD-YEAR  TO HL1-YEAR.
043300*
043400 060-LOAD-PRODUCT-TABLE.
043500*
043600     PERFORM 061-READ-PRODUCT-RECORD.
043700     PERFORM 062-ADD-PRODUCT-ENTRY
043800         UNTIL PRODUCT-EOF.
043900*
044000 061-READ-PRODUCT-RECORD.
044100*
044200     READ PRODUCT-MASTER-FILE INTO WS-PRODUCT-RECORD
044300         AT END
044400             MOVE "Y" TO PRODUCT-EOF-SWITCH.
044500*
044600 062-ADD-PRODUCT-ENTRY.
044700*
044800     IF NOT PRODUCT-EOF
044900         ADD 1 TO PRODUCT-ENTRY-COUNT
045000         MOVE WP-PROD-ID      TO PT-PROD-ID (PRODUCT-ENTRY-COUNT)
045100         MOVE WP-NAME         TO PT-NAME (PRODUCT-ENTRY-COUNT)
045200         MOVE WP-CATEGORY-ID  TO PT-CATEGORY-ID (PRODUCT-ENTRY-COUNT)
045300         MOVE WP-MIN-STOCK    TO PT-MIN-STOCK (PRODUCT-ENTRY-COUNT)
045400         MOVE WP-MAX-STOCK    TO PT-MAX-STOCK (PRODUCT-ENTRY-COUNT)
045500         MOVE WP-ACTIVE       TO PT-ACTIVE (PRODUCT-ENTRY-COUNT)
045600         MOVE WP-UNIT-PRICE   TO PT-UNIT-PRICE (PRODUCT-ENTRY-COUNT)
045700         IF WP-ACTIVE = "Y"
045800             ADD 1 TO ACTIVE-PRODUCT-COUNT
045900         END-IF
046000         PERFORM 061-READ-PRODUCT-RECORD.
046100*
046200 070-LOAD-CATEGORY-TABLE.
046300*
046400     PERFORM 071-READ-CATEGORY-RECORD.
046500     PERFORM 072-ADD-CATEGORY-ENTRY
046600         UNTIL CATEGORY-EOF.
046700*
046800 071-READ-CATEGORY-RECORD.
046900*
047000     READ CATEGORY-MASTER-FILE INTO WS-CATEGORY-RECORD
047100         AT END
047200             MOVE "Y" TO CATEGORY-EOF-SWITCH.
047300*
047400 072-ADD-CATEGORY-ENTRY.
047500*
047600     IF NOT CATEGORY-EOF
047700         ADD 1 TO CATEGORY-ENTRY-COUNT
047800         MOVE CT-CATEGORY-ID   TO CT-TBL-CATEGORY-ID (CATEGORY-ENTRY-COUNT)
047900         MOVE CT-CATEGORY-NAME TO CT-TBL-NAME (CATEGORY-ENTRY-COUNT)
048000         PERFORM 071-READ-CATEGORY-RECORD.
048100*
048200 080-LOAD-SUPPLIER-TABLE.
048300*
048400     PERFORM 081-READ-SUPPLIER-RECORD.
048500     PERFORM 082-ADD-SUPPLIER-ENTRY
048600         UNTIL SUPPLIER-EOF.
048700*
048800 081-READ-SUPPLIER-RECORD.
048900*
049000     READ SUPPLIER-MASTER-FILE INTO WS-SUPPLIER-RECORD
049100         AT END
049200             MOVE "Y" TO SUPPLIER-EOF-SWITCH.
049300*
049400 082-ADD-SUPPLIER-ENTRY.
049500*
049600     IF NOT SUPPLIER-EOF
049700         ADD 1 TO SUPPLIER-ENTRY-COUNT
049800         MOVE SU-SUPPLIER-ID   TO SU-TBL-SUPPLIER-ID (SUPPLIER-ENTRY-COUNT)
049900         MOVE SU-SUPPLIER-NAME TO SU-TBL-NAME (SUPPLIER-ENTRY-COUNT)
050000         MOVE SU-ACTIVE        TO SU-TBL-ACTIVE (SUPPLIER-ENTRY-COUNT)
050100         PERFORM 081-READ-SUPPLIER-RECORD.
050200*
050300 090-COUNT-WAREHOUSE-ROWS.
050400*
050500     PERFORM 091-READ-WAREHOUSE-RECORD.
050600     PERFORM 092-TALLY-WAREHOUSE-ROW
050700         UNTIL WAREHOUSE-EOF.
050800*
050900 091-READ-WAREHOUSE-RECORD.
051000*
051100     READ WAREHOUSE-MASTER-FILE INTO WS-WAREHOUSE-RECORD
051200         AT END
051300             MOVE "Y" TO WAREHOUSE-EOF-SWITCH.
051400*
051500 092-TALLY-WAREHOUSE-ROW.
051600*
051700     IF NOT WAREHOUSE-EOF
051800         ADD 1 TO WAREHOUSE-ROW-COUNT
051900         PERFORM 091-READ-WAREHOUSE-RECORD.
052000*
052100 100-ACCUMULATE-STOCK-BALANCES.
052200*
052300     PERFORM 101-READ-STOCK-BALANCE-RECORD.
052400     PERFORM 102-POST-STOCK-BALANCE
052500         UNTIL STOCK-EOF.
052600*
052700 101-READ-STOCK-BALANCE-RECORD.
052800*
052900     READ WAREHOUSE-STOCK-FILE INTO WS-STOCK-BALANCE-RECORD
053000         AT END
053100             MOVE "Y" TO STOCK-EOF-SWITCH.
053200*
053300 102-POST-STOCK-BALANCE.
053400*
053500     IF NOT STOCK-EOF
053600         PERFORM 103-MATCH-PRODUCT-FOR-BALANCE
053700             VARYING WS-PRODUCT-IX FROM 1 BY 1
053800             UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT
053900         PERFORM 101-READ-STOCK-BALANCE-RECORD.
054000*
054100 103-MATCH-PRODUCT-FOR-BALANCE.
054200*
054300     IF PT-PROD-ID (WS-PRODUCT-IX) = BL-PRODUCT-ID
054400         ADD BL-QUANTITY TO PT-ON-HAND-TOTAL (WS-PRODUCT-IX)
054500         COMPUTE WS-LINE-VALUE ROUNDED =
054600             BL-QUANTITY * PT-UNIT-PRICE (WS-PRODUCT-IX)
054700         ADD WS-LINE-VALUE TO WS-STOCK-VALUE-TOTAL
054800         MOVE 99999 TO WS-PRODUCT-IX.
054900*
055000 150-COUNT-LOW-STOCK-PRODUCTS.
055100*
055200     IF PT-ACTIVE (WS-PRODUCT-IX) = "Y"
055300         AND PT-MIN-STOCK (WS-PRODUCT-IX) NOT = ZERO
055400         AND PT-ON-HAND-TOTAL (WS-PRODUCT-IX) NOT >
055500             PT-MIN-STOCK (WS-PRODUCT-IX)
055600         ADD 1 TO LOW-STOCK-COUNT.
055700*
055800 160-TALLY-ONE-CATEGORY.
055900*
056000     PERFORM 161-COUNT-PRODUCT-FOR-CATEGORY
056100         VARYING WS-PRODUCT-IX FROM 1 BY 1
056200         UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT.
056300*
056400 161-COUNT-PRODUCT-FOR-CATEGORY.
056500*
056600     IF PT-ACTIVE (WS-PRODUCT-IX) = "Y"
056700         AND PT-CATEGORY-ID (WS-PRODUCT-IX) =
056800             CT-TBL-CATEGORY-ID (WS-CATEGORY-IX)
056900         ADD 1 TO CT-ACTIVE-PRODUCT-COUNT (WS-CATEGORY-IX).
057000*
057100 170-BUILD-TOP-PRODUCT-LIST.
057200*
057300     IF PT-ACTIVE (WS-PRODUCT-IX) = "Y"
057400         ADD 1 TO TOP-PRODUCT-COUNT
057500         MOVE PT-PROD-ID (WS-PRODUCT-IX) TO TP-PROD-ID (TOP-PRODUCT-COUNT)
057600         MOVE PT-NAME (WS-PRODUCT-IX)    TO TP-NAME (TOP-PRODUCT-COUNT).
057700*
057800 210-READ-PURCHASE-ORDER.
057900*
058000     READ PURCHASE-ORDER-FILE INTO WS-PURCHASE-ORDER-RECORD
058100         AT END
058200             MOVE "Y" TO ORDER-EOF-SWITCH.
058300*
058400 220-EVALUATE-PURCHASE-ORDER.
058500*
058600     IF NOT ORDER-EOF
058700         IF PO-STATUS-DRAFT OR PO-STATUS-PENDING
058800             ADD 1 TO PENDING-ORDER-COUNT
058900         END-IF
059000         PERFORM 230-MATCH-SUPPLIER-FOR-ORDER
059100             VARYING WS-SUPPLIER-IX FROM 1 BY 1
059200             UNTIL WS-SUPPLIER-IX > SUPPLIER-ENTRY-COUNT
059300         PERFORM 210-READ-PURCHASE-ORDER.
059400*
059500 230-MATCH-SUPPLIER-FOR-ORDER.
059600*
059700     IF SU-TBL-SUPPLIER-ID (WS-SUPPLIER-IX) = PO-SUPPLIER-ID
059800         ADD 1 TO SU-ORDER-COUNT (WS-SUPPLIER-IX)
059900         MOVE 999 TO WS-SUPPLIER-IX.
060000*
060100 301-READ-ALERT-RECORD.
060200*
060300     READ ALERT-FILE INTO WS-ALERT-RECORD
060400         AT END
060500             MOVE "Y" TO ALERT-EOF-SWITCH.
060600*
060700 302-EVALUATE-ALERT-RECORD.
060800*
060900     IF NOT ALERT-EOF
061000         IF AL-NOT-RESOLVED
061100             ADD 1 TO UNRESOLVED-ALERT-COUNT
061200         END-IF
061300         PERFORM 310-CONSIDER-ALERT-FOR-RECENT-LIST
061400         PERFORM 301-READ-ALERT-RECORD.
061500*
061600 310-CONSIDER-ALERT-FOR-RECENT-LIST.
061700*
061800     IF RECENT-ALERT-COUNT < 10
061900         ADD 1 TO RECENT-ALERT-COUNT
062000         MOVE AL-ID          TO RA-ID (RECENT-ALERT-COUNT)
062100         MOVE AL-PRODUCT-ID  TO RA-PRODUCT-ID (RECENT-ALERT-COUNT)
062200         MOVE AL-WAREHOUSE-ID TO RA-WAREHOUSE-ID (RECENT-ALERT-COUNT)
062300         MOVE AL-TYPE        TO RA-TYPE (RECENT-ALERT-COUNT)
062400         MOVE AL-MESSAGE (1:60) TO RA-MESSAGE (RECENT-ALERT-COUNT)
062500         MOVE AL-SEVERITY    TO RA-SEVERITY (RECENT-ALERT-COUNT)
062600         MOVE AL-RESOLVED    TO RA-RESOLVED (RECENT-ALERT-COUNT)
062700         MOVE AL-CREATED-AT  TO RA-CREATED-AT (RECENT-ALERT-COUNT)
062800         MOVE RECENT-ALERT-COUNT TO WS-ALERT-SORT-IX
062900         PERFORM 311-BUBBLE-UP-ALERT-ENTRY
063000             UNTIL WS-ALERT-SORT-IX = 1
063100     ELSE
063200         IF AL-CREATED-AT > RA-CREATED-AT (10)
063300             MOVE AL-ID          TO RA-ID (10)
063400             MOVE AL-PRODUCT-ID  TO RA-PRODUCT-ID (10)
063500             MOVE AL-WAREHOUSE-ID TO RA-WAREHOUSE-ID (10)
063600             MOVE AL-TYPE        TO RA-TYPE (10)
063700             MOVE AL-MESSAGE (1:60) TO RA-MESSAGE (10)
063800             MOVE AL-SEVERITY    TO RA-SEVERITY (10)
063900             MOVE AL-RESOLVED    TO RA-RESOLVED (10)
064000             MOVE AL-CREATED-AT  TO RA-CREATED-AT (10)
064100             MOVE 10 TO WS-ALERT-SORT-IX
064200             PERFORM 311-BUBBLE-UP-ALERT-ENTRY
064300                 UNTIL WS-ALERT-SORT-IX = 1
064400         END-IF.
064500*
064600 311-BUBBLE-UP-ALERT-ENTRY.
064700*
064800     IF WS-ALERT-SORT-IX > 1
064900         IF RA-CREATED-AT (WS-ALERT-SORT-IX) >
065000            RA-CREATED-AT (WS-ALERT-SORT-IX - 1)
065100             MOVE RA-ENTRY (WS-ALERT-SORT-IX)     TO WS-ALERT-SWAP-AREA
065200             MOVE RA-ENTRY (WS-ALERT-SORT-IX - 1) TO
065300                  RA-ENTRY (WS-ALERT-SORT-IX)
065400             MOVE WS-ALERT-SWAP-AREA TO RA-ENTRY (WS-ALERT-SORT-IX - 1)
065500             SUBTRACT 1 FROM WS-ALERT-SORT-IX
065600         ELSE
065700             MOVE 1 TO WS-ALERT-SORT-IX
065800         END-IF
065900     ELSE
066000         MOVE 1 TO WS-ALERT-SORT-IX.
066100*
066200 401-READ-MOVEMENT-RECORD.
066300*
066400     READ MOVEMENT-LOG-FILE INTO WS-MOVEMENT-RECORD
066500         AT END
066600             MOVE "Y" TO MOVEMENT-EOF-SWITCH.
066700*
066800 402-EVALUATE-MOVEMENT-RECORD.
066900*
067000     IF NOT MOVEMENT-EOF
067100         IF SM-POSTED
067200             PERFORM 410-CONSIDER-MOVEMENT-FOR-RECENT-LIST
067300         END-IF
067400         PERFORM 401-READ-MOVEMENT-RECORD.
067500*
067600 410-CONSIDER-MOVEMENT-FOR-RECENT-LIST.
067700*
067800     IF RECENT-MOVEMENT-COUNT < 10
067900         ADD 1 TO RECENT-MOVEMENT-COUNT
068000         MOVE SM-PRODUCT-ID  TO RM-PRODUCT-ID (RECENT-MOVEMENT-COUNT)
068100         MOVE SM-FROM-WH-ID  TO RM-FROM-WH-ID (RECENT-MOVEMENT-COUNT)
068200         MOVE SM-TO-WH-ID    TO RM-TO-WH-ID (RECENT-MOVEMENT-COUNT)
068300         MOVE SM-QUANTITY    TO RM-QUANTITY (RECENT-MOVEMENT-COUNT)
068400         MOVE SM-TYPE        TO RM-TYPE (RECENT-MOVEMENT-COUNT)
068500         MOVE SM-CREATED-AT  TO RM-CREATED-AT (RECENT-MOVEMENT-COUNT)
068600         MOVE RECENT-MOVEMENT-COUNT TO WS-MOVEMENT-SORT-IX
068700         PERFORM 411-BUBBLE-UP-MOVEMENT-ENTRY
068800             UNTIL WS-MOVEMENT-SORT-IX = 1
068900     ELSE
069000         IF SM-CREATED-AT > RM-CREATED-AT (10)
069100             MOVE SM-PRODUCT-ID  TO RM-PRODUCT-ID (10)
069200             MOVE SM-FROM-WH-ID  TO RM-FROM-WH-ID (10)
069300             MOVE SM-TO-WH-ID    TO RM-TO-WH-ID (10)
069400             MOVE SM-QUANTITY    TO RM-QUANTITY (10)
069500             MOVE SM-TYPE        TO RM-TYPE (10)
069600             MOVE SM-CREATED-AT  TO RM-CREATED-AT (10)
069700             MOVE 10 TO WS-MOVEMENT-SORT-IX
069800             PERFORM 411-BUBBLE-UP-MOVEMENT-ENTRY
069900                 UNTIL WS-MOVEMENT-SORT-IX = 1
070000         END-IF.
070100*
070200 411-BUBBLE-UP-MOVEMENT-ENTRY.
070300*
070400     IF WS-MOVEMENT-SORT-IX > 1
070500         IF RM-CREATED-AT (WS-MOVEMENT-SORT-IX) >
070600            RM-CREATED-AT (WS-MOVEMENT-SORT-IX - 1)
070700             MOVE RM-ENTRY (WS-MOVEMENT-SORT-IX) TO
070800                  WS-MOVEMENT-SWAP-AREA
070900             MOVE RM-ENTRY (WS-MOVEMENT-SORT-IX - 1) TO
071000                  RM-ENTRY (WS-MOVEMENT-SORT-IX)
071100             MOVE WS-MOVEMENT-SWAP-AREA TO
071200                  RM-ENTRY (WS-MOVEMENT-SORT-IX - 1)
071300             SUBTRACT 1 FROM WS-MOVEMENT-SORT-IX
071400         ELSE
071500             MOVE 1 TO WS-MOVEMENT-SORT-IX
071600         END-IF
071700     ELSE
071800         MOVE 1 TO WS-MOVEMENT-SORT-IX.
071900*
072000 500-PRINT-REPORT.
072100*
072200     PERFORM 900-PRINT-HEADING-LINES.
072300     MOVE "DASHBOARD TOTALS" TO BL-TEXT.
072400     MOVE BANNER-LINE TO PRINT-AREA.
072500     PERFORM 950-WRITE-REPORT-LINE.
072600     MOVE ACTIVE-PRODUCT-COUNT TO TL1-PRODUCT-COUNT.
072700     MOVE CATEGORY-ENTRY-COUNT TO TL1-CATEGORY-COUNT.
072800     MOVE WAREHOUSE-ROW-COUNT  TO TL1-WAREHOUSE-COUNT.
072900     MOVE TOTALS-LINE-1 TO PRINT-AREA.
073000     PERFORM 950-WRITE-REPORT-LINE.
073100     MOVE WS-STOCK-VALUE-TOTAL TO TL2-STOCK-VALUE.
073200     MOVE LOW-STOCK-COUNT      TO TL2-LOW-STOCK-COUNT.
073300     MOVE TOTALS-LINE-2 TO PRINT-AREA.
073400     PERFORM 950-WRITE-REPORT-LINE.
073500     MOVE PENDING-ORDER-COUNT    TO TL3-PENDING-COUNT.
073600     MOVE UNRESOLVED-ALERT-COUNT TO TL3-UNRESOLVED-COUNT.
073700     MOVE TOTALS-LINE-3 TO PRINT-AREA.
073800     PERFORM 950-WRITE-REPORT-LINE.
073900     MOVE "CATEGORY BREAKDOWN" TO BL-TEXT.
074000     MOVE BANNER-LINE TO PRINT-AREA.
074100     PERFORM 950-WRITE-REPORT-LINE.
074200     PERFORM 510-PRINT-CATEGORY-BREAKDOWN
074300         VARYING WS-CATEGORY-IX FROM 1 BY 1
074400         UNTIL WS-CATEGORY-IX > CATEGORY-ENTRY-COUNT.
074500     MOVE "TOP PRODUCTS" TO BL-TEXT.
074600     MOVE BANNER-LINE TO PRINT-AREA.
074700     PERFORM 950-WRITE-REPORT-LINE.
074800     PERFORM 520-PRINT-TOP-PRODUCT
074900         VARYING WS-PRODUCT-IX FROM 1 BY 1
075000         UNTIL WS-PRODUCT-IX > TOP-PRODUCT-COUNT.
075100     MOVE "RECENT ALERTS (MOST RECENT 10)" TO BL-TEXT.
075200     MOVE BANNER-LINE TO PRINT-AREA.
075300     PERFORM 950-WRITE-REPORT-LINE.
075400     PERFORM 530-PRINT-RECENT-ALERT
075500         VARYING WS-ALERT-SORT-IX FROM 1 BY 1
075600         UNTIL WS-ALERT-SORT-IX > RECENT-ALERT-COUNT.
075700     MOVE "RECENT MOVEMENTS (MOST RECENT 10)" TO BL-TEXT.
075800     MOVE BANNER-LINE TO PRINT-AREA.
075900     PERFORM 950-WRITE-REPORT-LINE.
076000     PERFORM 540-PRINT-RECENT-MOVEMENT
076100         VARYING WS-MOVEMENT-SORT-IX FROM 1 BY 1
076200         UNTIL WS-MOVEMENT-SORT-IX > RECENT-MOVEMENT-COUNT.
076300     MOVE "SUPPLIER ORDER COUNT" TO BL-TEXT.
076400     MOVE BANNER-LINE TO PRINT-AREA.
076500     PERFORM 950-WRITE-REPORT-LINE.
076600     PERFORM 550-PRINT-SUPPLIER-ENTRY
076700         VARYING WS-SUPPLIER-IX FROM 1 BY 1
076800         UNTIL WS-SUPPLIER-IX > SUPPLIER-ENTRY-COUNT.
076900*
077000 510-PRINT-CATEGORY-BREAKDOWN.
077100*
077200     IF CT-ACTIVE-PRODUCT-COUNT (WS-CATEGORY-IX) NOT = ZERO
077300         IF LINE-COUNT > LINES-ON-PAGE
077400             PERFORM 900-PRINT-HEADING-LINES
077500         END-IF
077600         MOVE CT-TBL-NAME (WS-CATEGORY-IX) TO CBL-CATEGORY-NAME
077700         MOVE CT-ACTIVE-PRODUCT-COUNT (WS-CATEGORY-IX)
077800             TO CBL-PRODUCT-COUNT
077900         MOVE CATEGORY-BREAKDOWN-LINE TO PRINT-AREA
078000         PERFORM 950-WRITE-REPORT-LINE.
078100*
078200 520-PRINT-TOP-PRODUCT.
078300*
078400     IF LINE-COUNT > LINES-ON-PAGE
078500         PERFORM 900-PRINT-HEADING-LINES
078600     END-IF.
078700     MOVE TP-PROD-ID (WS-PRODUCT-IX) TO TPL-PROD-ID.
078800     MOVE TP-NAME (WS-PRODUCT-IX)    TO TPL-PRODUCT-NAME.
078900     MOVE TOP-PRODUCT-LINE TO PRINT-AREA.
079000     PERFORM 950-WRITE-REPORT-LINE.
079100*
079200 530-PRINT-RECENT-ALERT.
079300*
079400     IF LINE-COUNT > LINES-ON-PAGE
079500         PERFORM 900-PRINT-HEADING-LINES
079600     END-IF.
079700     MOVE RA-TYPE (WS-ALERT-SORT-IX)       TO ADL-TYPE.
079800     MOVE RA-SEVERITY (WS-ALERT-SORT-IX)   TO ADL-SEVERITY.
079900     IF RA-RESOLVED (WS-ALERT-SORT-IX) = "Y"
080000         MOVE "YES" TO ADL-RESOLVED
080100     ELSE
080200         MOVE "NO " TO ADL-RESOLVED
080300     END-IF.
080400     MOVE RA-MESSAGE (WS-ALERT-SORT-IX)    TO ADL-MESSAGE.
080500     MOVE RA-CREATED-AT (WS-ALERT-SORT-IX) (1:19) TO ADL-CREATED-AT.
080600     MOVE ALERT-DETAIL-LINE TO PRINT-AREA.
080700     PERFORM 950-WRITE-REPORT-LINE.
080800*
080900 540-PRINT-RECENT-MOVEMENT.
081000*
081100     IF LINE-COUNT > LINES-ON-PAGE
081200         PERFORM 900-PRINT-HEADING-LINES
081300     END-IF.
081400     MOVE RM-PRODUCT-ID (WS-MOVEMENT-SORT-IX) TO MDL-PRODUCT-ID.
081500     MOVE RM-TYPE (WS-MOVEMENT-SORT-IX)       TO MDL-TYPE.
081600     MOVE RM-QUANTITY (WS-MOVEMENT-SORT-IX)   TO MDL-QUANTITY.
081700     MOVE RM-CREATED-AT (WS-MOVEMENT-SORT-IX) (1:19) TO MDL-CREATED-AT.
081800     MOVE MOVEMENT-DETAIL-LINE TO PRINT-AREA.
081900     PERFORM 950-WRITE-REPORT-LINE.
082000*
082100 550-PRINT-SUPPLIER-ENTRY.
082200*
082300     IF SU-TBL-ACTIVE (WS-SUPPLIER-IX) = "Y"
082400         IF LINE-COUNT > LINES-ON-PAGE
082500             PERFORM 900-PRINT-HEADING-LINES
082600         END-IF
082700         MOVE SU-TBL-NAME (WS-SUPPLIER-IX)   TO SDL-SUPPLIER-NAME
082800         MOVE SU-ORDER-COUNT (WS-SUPPLIER-IX) TO SDL-ORDER-COUNT
082900         MOVE SUPPLIER-DETAIL-LINE TO PRINT-AREA
083000         PERFORM 950-WRITE-REPORT-LINE.
083100*
083200 900-PRINT-HEADING-LINES.
083300*
083400     ADD 1 TO PAGE-COUNT.
083500     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
083600     MOVE HEADING-LINE-1 TO PRINT-AREA.
083700     WRITE PRINT-AREA AFTER ADVANCING PAGE.
083800     MOVE 2 TO LINE-COUNT.
083900*
084000 950-WRITE-REPORT-LINE.
084100*
084200     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
084300     ADD 1 TO LINE-COUNT.
