000100******************************************************************
000200***  ALERTREC  --  STOCK ALERT RECORD LAYOUT                   ***
000300***  WRITTEN BY WHS2000 (LOW_STOCK ALERTS DURING POSTING).     ***
000400***  READ BY WHS6000 FOR THE UNRESOLVED-ALERT COUNT AND THE    ***
000500***  RECENT-ALERTS LIST ON THE DASHBOARD REPORT.               ***
000600***----------------------------------------------------------***
000700***  CHANGE LOG                                                 *
000800***  03/02/94  TLK  ORIGINAL LAYOUT FOR STOCK-LEVEL MONITORING   *
000900******************************************************************
001000
001200         05  AL-ID                   PIC 9(09).
001300         05  AL-PRODUCT-ID           PIC 9(09).
001400         05  AL-WAREHOUSE-ID         PIC 9(09).
001500         05  AL-TYPE                 PIC X(20).
001600         05  AL-MESSAGE              PIC X(200).
001700         05  AL-SEVERITY             PIC X(10).
001800             88  AL-SEV-CRITICAL             VALUE "CRITICAL".
001900             88  AL-SEV-HIGH                 VALUE "HIGH".
002000             88  AL-SEV-MEDIUM               VALUE "MEDIUM".
002100             88  AL-SEV-LOW                  VALUE "LOW".
002200         05  AL-RESOLVED             PIC X(01).
002300             88  AL-IS-RESOLVED              VALUE "Y".
002400             88  AL-NOT-RESOLVED             VALUE "N".
002500         05  AL-CREATED-AT           PIC X(26).
002600         05  FILLER                  PIC X(06).
