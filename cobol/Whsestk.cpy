000100******************************************************************
000200***  WHSESTK  --  WAREHOUSE STOCK BALANCE RECORD LAYOUT        ***
000300***  KEYED BY (BL-WAREHOUSE-ID, BL-PRODUCT-ID).  LIVE BALANCE  ***
000400***  FILE IS RELATIVE (WHSESTKR); THIS LAYOUT ALSO DESCRIBES   ***
000500***  THE SEQUENTIAL LOAD EXTRACT (WHSESTKS) READ BY WHS0100.   ***
000600***  USED BY : WHS0100 WHS2000 WHS3000 WHS6000 WHS8000         ***
000700***----------------------------------------------------------***
000800***  CHANGE LOG                                                 *
000900***  02/02/90  RDJ  ORIGINAL LAYOUT, RELATIVE-FILE CONVERSION    *
001000***  08/23/95  TLK  QUANTITY WIDENED TO S9(9), PREVIOUSLY S9(5)  *
001100******************************************************************
001200
001400         05  BL-WAREHOUSE-ID         PIC 9(09).
001500         05  BL-PRODUCT-ID           PIC 9(09).
001600         05  BL-QUANTITY             PIC S9(09).
001700         05  FILLER                  PIC X(03).
