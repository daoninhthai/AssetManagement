000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  WHS2000                                                       *
000400*  STOCK MOVEMENT POSTING.  READS STKMVIN IN FILE ORDER (NOT     *
000500*  RESORTED) AND POSTS EACH IN/OUT/TRANSFER/ADJUSTMENT AGAINST   *
000600*  THE WAREHOUSE-STOCK BALANCE FILE, RANDOM BY A (WAREHOUSE,     *
000700*  PRODUCT) COMPOSITE KEY HELD IN AN IN-MEMORY INDEX TABLE THE   *
000800*  SAME WAY THE OLD ITEM-MASTER JOB WENT RANDOM AGAINST INVMAST, *
000900*  EXCEPT OUR BALANCE FILE HAS NO NATURAL KEY TO RANDOMIZE ON SO *
001000*  WE CARRY OUR OWN RRN TABLE.  EVERY POSTED OR REJECTED MOVEMENT *
001100*  IS LOGGED TO STKMVLOG.  A LOW-STOCK ALERT IS RAISED WHEN THE  *
001200*  PRODUCT'S TOTAL ACROSS ALL WAREHOUSES FALLS TO OR BELOW ITS   *
001300*  MINIMUM AFTER A SUCCESSFUL POST.                              *
001400******************************************************************
001500 PROGRAM-ID.    WHS2000.
001600 AUTHOR.        T L KOWALSKI.
001700 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001800 DATE-WRITTEN.  11/19/93.
001900 DATE-COMPILED.
002000 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
002100*
002200******************************************************************
002300*  CHANGE LOG                                                    *
002400*------------------------------------------------------------------
002500*  DATE      BY   REQ NO   DESCRIPTION                            *
002600*------------------------------------------------------------------
002700*  11/19/93  TLK  WR-0822  ORIGINAL CODING - REPLACES THE CARD-   *
002800*                          BASED RECEIPT/ISSUE POSTING RUN.       *
002900*  03/02/94  TLK  WR-0861  ADDED THE STKMVLOG AUDIT TRAIL - EVERY *
003000*                          MOVEMENT, POSTED OR REJECTED, IS NOW   *
003100*                          WRITTEN SOMEWHERE FOR RECONCILE.       *
003200*  08/23/95  TLK  WR-1182  LOW-STOCK ALERT RECHECK ADDED PER REQ  *
003300*                          FROM PURCHASING - CRITICAL VS HIGH     *
003400*                          SEVERITY BASED ON ZERO-BALANCE TEST.   *
003500*  06/08/98  TLK  WR-1367  Y2K - SM-CREATED-AT USES A 4-DIGIT     *
003600*                          YEAR FROM FUNCTION CURRENT-DATE.  N/C. *
003700*  03/11/99  TLK  WR-1402  RAISED STOCK-INDEX-TABLE MAX ENTRIES   *
003800*                          FROM 8000 TO 20000, GULF COAST ADD.    *
003850*  05/14/01  RDJ  WR-1511  PROMOTED MOVEMENT-EOF-SWITCH AND THE   *
003860*                          NEXT-MOVEMENT-ID COUNTER TO STANDALONE *
003870*                          WORKING-STORAGE ITEMS PER DP STANDARDS.*
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-4341.
004400 OBJECT-COMPUTER.  IBM-4341.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS SUPPRESS-ALERTS-SWITCH
004700     OFF STATUS IS ALERTS-ENABLED-SWITCH.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT STKMVIN   ASSIGN TO STKMVIN
005300                      ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT STKMVLOG  ASSIGN TO STKMVLOG
005500                      ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT ALERTFIL  ASSIGN TO ALERTFIL
005700                      ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT PRODMAST  ASSIGN TO PRODMAST.
005900     SELECT WHSEMAST  ASSIGN TO WHSEMAST.
006000     SELECT WHSESTKR  ASSIGN TO WHSESTKR
006100                      ORGANIZATION IS RELATIVE
006200                      ACCESS IS DYNAMIC
006300                      RELATIVE KEY IS WB-RELATIVE-NUMBER
006400                      FILE STATUS IS WHSESTKR-FILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  STKMVIN
007000     LABEL RECORDS ARE STANDARD.
007100 01  MOVEMENT-INPUT-RECORD       PIC X(245).
007200*
007300 FD  STKMVLOG
007400     LABEL RECORDS ARE STANDARD.
007500 01  MOVEMENT-LOG-RECORD         PIC X(245).
007600*
007700 FD  ALERTFIL
007800     LABEL RECORDS ARE STANDARD.
007900 01  ALERT-OUTPUT-RECORD         PIC X(290).
008000*
008100 FD  PRODMAST
008200     LABEL RECORDS ARE STANDARD.
008300 01  PRODUCT-INPUT-RECORD        PIC X(200).
008400*
008500 FD  WHSEMAST
008600     LABEL RECORDS ARE STANDARD.
008700 01  WAREHOUSE-INPUT-RECORD      PIC X(100).
008800*
008900 FD  WHSESTKR
009000     LABEL RECORDS ARE STANDARD.
009100 01  WHSESTKR-RECORD-AREA        PIC X(30).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009410 77  MOVEMENT-EOF-SWITCH         PIC X   VALUE "N".
009420     88  MOVEMENT-EOF                    VALUE "Y".
009430 77  NEXT-MOVEMENT-ID        PIC 9(09)   COMP    VALUE ZERO.
009440*
009500 01  SWITCHES.
009800     05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
009900         88  PRODUCT-EOF                     VALUE "Y".
010000     05  WAREHOUSE-EOF-SWITCH        PIC X   VALUE "N".
010100         88  WAREHOUSE-EOF                   VALUE "Y".
010200     05  STOCK-EOF-SWITCH            PIC X   VALUE "N".
010300         88  STOCK-EOF                       VALUE "Y".
010400     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
010500         88  PRODUCT-FOUND                   VALUE "Y".
010600     05  FROM-WH-FOUND-SWITCH        PIC X   VALUE "N".
010700         88  FROM-WH-FOUND                   VALUE "Y".
010800     05  TO-WH-FOUND-SWITCH          PIC X   VALUE "N".
010900         88  TO-WH-FOUND                     VALUE "Y".
011000     05  MOVEMENT-VALID-SWITCH       PIC X   VALUE "Y".
011100         88  MOVEMENT-VALID                  VALUE "Y".
011200     05  INDEX-FOUND-SWITCH          PIC X   VALUE "N".
011300         88  INDEX-FOUND                     VALUE "Y".
011400*
011500 01  FILE-STATUS-FIELDS.
011600     05  WHSESTKR-FILE-STATUS   PIC XX.
011700         88  WHSESTKR-SUCCESSFUL         VALUE "00".
011800         88  WHSESTKR-AT-END             VALUE "10".
011900         88  WHSESTKR-NO-RECORD          VALUE "23".
012000*
012100 01  RUN-COUNTERS.
012300     05  NEXT-ALERT-ID           PIC 9(09)   COMP    VALUE ZERO.
012400     05  PRODUCT-ENTRY-COUNT     PIC 9(05)   COMP    VALUE ZERO.
012500     05  WAREHOUSE-ENTRY-COUNT   PIC 9(04)   COMP    VALUE ZERO.
012600     05  INDEX-ENTRY-COUNT       PIC 9(06)   COMP    VALUE ZERO.
012700     05  SEARCH-IX               PIC 9(06)   COMP    VALUE ZERO.
012800     05  MAX-INDEX-ENTRIES       PIC 9(06)   COMP    VALUE 20000.
012900*
013000 01  WS-MOVEMENT-TRANSACTION.
013100     COPY STOKMOVE.
013200*
013300 01  WS-PRODUCT-RECORD.
013400     05  WP-PROD-ID              PIC 9(09).
013500     05  WP-SKU                  PIC X(20).
013600     05  WP-NAME                 PIC X(80).
013700     05  WP-CATEGORY-ID          PIC 9(09).
013800     05  WP-SUPPLIER-ID          PIC 9(09).
013900     05  WP-UNIT                 PIC X(10).
014000     05  WP-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
014100     05  WP-COST-PRICE           PIC S9(13)V9(4) COMP-3.
014200     05  WP-MIN-STOCK            PIC 9(07).
014300     05  WP-MAX-STOCK            PIC 9(07).
014400     05  WP-REORDER-POINT        PIC 9(07).
014500     05  WP-ACTIVE               PIC X(01).
014600     05  FILLER                  PIC X(23).
014700*
014800 01  WS-WAREHOUSE-RECORD.
014900     05  WH-ID-FIELD             PIC 9(09).
015000     05  WH-CODE-FIELD           PIC X(10).
015100     05  WH-NAME-FIELD           PIC X(60).
015200     05  WH-CAPACITY-FIELD       PIC 9(09).
015300     05  WH-ACTIVE-FIELD         PIC X(01).
015400     05  FILLER                  PIC X(11).
015500*
015600 01  WS-STOCK-BALANCE-RECORD.
015700     COPY WHSESTK.
015800*
015900 01  WS-STOCK-BALANCE-DUMP  REDEFINES WS-STOCK-BALANCE-RECORD.
016000     05  WS-STOCK-BALANCE-DUMP-X PIC X(30).
016100*
016200 01  KEY-FIELDS.
016300     05  WB-RELATIVE-NUMBER      PIC 9(06)   VALUE ZERO.
016400*
016500 01  KEY-FIELDS-DUMP  REDEFINES KEY-FIELDS.
016600     05  WB-RELATIVE-NUMBER-X    PIC X(06).
016700*
016800 01  PRODUCT-TABLE.
016900     05  PRODUCT-ENTRY  OCCURS 1 TO 5000 TIMES
017000                        DEPENDING ON PRODUCT-ENTRY-COUNT.
017100         10  PT-PROD-ID          PIC 9(09).
017200         10  PT-NAME             PIC X(80).
017300         10  PT-MIN-STOCK        PIC 9(07).
017400         10  PT-ACTIVE           PIC X(01).
017500*
017600 01  PRODUCT-TABLE-DUMP  REDEFINES PRODUCT-TABLE.
017700     05  PRODUCT-ENTRY-DUMP-X  OCCURS 5000 TIMES PIC X(97).
017800*
017900 01  WAREHOUSE-TABLE.
018000     05  WAREHOUSE-ENTRY  OCCURS 1 TO 200 TIMES
018100                          DEPENDING ON WAREHOUSE-ENTRY-COUNT.
018200         10  WT-WH-ID            PIC 9(09).
018300         10  WT-ACTIVE           PIC X(01).
018400*
018500 01  STOCK-INDEX-TABLE.
018600     05  INDEX-ENTRY  OCCURS 1 TO 20000 TIMES
018700                      DEPENDING ON INDEX-ENTRY-COUNT.
018800         10  IX-WAREHOUSE-ID     PIC 9(09).
018900         10  IX-PRODUCT-ID       PIC 9(09).
019000         10  IX-RELATIVE-NUMBER  PIC 9(06)   COMP.
019100         10  IX-QUANTITY         PIC S9(09)  COMP.
019200*
019300 01  WS-LOOKUP-FIELDS.
019400     05  WS-LOOKUP-WH-ID         PIC 9(09)   VALUE ZERO.
019500     05  WS-LOOKUP-PROD-ID       PIC 9(09)   VALUE ZERO.
019600     05  WS-FOUND-IX             PIC 9(06)   COMP    VALUE ZERO.
019700     05  WS-PRODUCT-IX           PIC 9(05)   COMP    VALUE ZERO.
019800     05  WS-CURRENT-QUANTITY     PIC S9(09)  COMP    VALUE ZERO.
019900     05  WS-AFFECTED-WH-ID       PIC 9(09)   VALUE ZERO.
020000     05  WS-REJECT-REASON        PIC X(40)   VALUE SPACES.
020100     05  WS-PRODUCT-TOTAL        PIC S9(09)  COMP    VALUE ZERO.
020200*
020300 01  WS-DATE-TIME-FIELDS.
020400     05  WS-CURRENT-DATE-TIME.
020500         10  WS-CC-YY            PIC 9(04).
020600         10  WS-MM               PIC 9(02).
020700         10  WS-DD               PIC 9(02).
020800         10  WS-HH               PIC 9(02).
020900         10  WS-MIN              PIC 9(02).
021000         10  WS-SS               PIC 9(02).
021100         10  FILLER              PIC X(06).
021200     05  WS-ISO-TIMESTAMP.
021300         10  WS-ISO-DATE.
021400             15  WS-ISO-YYYY     PIC 9(04).
021500             15  FILLER          PIC X       VALUE "-".
021600             15  WS-ISO-MM       PIC 9(02).
021700             15  FILLER          PIC X       VALUE "-".
021800             15  WS-ISO-DD       PIC 9(02).
021900         10  FILLER              PIC X       VALUE "T".
022000         10  WS-ISO-TIME.
022100             15  WS-ISO-HH       PIC 9(02).
022200             15  FILLER          PIC X       VALUE ":".
022300             15  WS-ISO-MIN      PIC 9(02).
022400             15  FILLER          PIC X       VALUE ":".
022500             15  WS-ISO-SS       PIC 9(02).
022600         10  FILLER              PIC X(06)   VALUE "Z     ".
022700*
022800 01  WS-ALERT-RECORD.
022900     COPY ALERTREC.
023000*
023100 PROCEDURE DIVISION.
023200*
023300 000-POST-STOCK-MOVEMENTS.
023400*
023500     PERFORM 050-INITIALIZE-PROGRAM.
023600     OPEN INPUT  STKMVIN
023700          OUTPUT STKMVLOG
023800                 ALERTFIL.
023900     PERFORM 300-PROCESS-MOVEMENT-RECORD
024000         UNTIL MOVEMENT-EOF.
024100     CLOSE STKMVIN
024200           STKMVLOG
024300           ALERTFIL
024400           WHSESTKR.
024500     STOP RUN.
024600*
024700 050-INITIALIZE-PROGRAM.
024800*
024900     PERFORM 060-LOAD-PRODUCT-TABLE.
025000     PERFORM 070-LOAD-WAREHOUSE-TABLE.
025100     PERFORM 080-BUILD-STOCK-INDEX-TABLE.
025200*
025300 060-LOAD-PRODUCT-TABLE.
025400*
025500     OPEN INPUT PRODMAST.
025600     PERFORM 061-READ-PRODUCT-RECORD.
025700     PERFORM 062-ADD-PRODUCT-ENTRY
025800         UNTIL PRODUCT-EOF.
025900     CLOSE PRODMAST.
026000*
026100 061-READ-PRODUCT-RECORD.
026200*
026300     READ PRODMAST INTO WS-PRODUCT-RECORD
026400         AT END
026500             MOVE "Y" TO PRODUCT-EOF-SWITCH.
026600*
026700 062-ADD-PRODUCT-ENTRY.
026800*
026900     IF NOT PRODUCT-EOF
027000         ADD 1 TO PRODUCT-ENTRY-COUNT
027100         MOVE WP-PROD-ID    TO PT-PROD-ID (PRODUCT-ENTRY-COUNT)
027200         MOVE WP-NAME       TO PT-NAME (PRODUCT-ENTRY-COUNT)
027300         MOVE WP-MIN-STOCK  TO PT-MIN-STOCK (PRODUCT-ENTRY-COUNT)
027400         MOVE WP-ACTIVE     TO PT-ACTIVE (PRODUCT-ENTRY-COUNT)
027500         PERFORM 061-READ-PRODUCT-RECORD
027600     END-IF.
027700*
027800 070-LOAD-WAREHOUSE-TABLE.
027900*
028000     OPEN INPUT WHSEMAST.
028100     PERFORM 071-READ-WAREHOUSE-RECORD.
028200     PERFORM 072-ADD-WAREHOUSE-ENTRY
028300         UNTIL WAREHOUSE-EOF.
028400     CLOSE WHSEMAST.
028500*
028600 071-READ-WAREHOUSE-RECORD.
028700*
028800     READ WHSEMAST INTO WS-WAREHOUSE-RECORD
028900         AT END
029000             MOVE "Y" TO WAREHOUSE-EOF-SWITCH.
029100*
029200 072-ADD-WAREHOUSE-ENTRY.
029300*
029400     IF NOT WAREHOUSE-EOF
029500         ADD 1 TO WAREHOUSE-ENTRY-COUNT
029600         MOVE WH-ID-FIELD     TO WT-WH-ID (WAREHOUSE-ENTRY-COUNT)
029700         MOVE WH-ACTIVE-FIELD TO WT-ACTIVE (WAREHOUSE-ENTRY-COUNT)
029800         PERFORM 071-READ-WAREHOUSE-RECORD
029900     END-IF.
030000*
030100 080-BUILD-STOCK-INDEX-TABLE.
030200*
030300     OPEN I-O WHSESTKR.
030400     IF WHSESTKR-NO-RECORD OR NOT WHSESTKR-SUCCESSFUL
030500         CONTINUE
030600     END-IF.
030700     MOVE 1 TO WB-RELATIVE-NUMBER.
030800     PERFORM 081-READ-STOCK-BALANCE-RECORD.
030900     PERFORM 082-ADD-INDEX-ENTRY
031000         UNTIL STOCK-EOF.
031100*
031200 081-READ-STOCK-BALANCE-RECORD.
031300*
031400     READ WHSESTKR INTO WS-STOCK-BALANCE-RECORD
031500         INVALID KEY
031600             MOVE "Y" TO STOCK-EOF-SWITCH.
031700*
031800 082-ADD-INDEX-ENTRY.
031900*
032000     IF NOT STOCK-EOF
032100         ADD 1 TO INDEX-ENTRY-COUNT
032200         MOVE BL-WAREHOUSE-ID TO IX-WAREHOUSE-ID (INDEX-ENTRY-COUNT)
032300         MOVE BL-PRODUCT-ID   TO IX-PRODUCT-ID (INDEX-ENTRY-COUNT)
032400         MOVE WB-RELATIVE-NUMBER
032500                              TO IX-RELATIVE-NUMBER (INDEX-ENTRY-COUNT)
032600         MOVE BL-QUANTITY     TO IX-QUANTITY (INDEX-ENTRY-COUNT)
032700         ADD 1 TO WB-RELATIVE-NUMBER
032800         PERFORM 081-READ-STOCK-BALANCE-RECORD
032900     END-IF.
033000*
033100 300-PROCESS-MOVEMENT-RECORD.
033200*
033300     PERFORM 310-READ-MOVEMENT-TRANSACTION.
033400     IF NOT MOVEMENT-EOF
033500         MOVE "Y" TO MOVEMENT-VALID-SWITCH
033600         MOVE SPACES TO WS-REJECT-REASON
033700         PERFORM 320-LOOKUP-PRODUCT
033800         PERFORM 330-LOOKUP-WAREHOUSES
033900         PERFORM 340-EDIT-MOVEMENT
034000         IF MOVEMENT-VALID
034100             PERFORM 350-APPLY-MOVEMENT
034200         END-IF
034300         PERFORM 390-WRITE-MOVEMENT-LOG
034400     END-IF.
034500*
034600 310-READ-MOVEMENT-TRANSACTION.
034700*
034800     READ STKMVIN INTO WS-MOVEMENT-TRANSACTION
034900         AT END
035000             MOVE "Y" TO MOVEMENT-EOF-SWITCH.
035100*
035200 320-LOOKUP-PRODUCT.
035300*
035400     MOVE "N" TO PRODUCT-FOUND-SWITCH.
035500     PERFORM 321-MATCH-PRODUCT-ENTRY VARYING SEARCH-IX FROM 1 BY 1
035600         UNTIL SEARCH-IX > PRODUCT-ENTRY-COUNT.
035700*
035800 321-MATCH-PRODUCT-ENTRY.
035900*
036000     IF PT-PROD-ID (SEARCH-IX) = SM-PRODUCT-ID
036100         MOVE "Y" TO PRODUCT-FOUND-SWITCH
036200         MOVE SEARCH-IX TO WS-PRODUCT-IX
036300         MOVE 999999 TO SEARCH-IX
036400     END-IF.
036500*
036600 330-LOOKUP-WAREHOUSES.
036700*
036800     MOVE "N" TO FROM-WH-FOUND-SWITCH.
036900     IF SM-FROM-WH-ID NOT = ZERO
037000         PERFORM 331-MATCH-FROM-WH-ENTRY VARYING SEARCH-IX FROM 1 BY 1
037100             UNTIL SEARCH-IX > WAREHOUSE-ENTRY-COUNT
037200     END-IF.
037300     MOVE "N" TO TO-WH-FOUND-SWITCH.
037400     IF SM-TO-WH-ID NOT = ZERO
037500         PERFORM 332-MATCH-TO-WH-ENTRY VARYING SEARCH-IX FROM 1 BY 1
037600             UNTIL SEARCH-IX > WAREHOUSE-ENTRY-COUNT
037700     END-IF.
037800*
037900 331-MATCH-FROM-WH-ENTRY.
038000*
038100     IF WT-WH-ID (SEARCH-IX) = SM-FROM-WH-ID
038200         MOVE "Y" TO FROM-WH-FOUND-SWITCH
038300         MOVE 999999 TO SEARCH-IX
038400     END-IF.
038500*
038600 332-MATCH-TO-WH-ENTRY.
038700*
038800     IF WT-WH-ID (SEARCH-IX) = SM-TO-WH-ID
038900         MOVE "Y" TO TO-WH-FOUND-SWITCH
039000         MOVE 999999 TO SEARCH-IX
039100     END-IF.
039200*
039300 340-EDIT-MOVEMENT.
039400*
039500     IF SM-QUANTITY < 1
039600         MOVE "N" TO MOVEMENT-VALID-SWITCH
039700         MOVE "QUANTITY MUST BE AT LEAST 1" TO WS-REJECT-REASON
039800     ELSE IF NOT PRODUCT-FOUND
039900         MOVE "N" TO MOVEMENT-VALID-SWITCH
040000         MOVE "PRODUCT NOT FOUND" TO WS-REJECT-REASON
040100     ELSE IF SM-TYPE-IN AND NOT TO-WH-FOUND
040200         MOVE "N" TO MOVEMENT-VALID-SWITCH
040300         MOVE "TO WAREHOUSE REQUIRED OR NOT FOUND" TO WS-REJECT-REASON
040400     ELSE IF SM-TYPE-OUT AND NOT FROM-WH-FOUND
040500         MOVE "N" TO MOVEMENT-VALID-SWITCH
040600         MOVE "FROM WAREHOUSE REQUIRED OR NOT FOUND" TO WS-REJECT-REASON
040700     ELSE IF SM-TYPE-TRANSFER
040800             AND (NOT FROM-WH-FOUND OR NOT TO-WH-FOUND)
040900         MOVE "N" TO MOVEMENT-VALID-SWITCH
041000         MOVE "FROM AND TO WAREHOUSE BOTH REQUIRED" TO WS-REJECT-REASON
041100     ELSE IF SM-TYPE-ADJUSTMENT
041200             AND SM-FROM-WH-ID = ZERO AND SM-TO-WH-ID = ZERO
041300         MOVE "N" TO MOVEMENT-VALID-SWITCH
041400         MOVE "FROM OR TO WAREHOUSE REQUIRED" TO WS-REJECT-REASON
041500     ELSE IF NOT SM-TYPE-IN AND NOT SM-TYPE-OUT
041600             AND NOT SM-TYPE-TRANSFER AND NOT SM-TYPE-ADJUSTMENT
041700         MOVE "N" TO MOVEMENT-VALID-SWITCH
041800         MOVE "INVALID MOVEMENT TYPE" TO WS-REJECT-REASON
041900     END-IF.
042000*
042100 350-APPLY-MOVEMENT.
042200*
042300     IF SM-TO-WH-ID NOT = ZERO
042400         MOVE SM-TO-WH-ID TO WS-AFFECTED-WH-ID
042500     ELSE
042600         MOVE SM-FROM-WH-ID TO WS-AFFECTED-WH-ID
042700     END-IF.
042800     IF SM-TYPE-IN
042900         PERFORM 351-APPLY-IN
043000     ELSE IF SM-TYPE-OUT
043100         PERFORM 352-APPLY-OUT
043200     ELSE IF SM-TYPE-TRANSFER
043300         PERFORM 353-APPLY-TRANSFER
043400     ELSE IF SM-TYPE-ADJUSTMENT
043500         PERFORM 354-APPLY-ADJUSTMENT
043600     END-IF.
043700     IF MOVEMENT-VALID
043800         PERFORM 420-STAMP-POSTED-MOVEMENT
043900         PERFORM 400-RECHECK-LOW-STOCK
044000     END-IF.
044100*
044200 351-APPLY-IN.
044300*
044400     MOVE SM-TO-WH-ID     TO WS-LOOKUP-WH-ID.
044500     MOVE SM-PRODUCT-ID   TO WS-LOOKUP-PROD-ID.
044600     PERFORM 360-FIND-INDEX-ENTRY.
044700     IF INDEX-FOUND
044800         COMPUTE WS-CURRENT-QUANTITY =
044900                 IX-QUANTITY (WS-FOUND-IX) + SM-QUANTITY
045000         PERFORM 381-REWRITE-BALANCE-ENTRY
045100     ELSE
045200         MOVE SM-QUANTITY TO WS-CURRENT-QUANTITY
045300         PERFORM 382-CREATE-BALANCE-ENTRY
045400     END-IF.
045500*
045600 352-APPLY-OUT.
045700*
045800     MOVE SM-FROM-WH-ID   TO WS-LOOKUP-WH-ID.
045900     MOVE SM-PRODUCT-ID   TO WS-LOOKUP-PROD-ID.
046000     PERFORM 360-FIND-INDEX-ENTRY.
046100     IF NOT INDEX-FOUND
046200         MOVE "N" TO MOVEMENT-VALID-SWITCH
046300         MOVE "NO STOCK BALANCE FOR WAREHOUSE/PRODUCT" TO
046400                 WS-REJECT-REASON
046500     ELSE IF IX-QUANTITY (WS-FOUND-IX) < SM-QUANTITY
046600         MOVE "N" TO MOVEMENT-VALID-SWITCH
046700         MOVE "INSUFFICIENT STOCK" TO WS-REJECT-REASON
046800     ELSE
046900         COMPUTE WS-CURRENT-QUANTITY =
047000                 IX-QUANTITY (WS-FOUND-IX) - SM-QUANTITY
047100         PERFORM 381-REWRITE-BALANCE-ENTRY
047200     END-IF.
047300*
047400 353-APPLY-TRANSFER.
047500*
047600     PERFORM 352-APPLY-OUT.
047700     IF MOVEMENT-VALID
047800         MOVE SM-TO-WH-ID     TO WS-LOOKUP-WH-ID
047900         MOVE SM-PRODUCT-ID   TO WS-LOOKUP-PROD-ID
048000         PERFORM 360-FIND-INDEX-ENTRY
048100         IF INDEX-FOUND
048200             COMPUTE WS-CURRENT-QUANTITY =
048300                     IX-QUANTITY (WS-FOUND-IX) + SM-QUANTITY
048400             PERFORM 381-REWRITE-BALANCE-ENTRY
048500         ELSE
048600             MOVE SM-QUANTITY TO WS-CURRENT-QUANTITY
048700             PERFORM 382-CREATE-BALANCE-ENTRY
048800         END-IF
048900     END-IF.
049000*
049100 354-APPLY-ADJUSTMENT.
049200*
049300     MOVE WS-AFFECTED-WH-ID TO WS-LOOKUP-WH-ID.
049400     MOVE SM-PRODUCT-ID     TO WS-LOOKUP-PROD-ID.
049500     PERFORM 360-FIND-INDEX-ENTRY.
049600     MOVE SM-QUANTITY TO WS-CURRENT-QUANTITY.
049700     IF INDEX-FOUND
049800         PERFORM 381-REWRITE-BALANCE-ENTRY
049900     ELSE
050000         PERFORM 382-CREATE-BALANCE-ENTRY
050100     END-IF.
050200*
050300 360-FIND-INDEX-ENTRY.
050400*
050500     MOVE "N" TO INDEX-FOUND-SWITCH.
050600     PERFORM 361-MATCH-INDEX-ENTRY VARYING SEARCH-IX FROM 1 BY 1
050700         UNTIL SEARCH-IX > INDEX-ENTRY-COUNT.
050800*
050900 361-MATCH-INDEX-ENTRY.
051000*
051100     IF IX-WAREHOUSE-ID (SEARCH-IX) = WS-LOOKUP-WH-ID
051200        AND IX-PRODUCT-ID (SEARCH-IX) = WS-LOOKUP-PROD-ID
051300         MOVE "Y" TO INDEX-FOUND-SWITCH
051400         MOVE SEARCH-IX TO WS-FOUND-IX
051500         MOVE 999999 TO SEARCH-IX
051600     END-IF.
051700*
051800 381-REWRITE-BALANCE-ENTRY.
051900*
052000     MOVE IX-RELATIVE-NUMBER (WS-FOUND-IX) TO WB-RELATIVE-NUMBER.
052100     MOVE WS-LOOKUP-WH-ID   TO BL-WAREHOUSE-ID.
052200     MOVE WS-LOOKUP-PROD-ID TO BL-PRODUCT-ID.
052300     MOVE WS-CURRENT-QUANTITY TO BL-QUANTITY.
052400     REWRITE WHSESTKR-RECORD-AREA FROM WS-STOCK-BALANCE-RECORD
052500         INVALID KEY
052600             DISPLAY "WHS2000 - REWRITE ERROR RRN " WB-RELATIVE-NUMBER
052700     END-REWRITE.
052800     MOVE WS-CURRENT-QUANTITY TO IX-QUANTITY (WS-FOUND-IX).
052900*
053000 382-CREATE-BALANCE-ENTRY.
053100*
053200     ADD 1 TO INDEX-ENTRY-COUNT.
053300     MOVE INDEX-ENTRY-COUNT TO WB-RELATIVE-NUMBER.
053400     MOVE WS-LOOKUP-WH-ID   TO BL-WAREHOUSE-ID.
053500     MOVE WS-LOOKUP-PROD-ID TO BL-PRODUCT-ID.
053600     MOVE WS-CURRENT-QUANTITY TO BL-QUANTITY.
053700     WRITE WHSESTKR-RECORD-AREA FROM WS-STOCK-BALANCE-RECORD
053800         INVALID KEY
053900             DISPLAY "WHS2000 - WRITE ERROR RRN " WB-RELATIVE-NUMBER
054000     END-WRITE.
054100     MOVE WS-LOOKUP-WH-ID    TO IX-WAREHOUSE-ID (INDEX-ENTRY-COUNT).
054200     MOVE WS-LOOKUP-PROD-ID  TO IX-PRODUCT-ID (INDEX-ENTRY-COUNT).
054300     MOVE WB-RELATIVE-NUMBER TO IX-RELATIVE-NUMBER (INDEX-ENTRY-COUNT).
054400     MOVE WS-CURRENT-QUANTITY TO IX-QUANTITY (INDEX-ENTRY-COUNT).
054500*
054600 400-RECHECK-LOW-STOCK.
054700*
054800     IF PRODUCT-FOUND AND NOT SUPPRESS-ALERTS-SWITCH
054900             AND PT-MIN-STOCK (WS-PRODUCT-IX) NOT = ZERO
055000         MOVE ZERO TO WS-PRODUCT-TOTAL
055100         PERFORM 401-ACCUMULATE-INDEX-ENTRY VARYING SEARCH-IX FROM 1 BY 1
055200             UNTIL SEARCH-IX > INDEX-ENTRY-COUNT
055300         IF WS-PRODUCT-TOTAL <= PT-MIN-STOCK (WS-PRODUCT-IX)
055400             PERFORM 410-WRITE-ALERT
055500         END-IF
055600     END-IF.
055700*
055800 401-ACCUMULATE-INDEX-ENTRY.
055900*
056000     IF IX-PRODUCT-ID (SEARCH-IX) = SM-PRODUCT-ID
056100         ADD IX-QUANTITY (SEARCH-IX) TO WS-PRODUCT-TOTAL
056200     END-IF.
056300*
056400 410-WRITE-ALERT.
056500*
056600     ADD 1 TO NEXT-ALERT-ID.
056700     MOVE NEXT-ALERT-ID    TO AL-ID.
056800     MOVE SM-PRODUCT-ID    TO AL-PRODUCT-ID.
056900     MOVE WS-AFFECTED-WH-ID TO AL-WAREHOUSE-ID.
057000     MOVE "LOW_STOCK"      TO AL-TYPE.
057100     MOVE SPACES           TO AL-MESSAGE.
057200     STRING "LOW STOCK - PRODUCT " DELIMITED BY SIZE
057300            PT-NAME (WS-PRODUCT-IX) DELIMITED BY SIZE
057400            " TOTAL ON HAND BELOW MINIMUM" DELIMITED BY SIZE
057500            INTO AL-MESSAGE.
057600     IF WS-PRODUCT-TOTAL = ZERO
057700         MOVE "CRITICAL" TO AL-SEVERITY
057800     ELSE
057900         MOVE "HIGH" TO AL-SEVERITY
058000     END-IF.
058100     MOVE "N" TO AL-RESOLVED.
058200     MOVE WS-ISO-TIMESTAMP TO AL-CREATED-AT.
058300     WRITE ALERT-OUTPUT-RECORD FROM WS-ALERT-RECORD.
058400*
058500 420-STAMP-POSTED-MOVEMENT.
058600*
058700     ADD 1 TO NEXT-MOVEMENT-ID.
058800     MOVE NEXT-MOVEMENT-ID TO SM-ID.
058900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
059000     MOVE WS-CC-YY TO WS-ISO-YYYY.
059100     MOVE WS-MM    TO WS-ISO-MM.
059200     MOVE WS-DD    TO WS-ISO-DD.
059300     MOVE WS-HH    TO WS-ISO-HH.
059400     MOVE WS-MIN   TO WS-ISO-MIN.
059500     MOVE WS-SS    TO WS-ISO-SS.
059600     MOVE WS-ISO-TIMESTAMP TO SM-CREATED-AT.
059700     MOVE "P" TO SM-POST-STATUS.
059800     MOVE SPACES TO SM-REJECT-REASON.
059900*
060000 390-WRITE-MOVEMENT-LOG.
060100*
060200     IF NOT MOVEMENT-VALID
060300         MOVE "R" TO SM-POST-STATUS
060400         MOVE WS-REJECT-REASON TO SM-REJECT-REASON
060500     END-IF.
060600     WRITE MOVEMENT-LOG-RECORD FROM WS-MOVEMENT-TRANSACTION.
