000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*  WHS3000                                                       *
000400*  STOCK SUMMARY REPORT -- LISTS ON-HAND QUANTITY BY WAREHOUSE   *
000500*  AND PRODUCT, CLASSIFIED LOW / OVER / NORMAL AGAINST EACH      *
000600*  PRODUCT'S MIN/MAX STOCK LEVELS.  OPTIONALLY RESTRICTED TO A   *
000700*  SINGLE WAREHOUSE BY THE ONE-CARD PARAMETER FILE (STKPARM);    *
000800*  A ZERO REQUESTED WAREHOUSE ID MEANS "ALL WAREHOUSES."         *
000900*****************************************************************
001000 PROGRAM-ID.    WHS3000.
001100 AUTHOR.        T L KOWALSKI.
001200 INSTALLATION.  DISTRIBUTION SYSTEMS - WAREHOUSE.
001300 DATE-WRITTEN.  11/19/93.
001400 DATE-COMPILED.
001500 SECURITY.      UNCLASSIFIED - DATA PROCESSING INTERNAL USE ONLY.
001600*
001700*****************************************************************
001800*  CHANGE LOG                                                    *
001900*------------------------------------------------------------------
002000*  DATE      BY   REQ NO   DESCRIPTION                            *
002100*------------------------------------------------------------------
002200*  11/19/93  TLK  WR-0822  ORIGINAL CODING.  REPLACES THE OLD      *
002300*                          CARD-DECK BIN-COUNT LISTING.            *
002400*  03/02/94  TLK  WR-0861  ADDED PER-WAREHOUSE ROW COUNT FOOTER SO *
002500*                          OPERATIONS CAN RECONCILE AGAINST THE    *
002600*                          BALANCE FILE RECORD COUNT.              *
002700*  08/23/95  TLK  WR-1182  ADDED STKPARM SINGLE-WAREHOUSE FILTER,  *
002800*                          PREVIOUSLY THIS ALWAYS LISTED EVERY     *
002900*                          WAREHOUSE.                              *
003000*  06/08/98  TLK  WR-1367  Y2K REVIEW - HEADING DATE ALREADY USES  *
003100*                          4-DIGIT YEAR.  NO CHANGE REQUIRED.      *
003200*  03/11/99  TLK  WR-1402  RAISED PRODUCT-TABLE AND INDEX-TABLE    *
003300*                          MAXIMUMS TO MATCH WHS2000'S EXPANSION.  *
003350*  11/08/01  RDJ  WR-1522  PROMOTED PARAMETER-EOF-SWITCH AND THE   *
003360*                          PRODUCT-ENTRY-COUNT TO STANDALONE ITEMS *
003370*                          PER DP STANDARDS REVIEW.                *
003380*  02/19/04  RDJ  WR-1604  REMOVED THE WT-ACTIVE TEST FROM 200-    *
003390*                          PROCESS-WAREHOUSE-ENTRY - WAREHOUSE 114 *
003395*                          WAS MARKED INACTIVE FOR RELOCATION BUT  *
003396*                          STILL HELD BALANCE, AND STKPARM COULD   *
003397*                          NOT PULL ITS ROWS FOR THE RECONCILE.    *
003400*****************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-4341.
003900 OBJECT-COMPUTER.  IBM-4341.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT STOCK-REPORT-PARAMETER ASSIGN TO STKPARM
004700                     ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900     SELECT PRODUCT-MASTER-FILE    ASSIGN TO PRODMAST.
005000*
005100     SELECT WAREHOUSE-MASTER-FILE  ASSIGN TO WHSEMAST.
005200*
005300     SELECT WAREHOUSE-STOCK-FILE   ASSIGN TO WHSESTKR
005400                     ORGANIZATION IS RELATIVE
005500                     ACCESS IS SEQUENTIAL.
005600*
005700     SELECT STOCK-SUMMARY-REPORT   ASSIGN TO STKSUMRY
005800                     ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  STOCK-REPORT-PARAMETER
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 9 CHARACTERS.
006600*
006700 01  PARAMETER-RECORD-AREA.
006800     05  SP-REQUESTED-WH-ID      PIC 9(09).
006900*
007000 FD  PRODUCT-MASTER-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 200 CHARACTERS.
007300*
007400 01  PRODUCT-INPUT-RECORD        PIC X(200).
007500*
007600 FD  WAREHOUSE-MASTER-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 100 CHARACTERS.
007900*
008000 01  WAREHOUSE-INPUT-RECORD      PIC X(100).
008100*
008200 FD  WAREHOUSE-STOCK-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 30 CHARACTERS.
008500*
008600 01  WHSESTKR-RECORD-AREA        PIC X(30).
008700*
008800 FD  STOCK-SUMMARY-REPORT
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 132 CHARACTERS.
009100*
009200 01  PRINT-AREA                  PIC X(132).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009510 77  PARAMETER-EOF-SWITCH    PIC X       VALUE "N".
009520     88  PARAMETER-EOF               VALUE "Y".
009530 77  PRODUCT-ENTRY-COUNT     PIC 9(05)   COMP    VALUE ZERO.
009540*
009600 01  SWITCHES.
009900     05  PRODUCT-EOF-SWITCH      PIC X       VALUE "N".
010000         88  PRODUCT-EOF                 VALUE "Y".
010100     05  WAREHOUSE-EOF-SWITCH    PIC X       VALUE "N".
010200         88  WAREHOUSE-EOF               VALUE "Y".
010300     05  STOCK-EOF-SWITCH        PIC X       VALUE "N".
010400         88  STOCK-EOF                   VALUE "Y".
010500     05  PRODUCT-FOUND-SWITCH    PIC X       VALUE "N".
010600         88  PRODUCT-FOUND               VALUE "Y".
010700*
010800 01  RUN-COUNTERS.
011000     05  WAREHOUSE-ENTRY-COUNT   PIC 9(03)   COMP    VALUE ZERO.
011100     05  INDEX-ENTRY-COUNT       PIC 9(05)   COMP    VALUE ZERO.
011200     05  MAX-INDEX-ENTRIES       PIC 9(05)   COMP    VALUE 20000.
011300     05  WH-IX                   PIC 9(03)   COMP    VALUE ZERO.
011400     05  ROW-IX                  PIC 9(05)   COMP    VALUE ZERO.
011500     05  WH-ROW-COUNT            PIC 9(05)   COMP    VALUE ZERO.
011600     05  PAGE-COUNT              PIC 9(03)   COMP    VALUE ZERO.
011700     05  LINE-COUNT              PIC 9(03)   COMP    VALUE 99.
011800     05  LINES-ON-PAGE           PIC 9(03)   COMP    VALUE 55.
011900*
012000 01  WS-REQUESTED-WH-ID          PIC 9(09)   VALUE ZERO.
012100*
012200 01  WS-PRODUCT-RECORD.
012300     05  WP-PROD-ID              PIC 9(09).
012400     05  WP-SKU                  PIC X(20).
012500     05  WP-NAME                 PIC X(80).
012600     05  WP-CATEGORY-ID          PIC 9(09).
012700     05  WP-SUPPLIER-ID          PIC 9(09).
012800     05  WP-UNIT                 PIC X(10).
012900     05  WP-UNIT-PRICE           PIC S9(13)V9(4) COMP-3.
013000     05  WP-COST-PRICE           PIC S9(13)V9(4) COMP-3.
013100     05  WP-MIN-STOCK            PIC 9(07).
013200     05  WP-MAX-STOCK            PIC 9(07).
013300     05  WP-REORDER-POINT        PIC 9(07).
013400     05  WP-ACTIVE               PIC X(01).
013500     05  FILLER                  PIC X(23).
013600*
013700 01  WS-WAREHOUSE-RECORD.
013800     05  WH-WAREHOUSE-ID         PIC 9(09).
013900     05  WH-CODE-FIELD           PIC X(10).
014000     05  WH-NAME-FIELD           PIC X(60).
014100     05  WH-CAPACITY-FIELD       PIC 9(09).
014200     05  WH-ACTIVE-FIELD         PIC X(01).
014300     05  FILLER                  PIC X(11).
014400*
014500 01  WS-STOCK-BALANCE-RECORD.
014600     COPY WHSESTK.
014700*
014800 01  WS-STOCK-BALANCE-DUMP  REDEFINES WS-STOCK-BALANCE-RECORD.
014900     05  WS-STOCK-BALANCE-DUMP-X PIC X(30).
015000*
015100 01  PRODUCT-TABLE.
015200     05  PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
015300             DEPENDING ON PRODUCT-ENTRY-COUNT.
015400         10  PT-PROD-ID          PIC 9(09).
015500         10  PT-NAME             PIC X(80).
015600         10  PT-MIN-STOCK        PIC 9(07).
015700         10  PT-MAX-STOCK        PIC 9(07).
015800         10  PT-ACTIVE           PIC X(01).
015900*
016000 01  PRODUCT-TABLE-DUMP  REDEFINES PRODUCT-TABLE.
016100     05  PT-DUMP-ENTRY OCCURS 5000 TIMES   PIC X(104).
016200*
016300 01  WAREHOUSE-TABLE.
016400     05  WAREHOUSE-ENTRY OCCURS 1 TO 200 TIMES
016500             DEPENDING ON WAREHOUSE-ENTRY-COUNT.
016600         10  WT-WH-ID            PIC 9(09).
016700         10  WT-NAME             PIC X(60).
016800         10  WT-ACTIVE           PIC X(01).
016900*
017000 01  WAREHOUSE-TABLE-DUMP  REDEFINES WAREHOUSE-TABLE.
017100     05  WT-DUMP-ENTRY OCCURS 200 TIMES    PIC X(70).
017200*
017300 01  STOCK-INDEX-TABLE.
017400     05  INDEX-ENTRY OCCURS 1 TO 20000 TIMES
017500             DEPENDING ON INDEX-ENTRY-COUNT.
017600         10  IX-WAREHOUSE-ID     PIC 9(09).
017700         10  IX-PRODUCT-ID       PIC 9(09).
017800         10  IX-QUANTITY         PIC S9(09)  COMP.
017900*
018000 01  WS-LOOKUP-FIELDS.
018100     05  WS-LOOKUP-PROD-ID       PIC 9(09).
018200     05  WS-PRODUCT-IX           PIC 9(05)   COMP    VALUE ZERO.
018300     05  WS-MATCHED-MIN-STOCK    PIC 9(07)           VALUE ZERO.
018400     05  WS-MATCHED-MAX-STOCK    PIC 9(07)           VALUE ZERO.
018500*
018600 01  WS-DATE-TIME-FIELDS.
018700     05  WS-CURRENT-DATE-TIME.
018800         10  WS-CD-YEAR          PIC 9(04).
018900         10  WS-CD-MONTH         PIC 9(02).
019000         10  WS-CD-DAY           PIC 9(02).
019100         10  FILLER              PIC X(16).
019200*
019300 01  HEADING-LINE-1.
019400     05  FILLER                  PIC X(07)   VALUE "DATE:  ".
019500     05  HL1-MONTH               PIC 9(02).
019600     05  FILLER                  PIC X(01)   VALUE "/".
019700     05  HL1-DAY                 PIC 9(02).
019800     05  FILLER                  PIC X(01)   VALUE "/".
019900     05  HL1-YEAR                PIC 9(04).
020000     05  FILLER                  PIC X(20)   VALUE SPACES.
020100     05  FILLER                  PIC X(24)   VALUE "STOCK SUMMARY REPORT   ".
020200     05  FILLER                  PIC X(12)   VALUE "      PAGE: ".
020300     05  HL1-PAGE-NUMBER         PIC ZZZ9.
020400     05  FILLER                  PIC X(55)   VALUE SPACES.
020500*
020600 01  HEADING-LINE-2.
020700     05  FILLER                  PIC X(08)   VALUE "WHSE ID ".
020800     05  FILLER                  PIC X(22)   VALUE "WAREHOUSE NAME        ".
020900     05  FILLER                  PIC X(10)   VALUE "PROD ID   ".
021000     05  FILLER                  PIC X(24)   VALUE "PRODUCT NAME            ".
021100     05  FILLER                  PIC X(12)   VALUE "QUANTITY    ".
021200     05  FILLER                  PIC X(10)   VALUE "MIN LEVEL ".
021300     05  FILLER                  PIC X(10)   VALUE "MAX LEVEL ".
021400     05  FILLER                  PIC X(08)   VALUE "STATUS  ".
021500     05  FILLER                  PIC X(28)   VALUE SPACES.
021600*
021700 01  STOCK-SUMMARY-LINE.
021800     05  SSL-WAREHOUSE-ID        PIC 9(09).
021900     05  FILLER                  PIC X(01)   VALUE SPACES.
022000     05  SSL-WAREHOUSE-NAME      PIC X(21).
022100     05  SSL-PRODUCT-ID          PIC 9(09).
022200     05  FILLER                  PIC X(01)   VALUE SPACES.
022300     05  SSL-PRODUCT-NAME        PIC X(23).
022400     05  FILLER                  PIC X(01)   VALUE SPACES.
022500     05  SSL-QUANTITY            PIC ZZZZZZZZ9-.
022600     05  FILLER                  PIC X(02)   VALUE SPACES.
022700     05  SSL-MIN-LEVEL           PIC ZZZZZZ9.
022800     05  FILLER                  PIC X(03)   VALUE SPACES.
022900     05  SSL-MAX-LEVEL           PIC ZZZZZZ9.
023000     05  FILLER                  PIC X(03)   VALUE SPACES.
023100     05  SSL-STATUS              PIC X(06).
023200     05  FILLER                  PIC X(29)   VALUE SPACES.
023300*
023400 01  WAREHOUSE-COUNT-LINE.
023500     05  FILLER                  PIC X(04)   VALUE SPACES.
023600     05  FILLER                  PIC X(24)   VALUE "ROWS FOR THIS WAREHOUSE ".
023700     05  WCL-ROW-COUNT           PIC ZZZZ9.
023800     05  FILLER                  PIC X(99)   VALUE SPACES.
023900*
024000 PROCEDURE DIVISION.
024100*
024200 000-PRINT-STOCK-SUMMARY-REPORT.
024300*
024400     OPEN INPUT  STOCK-REPORT-PARAMETER
024500                 PRODUCT-MASTER-FILE
024600                 WAREHOUSE-MASTER-FILE
024700                 WAREHOUSE-STOCK-FILE
024800          OUTPUT STOCK-SUMMARY-REPORT.
024900     PERFORM 050-INITIALIZE-PROGRAM.
025000     PERFORM 200-PROCESS-WAREHOUSE-ENTRY
025100         VARYING WH-IX FROM 1 BY 1
025200         UNTIL WH-IX > WAREHOUSE-ENTRY-COUNT.
025300     CLOSE STOCK-REPORT-PARAMETER
025400           PRODUCT-MASTER-FILE
025500           WAREHOUSE-MASTER-FILE
025600           WAREHOUSE-STOCK-FILE
025700           STOCK-SUMMARY-REPORT.
025800     STOP RUN.
025900*
026000 050-INITIALIZE-PROGRAM.
026100*
026200     PERFORM 100-READ-REPORT-PARAMETER.
026300     PERFORM 150-FORMAT-REPORT-HEADING.
026400     PERFORM 060-LOAD-PRODUCT-TABLE.
026500     PERFORM 070-LOAD-WAREHOUSE-TABLE.
026600     PERFORM 080-BUILD-STOCK-INDEX-TABLE.
026700*
026800 060-LOAD-PRODUCT-TABLE.
026900*
027000     PERFORM 061-READ-PRODUCT-RECORD.
027100     PERFORM 062-ADD-PRODUCT-ENTRY
027200         UNTIL PRODUCT-EOF.
027300*
027400 061-READ-PRODUCT-RECORD.
027500*
027600     READ PRODUCT-MASTER-FILE INTO WS-PRODUCT-RECORD
027700         AT END
027800             MOVE "Y" TO PRODUCT-EOF-SWITCH.
027900*
028000 062-ADD-PRODUCT-ENTRY.
028100*
028200     IF NOT PRODUCT-EOF
028300         ADD 1 TO PRODUCT-ENTRY-COUNT
028400         MOVE WP-PROD-ID     TO PT-PROD-ID (PRODUCT-ENTRY-COUNT)
028500         MOVE WP-NAME        TO PT-NAME (PRODUCT-ENTRY-COUNT)
028600         MOVE WP-MIN-STOCK   TO PT-MIN-STOCK (PRODUCT-ENTRY-COUNT)
028700         MOVE WP-MAX-STOCK   TO PT-MAX-STOCK (PRODUCT-ENTRY-COUNT)
028800         MOVE WP-ACTIVE      TO PT-ACTIVE (PRODUCT-ENTRY-COUNT)
028900         PERFORM 061-READ-PRODUCT-RECORD.
029000*
029100 070-LOAD-WAREHOUSE-TABLE.
029200*
029300     PERFORM 071-READ-WAREHOUSE-RECORD.
029400     PERFORM 072-ADD-WAREHOUSE-ENTRY
029500         UNTIL WAREHOUSE-EOF.
029600*
029700 071-READ-WAREHOUSE-RECORD.
029800*
029900     READ WAREHOUSE-MASTER-FILE INTO WS-WAREHOUSE-RECORD
030000         AT END
030100             MOVE "Y" TO WAREHOUSE-EOF-SWITCH.
030200*
030300 072-ADD-WAREHOUSE-ENTRY.
030400*
030500     IF NOT WAREHOUSE-EOF
030600         ADD 1 TO WAREHOUSE-ENTRY-COUNT
030700         MOVE WH-WAREHOUSE-ID TO WT-WH-ID (WAREHOUSE-ENTRY-COUNT)
030800         MOVE WH-NAME-FIELD   TO WT-NAME (WAREHOUSE-ENTRY-COUNT)
030900         MOVE WH-ACTIVE-FIELD TO WT-ACTIVE (WAREHOUSE-ENTRY-COUNT)
031000         PERFORM 071-READ-WAREHOUSE-RECORD.
031100*
031200 080-BUILD-STOCK-INDEX-TABLE.
031300*
031400     PERFORM 081-READ-STOCK-BALANCE-RECORD.
031500     PERFORM 082-ADD-INDEX-ENTRY
031600         UNTIL STOCK-EOF.
031700*
031800 081-READ-STOCK-BALANCE-RECORD.
031900*
032000     READ WAREHOUSE-STOCK-FILE INTO WS-STOCK-BALANCE-RECORD
032100         AT END
032200             MOVE "Y" TO STOCK-EOF-SWITCH.
032300*
032400 082-ADD-INDEX-ENTRY.
032500*
032600     IF NOT STOCK-EOF
032700         IF INDEX-ENTRY-COUNT < MAX-INDEX-ENTRIES
032800             ADD 1 TO INDEX-ENTRY-COUNT
032900             MOVE BL-WAREHOUSE-ID TO IX-WAREHOUSE-ID (INDEX-ENTRY-COUNT)
033000             MOVE BL-PRODUCT-ID   TO IX-PRODUCT-ID (INDEX-ENTRY-COUNT)
033100             MOVE BL-QUANTITY     TO IX-QUANTITY (INDEX-ENTRY-COUNT)
033200         END-IF
033300         PERFORM 081-READ-STOCK-BALANCE-RECORD.
033400*
033500 100-READ-REPORT-PARAMETER.
033600*
033700     READ STOCK-REPORT-PARAMETER INTO WS-REQUESTED-WH-ID
033800         AT END
033900             MOVE "Y" TO PARAMETER-EOF-SWITCH
034000             MOVE ZERO TO WS-REQUESTED-WH-ID.
034100*
034200 150-FORMAT-REPORT-HEADING.
034300*
034400     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.
034500     MOVE WS-CD-MONTH TO HL1-MONTH.
034600     MOVE WS-CD-DAY   TO HL1-DAY.
034700     MOVE WS-CD-YEAR  TO HL1-YEAR.
034800*
034900 200-PROCESS-WAREHOUSE-ENTRY.
035000*
035100     IF WS-REQUESTED-WH-ID = ZERO
035200         OR WS-REQUESTED-WH-ID = WT-WH-ID (WH-IX)
035400         MOVE ZERO TO WH-ROW-COUNT
035500         PERFORM 220-PRINT-STOCK-ROW
035600             VARYING ROW-IX FROM 1 BY 1
035700             UNTIL ROW-IX > INDEX-ENTRY-COUNT
035800         PERFORM 290-PRINT-WAREHOUSE-COUNT-LINE.
035900*
036000 220-PRINT-STOCK-ROW.
036100*
036200     IF IX-WAREHOUSE-ID (ROW-IX) = WT-WH-ID (WH-IX)
036300         MOVE ZERO TO WS-MATCHED-MIN-STOCK
036400         MOVE ZERO TO WS-MATCHED-MAX-STOCK
036500         MOVE IX-PRODUCT-ID (ROW-IX) TO WS-LOOKUP-PROD-ID
036600         PERFORM 230-MATCH-PRODUCT-FOR-ROW
036700             VARYING WS-PRODUCT-IX FROM 1 BY 1
036800             UNTIL WS-PRODUCT-IX > PRODUCT-ENTRY-COUNT
036900         IF LINE-COUNT > LINES-ON-PAGE
037000             PERFORM 300-PRINT-HEADING-LINES
037100         END-IF
037200         PERFORM 240-CLASSIFY-STATUS
037300         MOVE WT-WH-ID (WH-IX)        TO SSL-WAREHOUSE-ID
037400         MOVE WT-NAME (WH-IX)         TO SSL-WAREHOUSE-NAME
037500         MOVE IX-PRODUCT-ID (ROW-IX)  TO SSL-PRODUCT-ID
037600         MOVE IX-QUANTITY (ROW-IX)    TO SSL-QUANTITY
037700         MOVE STOCK-SUMMARY-LINE      TO PRINT-AREA
037800         PERFORM 350-WRITE-REPORT-LINE
037900         ADD 1 TO WH-ROW-COUNT
038000     END-IF.
038100*
038200 230-MATCH-PRODUCT-FOR-ROW.
038300*
038400     IF PT-PROD-ID (WS-PRODUCT-IX) = WS-LOOKUP-PROD-ID
038500         MOVE PT-NAME (WS-PRODUCT-IX)      TO SSL-PRODUCT-NAME
038600         MOVE PT-MIN-STOCK (WS-PRODUCT-IX) TO SSL-MIN-LEVEL
038700                                               WS-MATCHED-MIN-STOCK
038800         MOVE PT-MAX-STOCK (WS-PRODUCT-IX) TO SSL-MAX-LEVEL
038900                                               WS-MATCHED-MAX-STOCK
039000         MOVE 99999 TO WS-PRODUCT-IX.
039100*
039200 240-CLASSIFY-STATUS.
039300*
039400     EVALUATE TRUE
039500         WHEN WS-MATCHED-MIN-STOCK NOT = ZERO
039600              AND IX-QUANTITY (ROW-IX) <= WS-MATCHED-MIN-STOCK
039700             MOVE "LOW" TO SSL-STATUS
039800         WHEN WS-MATCHED-MAX-STOCK NOT = ZERO
039900              AND IX-QUANTITY (ROW-IX) >= WS-MATCHED-MAX-STOCK
040000             MOVE "OVER" TO SSL-STATUS
040100         WHEN OTHER
040200             MOVE "NORMAL" TO SSL-STATUS
040300     END-EVALUATE.
040400*
040500 290-PRINT-WAREHOUSE-COUNT-LINE.
040600*
040700     MOVE WH-ROW-COUNT TO WCL-ROW-COUNT.
040800     MOVE WAREHOUSE-COUNT-LINE TO PRINT-AREA.
040900     PERFORM 350-WRITE-REPORT-LINE.
041000*
041100 300-PRINT-HEADING-LINES.
041200*
041300     ADD 1 TO PAGE-COUNT.
041400     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
041500     MOVE HEADING-LINE-1 TO PRINT-AREA.
041600     WRITE PRINT-AREA AFTER ADVANCING PAGE.
041700     MOVE HEADING-LINE-2 TO PRINT-AREA.
041800     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
041900     MOVE 3 TO LINE-COUNT.
042000*
042100 350-WRITE-REPORT-LINE.
042200*
042300     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
042400     ADD 1 TO LINE-COUNT.
