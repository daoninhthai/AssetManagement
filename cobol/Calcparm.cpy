000100******************************************************************
000200***  CALCPARM  --  REPLENISHMENT CALCULATION PARAMETER RECORD  ***
000300***  ONE CARD-IMAGE RECORD PER PRODUCT TO BE RUN THROUGH THE   ***
000400***  SAFETY STOCK / REORDER POINT / EOQ FORMULAE.  BUILT BY    ***
000500***  PURCHASING FROM THE DEMAND HISTORY WORKSHEET -- NOT READ  ***
000600***  FROM PRODMAST, SINCE THE MASTER CARRIES NO DEMAND OR LEAD ***
000700***  TIME HISTORY.                                             ***
000800***  USED BY : WHS7000                                         ***
000900***----------------------------------------------------------***
001000***  CHANGE LOG                                                 *
001100***  01/09/97  TLK  ORIGINAL LAYOUT FOR THE REPLENISHMENT        *
001200***                 CALCULATOR CONVERSION, REQ WR-1310.          *
001300******************************************************************
001400
001500         05  CP-PRODUCT-ID           PIC 9(09).
001600         05  CP-AVG-DAILY-DEMAND     PIC S9(07)V9(4) COMP-3.
001700         05  CP-SERVICE-LEVEL        PIC S9(01)V9(4) COMP-3.
001800         05  CP-LEAD-TIME-DAYS       PIC S9(05)V9(4) COMP-3.
001900         05  CP-ANNUAL-DEMAND        PIC S9(09)V9(4) COMP-3.
002000         05  CP-ORDER-COST           PIC S9(09)V9(4) COMP-3.
002100         05  CP-HOLDING-COST         PIC S9(09)V9(4) COMP-3.
002200         05  FILLER                  PIC X(08).
