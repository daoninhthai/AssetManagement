000100******************************************************************
000200***  WHSEMAST  --  WAREHOUSE MASTER RECORD LAYOUT              ***
000300***  USED BY    : WHS2000 WHS3000 WHS4000 WHS6000 (REFERENCE    ***
000400***               ONLY -- NO MAINTENANCE PROGRAM THIS SUITE)    ***
000500***----------------------------------------------------------***
000600***  CHANGE LOG                                                 *
000700***  09/14/87  RDJ  ORIGINAL LAYOUT FOR STOCK CONTROL CONVERSION *
000800***  04/11/91  RDJ  ADDED WM-WH-CAPACITY PER REQ 91-077          *
001000******************************************************************
001100
001300         05  WM-WH-ID                PIC 9(09).
001400         05  WM-WH-CODE              PIC X(10).
001500         05  WM-WH-NAME              PIC X(60).
001600         05  WM-WH-CAPACITY          PIC 9(09).
001700         05  WM-WH-ACTIVE            PIC X(01).
001800             88  WM-IS-ACTIVE                VALUE "Y".
001900             88  WM-IS-INACTIVE              VALUE "N".
002000         05  FILLER                  PIC X(11).
