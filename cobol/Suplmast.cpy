000100******************************************************************
000200***  SUPLMAST  --  SUPPLIER MASTER RECORD LAYOUT               ***
000300***  MINIMAL REFERENCE LAYOUT -- DRIVES THE SUPPLIER ORDER-    ***
000400***  COUNT REPORT IN WHS6000.  NO MAINTENANCE PROGRAM.         ***
000500***----------------------------------------------------------***
000600***  CHANGE LOG                                                 *
000700***  04/11/91  RDJ  ORIGINAL LAYOUT FOR PURCHASE ORDER CONVERSION*
000800******************************************************************
000900
001100         05  SU-SUPPLIER-ID          PIC 9(09).
001200         05  SU-SUPPLIER-NAME        PIC X(40).
001300         05  SU-ACTIVE               PIC X(01).
001400             88  SU-IS-ACTIVE                VALUE "Y".
001500             88  SU-IS-INACTIVE              VALUE "N".
001600         05  FILLER                  PIC X(10).
